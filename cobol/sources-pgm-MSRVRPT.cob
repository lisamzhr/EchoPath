000100************************************************************EP0110
000200 IDENTIFICATION DIVISION.                                   EP0110
000300************************************************************EP0110
000400 PROGRAM-ID.     MSRVRPT.                                   EP0110
000500 AUTHOR.         D SANTOS.                                   EP0110
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0110
000700 DATE-WRITTEN.   02 FEB 1991.                                EP0110
000800 DATE-COMPILED.                                              EP0110
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0110
001000*                                                            EP0110
001100*DESCRIPTION :  NURSE DISEASE-REPORT NORMALIZATION AND          EP0110
001200*               POSTING RUN.  EACH INPUT LINE CARRIES A RAW,     EP0110
001300*               FREE-TEXT DISEASE DESCRIPTION - CALLS MSRXDIS    EP0110
001400*               TO FOLD IT ONTO THE STANDARD 9-ROW TAXONOMY,     EP0110
001500*               THEN LOOKS UP NURSE-REPORT-FILE BY FACILITY +    EP0110
001600*               NORMALIZED DISEASE + REPORT DATE.  A MATCH GETS  EP0110
001700*               ITS PATIENT COUNT ADDED ON AND ITS SEVERITY      EP0110
001800*               OVERWRITTEN (NOT MAXIMIZED) BY THE INCOMING      EP0110
001900*               VALUE; NO MATCH GETS A BRAND NEW REPORT ROW.     EP0110
002000*                                                            EP0110
002100*================================================================
002200* HISTORY OF MODIFICATION:                                   EP0110
002300*================================================================
002400* EP0110 - DSANTOS  - 02/02/1991 - MSR-0005 NIGHTLY BATCH REWRITE
002500*                  - INITIAL VERSION, TABLE-REWRITE HABIT LIFTED
002600*                    OFF MSRVSTK'S INVENTORY-FILE CLOSE LOGIC.  EP0110
002700* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW        EP0110
002800*                  - RPT-DATE AND IN-REPORT-DATE ARE BOTH FULL  EP0110
002900*                    4-DIGIT-YEAR TEXT, YYYY-MM-DD, CARRIED     EP0110
003000*                    STRAIGHT THROUGH FROM THE INPUT FEED - NO  EP0110
003100*                    2-DIGIT YEAR ARITHMETIC IN THIS PROGRAM.   EP0110
003200* EP0218 - ACNRJR   - 17/08/2001 - MSR-0019 TABLE SIZE         EP0110
003300*                  - RAISED THE WORKING TABLE FROM 500 TO 2000 EP0110
003400*                    ENTRIES TO MATCH MSRVSTK/MSRVSCN.         EP0110
003420* EP0219 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0219
003440*                  - WK-N-RPT-SEQ PULLED OUT OF THE COUNTER     EP0219
003460*                    GROUP AND RE-DECLARED AS A STANDALONE 77-  EP0219
003480*                    LEVEL RUN SEQUENCE COUNTER.                 EP0219
003500*================================================================
003600 EJECT                                                       EP0110
003700**********************                                      EP0110
003800 ENVIRONMENT DIVISION.                                       EP0110
003900**********************                                      EP0110
004000 CONFIGURATION SECTION.                                      EP0110
004100 SOURCE-COMPUTER. IBM-AS400.                                 EP0110
004200 OBJECT-COMPUTER. IBM-AS400.                                  EP0110
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0110
004400                  UPSI-0 IS WK-C-TRACE-SWITCH.                EP0110
004500*                                                            EP0110
004600 INPUT-OUTPUT SECTION.                                       EP0110
004700 FILE-CONTROL.                                                EP0110
004800     SELECT NURSE-REPORT-INPUT-FILE ASSIGN TO                  EP0110
004900                                    DATABASE-MSRRPTIN           EP0110
005000            ORGANIZATION         IS LINE SEQUENTIAL             EP0110
005100            FILE STATUS          IS WK-C-FILE-STATUS.           EP0110
005200     SELECT NURSE-REPORT-FILE    ASSIGN TO DATABASE-MSRNRSFL     EP0110
005300            ORGANIZATION         IS LINE SEQUENTIAL              EP0110
005400            FILE STATUS          IS WK-C-FILE-STATUS.            EP0110
005500     EJECT                                                       EP0110
005600***************                                              EP0110
005700 DATA DIVISION.                                              EP0110
005800***************                                              EP0110
005900 FILE SECTION.                                               EP0110
006000**************                                               EP0110
006100 FD  NURSE-REPORT-INPUT-FILE                                  EP0110
006200     LABEL RECORDS ARE OMITTED.                                EP0110
006300 01  IO-NURSE-REPORT-INPUT-REC.                                 EP0110
006400     COPY RPTIN.                                                EP0110
006500*                                                            EP0110
006600 FD  NURSE-REPORT-FILE                                         EP0110
006700     LABEL RECORDS ARE OMITTED.                                 EP0110
006800 01  IO-NURSE-REPORT-REC.                                       EP0110
006900     COPY NURSRPT.                                              EP0110
007000*                                                            EP0110
007100 WORKING-STORAGE SECTION.                                    EP0110
007200*************************                                   EP0110
007300 01  FILLER              PIC X(24)  VALUE                    EP0110
007400     "** PROGRAM MSRVRPT   **".                               EP0110
007500*                                                            EP0110
007600 01  WK-C-COMMON.                                             EP0110
007700     COPY MSCMWS.                                             EP0110
007800*                                                            EP0110
007900 01  WK-N-COUNTER-AREA.                                       EP0110
008000     05  WK-N-RPT-COUNT              PIC S9(7)   COMP.         EP0110
008100     05  WK-N-RPT-MAX                PIC S9(7)   COMP VALUE   EP0110
008200                                      2000.                    EP0218
008300     05  WK-N-RPT-TABLE-IX           PIC S9(7)   COMP.         EP0110
008400     05  WK-N-INPUT-COUNT            PIC S9(7)   COMP VALUE ZERO.EP0110
008500     05  WK-N-UPDATED-COUNT          PIC S9(7)   COMP VALUE ZERO.EP0110
008600     05  WK-N-CREATED-COUNT          PIC S9(7)   COMP VALUE ZERO.EP0110
008800     05  WK-N-NEW-TOTAL              PIC S9(5)   COMP-3.        EP0110
008820*                                                            EP0219
008840 77  WK-N-RPT-SEQ                PIC S9(8)   COMP VALUE ZERO.     EP0219
008860*            NIGHTLY RUN SEQUENCE FOR THE SURVEILLANCE REPORT    EP0219
008880*            RECORD-ID SUFFIX - STANDALONE 77, NOT PART OF THE   EP0219
008890*            COUNTER GROUP.                                      EP0219
008900*                                                            EP0110
009000 01  WK-C-SEARCH-KEY                 PIC X(36).                EP0110
009100 01  WK-C-SEARCH-KEY-VIEW REDEFINES WK-C-SEARCH-KEY.             EP0110
009200     05  WK-C-SEARCH-FACILITY        PIC X(10).                 EP0110
009300     05  WK-C-SEARCH-DISEASE         PIC X(16).                 EP0110
009400     05  WK-C-SEARCH-DATE            PIC X(10).                 EP0110
009500*                                                            EP0110
009600 01  WK-C-RPT-ID                     PIC X(12).                EP0110
009700 01  WK-C-RPT-ID-VIEW REDEFINES WK-C-RPT-ID.                    EP0110
009800     05  WK-C-RPT-ID-PREFIX          PIC X(04).                 EP0110
009900     05  WK-C-RPT-ID-TAIL            PIC 9(08).                 EP0110
010000*                                                            EP0110
010100*****************                                            EP0110
010200 LINKAGE SECTION.                                            EP0110
010300*****************                                            EP0110
010400     COPY VDIS.                                               EP0110
010500     EJECT                                                    EP0110
010600*                                                            EP0110
010700* --------------------------------------------------------------
010800* NURSE-REPORT WORKING TABLE - LOADED AT OPEN, REWRITTEN AT      EP0110
010900* CLOSE, SAME HABIT AS MSRVSTK'S INVENTORY-FILE.                 EP0110
011000* --------------------------------------------------------------
011100 01  WK-T-NURSE-TABLE.                                          EP0110
011200     05  WK-T-RPT-ENTRY    OCCURS 2000 TIMES                    EP0218
011300                           INDEXED BY WK-N-RPT-SEARCH-IX.         EP0110
011400         10  WK-T-RPT-ID                 PIC X(12).               EP0110
011500         10  WK-T-RPT-KEY.                                        EP0110
011600             15  WK-T-RPT-FACILITY-ID    PIC X(10).                EP0110
011700             15  WK-T-RPT-DISEASE        PIC X(16).                EP0110
011800             15  WK-T-RPT-DATE           PIC X(10).                EP0110
011900         10  WK-T-RPT-SEVERITY           PIC X(08).                EP0110
012000         10  WK-T-RPT-PATIENT-COUNT      PIC S9(5)     COMP-3.     EP0110
012100*                                                            EP0110
012200* --------------------------------------------------------------
012300* FLAT BYTE VIEW OF THE NURSE-REPORT TABLE - UPSI-0 TRACE ONLY.  EP0110
012400* --------------------------------------------------------------
012500 01  WK-T-NURSE-TABLE-FLAT REDEFINES WK-T-NURSE-TABLE.           EP0110
012600     05  FILLER                       PIC X(92000).              EP0110
012700*****************                                            EP0110
012800 PROCEDURE DIVISION.                                         EP0110
012900*****************                                            EP0110
013000 MAIN-MODULE.                                                 EP0110
013100     PERFORM A000-OPEN-ALL-FILES                               EP0110
013200        THRU A099-OPEN-ALL-FILES-EX.                           EP0110
013300     PERFORM B100-LOAD-NURSE-REPORT                            EP0110
013400        THRU B199-LOAD-NURSE-REPORT-EX.                        EP0110
013500     PERFORM C100-READ-ONE-INPUT                                EP0110
013600        THRU C199-READ-ONE-INPUT-EX.                            EP0110
013700     PERFORM D100-PROCESS-ONE-INPUT                             EP0110
013800        THRU D199-PROCESS-ONE-INPUT-EX                          EP0110
013900        UNTIL WK-C-END-OF-FILE.                                 EP0110
014000     PERFORM E100-REWRITE-NURSE-REPORT                          EP0110
014100        THRU E199-REWRITE-NURSE-REPORT-EX.                      EP0110
014200     DISPLAY "MSRVRPT - INPUT READ   = " WK-N-INPUT-COUNT.      EP0110
014300     DISPLAY "MSRVRPT - UPDATED      = " WK-N-UPDATED-COUNT.    EP0110
014400     DISPLAY "MSRVRPT - CREATED      = " WK-N-CREATED-COUNT.    EP0110
014500     PERFORM Z000-CLOSE-ALL-FILES                               EP0110
014600        THRU Z999-CLOSE-ALL-FILES-EX.                           EP0110
014700     STOP RUN.                                                  EP0110
014800*---------------------------------------------------------------
014900 A000-OPEN-ALL-FILES.                                          EP0110
015000*---------------------------------------------------------------
015100     OPEN    INPUT NURSE-REPORT-INPUT-FILE.                    EP0110
015200     IF      NOT WK-C-SUCCESSFUL                                EP0110
015300             DISPLAY "MSRVRPT - OPEN FILE ERROR - NURSE-REPORT-INPUT-FILE"
015400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS          EP0110
015500             GO TO Y900-ABNORMAL-TERMINATION.                    EP0110
015600 A099-OPEN-ALL-FILES-EX.                                        EP0110
015700     EXIT.                                                     EP0110
015800*---------------------------------------------------------------
015900 B100-LOAD-NURSE-REPORT.                                        EP0110
016000*---------------------------------------------------------------
016100     MOVE    ZERO                    TO WK-N-RPT-COUNT.          EP0110
016200     OPEN    INPUT NURSE-REPORT-FILE.                           EP0110
016300     IF      NOT WK-C-SUCCESSFUL                                EP0110
016400             DISPLAY "MSRVRPT - OPEN FILE ERROR - NURSE-REPORT-FILE"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS          EP0110
016600             GO TO Y900-ABNORMAL-TERMINATION.                    EP0110
016700     PERFORM B200-LOAD-ONE-REPORT                                EP0110
016800        THRU B299-LOAD-ONE-REPORT-EX                             EP0110
016900        UNTIL WK-C-END-OF-FILE.                                  EP0110
017000     MOVE    "00"                    TO WK-C-FILE-STATUS.        EP0110
017100     CLOSE   NURSE-REPORT-FILE.                                 EP0110
017200 B199-LOAD-NURSE-REPORT-EX.                                     EP0110
017300     EXIT.                                                     EP0110
017400*---------------------------------------------------------------
017500 B200-LOAD-ONE-REPORT.                                          EP0110
017600*---------------------------------------------------------------
017700     READ    NURSE-REPORT-FILE.                                 EP0110
017800     IF      WK-C-END-OF-FILE                                   EP0110
017900             GO TO B299-LOAD-ONE-REPORT-EX.                     EP0110
018000     IF      NOT WK-C-SUCCESSFUL                                EP0110
018100             DISPLAY "MSRVRPT - READ FILE ERROR - NURSE-REPORT-FILE"
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS         EP0110
018300             GO TO Y900-ABNORMAL-TERMINATION.                   EP0110
018400     IF      WK-N-RPT-COUNT NOT LESS THAN WK-N-RPT-MAX           EP0110
018500             DISPLAY "MSRVRPT - NURSE-REPORT-FILE EXCEEDS TABLE" EP0110
018600             GO TO Y900-ABNORMAL-TERMINATION.                   EP0110
018700     ADD     1                       TO WK-N-RPT-COUNT.         EP0110
018800     SET     WK-N-RPT-TABLE-IX       TO WK-N-RPT-COUNT.          EP0110
018900     MOVE    RPT-ID                  TO WK-T-RPT-ID              EP0110
019000                                       (WK-N-RPT-TABLE-IX).       EP0110
019100     MOVE    RPT-FACILITY-ID         TO WK-T-RPT-FACILITY-ID      EP0110
019200                                       (WK-N-RPT-TABLE-IX).       EP0110
019300     MOVE    RPT-DISEASE             TO WK-T-RPT-DISEASE          EP0110
019400                                       (WK-N-RPT-TABLE-IX).       EP0110
019500     MOVE    RPT-DATE                TO WK-T-RPT-DATE             EP0110
019600                                       (WK-N-RPT-TABLE-IX).       EP0110
019700     MOVE    RPT-SEVERITY            TO WK-T-RPT-SEVERITY         EP0110
019800                                       (WK-N-RPT-TABLE-IX).       EP0110
019900     MOVE    RPT-PATIENT-COUNT       TO WK-T-RPT-PATIENT-COUNT    EP0110
020000                                       (WK-N-RPT-TABLE-IX).       EP0110
020100 B299-LOAD-ONE-REPORT-EX.                                       EP0110
020200     EXIT.                                                     EP0110
020300*---------------------------------------------------------------
020400 C100-READ-ONE-INPUT.                                           EP0110
020500*---------------------------------------------------------------
020600     READ    NURSE-REPORT-INPUT-FILE.                           EP0110
020700     IF      WK-C-END-OF-FILE                                   EP0110
020800             GO TO C199-READ-ONE-INPUT-EX.                     EP0110
020900     IF      NOT WK-C-SUCCESSFUL                                EP0110
021000             DISPLAY "MSRVRPT - READ FILE ERROR - NURSE-REPORT-INPUT-FILE"
021100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS         EP0110
021200             GO TO Y900-ABNORMAL-TERMINATION.                  EP0110
021300     ADD     1                       TO WK-N-INPUT-COUNT.       EP0110
021400 C199-READ-ONE-INPUT-EX.                                        EP0110
021500     EXIT.                                                     EP0110
021600*---------------------------------------------------------------
021700 D100-PROCESS-ONE-INPUT.                                        EP0110
021800*---------------------------------------------------------------
021900     MOVE    IN-DISEASE-RAW          TO VDIS-RAW-TEXT.           EP0110
022000     CALL    "MSRXDIS" USING VDIS-PARM-REC.                      EP0110
022100     MOVE    IN-FACILITY-ID          TO WK-C-SEARCH-FACILITY.    EP0110
022200     MOVE    VDIS-NORMAL-CODE        TO WK-C-SEARCH-DISEASE.     EP0110
022300     MOVE    IN-REPORT-DATE          TO WK-C-SEARCH-DATE.        EP0110
022400     SET     WK-N-RPT-SEARCH-IX       TO 1.                      EP0110
022500     SEARCH  WK-T-RPT-ENTRY                                     EP0110
022600             AT END                                              EP0110
022700             PERFORM D300-CREATE-NEW-REPORT                      EP0110
022800                THRU D399-CREATE-NEW-REPORT-EX                   EP0110
022900             WHEN WK-T-RPT-KEY (WK-N-RPT-SEARCH-IX) =            EP0110
023000                  WK-C-SEARCH-KEY                                EP0110
023100             PERFORM D200-ACCUMULATE-EXISTING                   EP0110
023200                THRU D299-ACCUMULATE-EXISTING-EX.                EP0110
023300     PERFORM C100-READ-ONE-INPUT                                 EP0110
023400        THRU C199-READ-ONE-INPUT-EX.                             EP0110
023500 D199-PROCESS-ONE-INPUT-EX.                                      EP0110
023600     EXIT.                                                      EP0110
023700*---------------------------------------------------------------
023800 D200-ACCUMULATE-EXISTING.                                       EP0110
023900*---------------------------------------------------------------
024000     COMPUTE WK-N-NEW-TOTAL =                                    EP0110
024100             WK-T-RPT-PATIENT-COUNT (WK-N-RPT-SEARCH-IX) +        EP0110
024200             IN-PATIENT-COUNT.                                   EP0110
024300     MOVE    WK-N-NEW-TOTAL          TO                          EP0110
024400             WK-T-RPT-PATIENT-COUNT (WK-N-RPT-SEARCH-IX).         EP0110
024500     MOVE    IN-SEVERITY             TO                          EP0110
024600             WK-T-RPT-SEVERITY (WK-N-RPT-SEARCH-IX).              EP0110
024700     ADD     1                       TO WK-N-UPDATED-COUNT.       EP0110
024800 D299-ACCUMULATE-EXISTING-EX.                                    EP0110
024900     EXIT.                                                      EP0110
025000*---------------------------------------------------------------
025100 D300-CREATE-NEW-REPORT.                                         EP0110
025200*---------------------------------------------------------------
025300     IF      WK-N-RPT-COUNT NOT LESS THAN WK-N-RPT-MAX            EP0110
025400             DISPLAY "MSRVRPT - NURSE-REPORT TABLE FULL - CANNOT CREATE"
025500             GO TO D399-CREATE-NEW-REPORT-EX.                    EP0110
025600     ADD     1                       TO WK-N-RPT-COUNT.          EP0110
025700     SET     WK-N-RPT-TABLE-IX       TO WK-N-RPT-COUNT.          EP0110
025800     ADD     1                       TO WK-N-RPT-SEQ.            EP0110
025900     MOVE    "RPT-"                  TO WK-C-RPT-ID-PREFIX.      EP0110
026000     MOVE    WK-N-RPT-SEQ            TO WK-C-RPT-ID-TAIL.        EP0110
026100     MOVE    WK-C-RPT-ID             TO                          EP0110
026200             WK-T-RPT-ID (WK-N-RPT-TABLE-IX).                    EP0110
026300     MOVE    IN-FACILITY-ID          TO                          EP0110
026400             WK-T-RPT-FACILITY-ID (WK-N-RPT-TABLE-IX).           EP0110
026500     MOVE    VDIS-NORMAL-CODE        TO                          EP0110
026600             WK-T-RPT-DISEASE (WK-N-RPT-TABLE-IX).                EP0110
026700     MOVE    IN-REPORT-DATE          TO                          EP0110
026800             WK-T-RPT-DATE (WK-N-RPT-TABLE-IX).                  EP0110
026900     MOVE    IN-SEVERITY             TO                          EP0110
027000             WK-T-RPT-SEVERITY (WK-N-RPT-TABLE-IX).               EP0110
027100     MOVE    IN-PATIENT-COUNT        TO                          EP0110
027200             WK-T-RPT-PATIENT-COUNT (WK-N-RPT-TABLE-IX).          EP0110
027300     ADD     1                       TO WK-N-CREATED-COUNT.      EP0110
027400 D399-CREATE-NEW-REPORT-EX.                                      EP0110
027500     EXIT.                                                      EP0110
027600*---------------------------------------------------------------
027700 E100-REWRITE-NURSE-REPORT.                                      EP0110
027800*---------------------------------------------------------------
027900     OPEN    OUTPUT NURSE-REPORT-FILE.                          EP0110
028000     IF      NOT WK-C-SUCCESSFUL                                EP0110
028100             DISPLAY "MSRVRPT - REOPEN ERROR - NURSE-REPORT-FILE"EP0110
028200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS          EP0110
028300             GO TO Y900-ABNORMAL-TERMINATION.                   EP0110
028400     PERFORM E200-REWRITE-ONE-REPORT                             EP0110
028500        THRU E299-REWRITE-ONE-REPORT-EX                          EP0110
028600        VARYING WK-N-RPT-TABLE-IX FROM 1 BY 1                    EP0110
028700        UNTIL WK-N-RPT-TABLE-IX GREATER THAN WK-N-RPT-COUNT.      EP0110
028800 E199-REWRITE-NURSE-REPORT-EX.                                   EP0110
028900     EXIT.                                                      EP0110
029000*---------------------------------------------------------------
029100 E200-REWRITE-ONE-REPORT.                                        EP0110
029200*---------------------------------------------------------------
029300     MOVE    WK-T-RPT-ID (WK-N-RPT-TABLE-IX) TO RPT-ID.           EP0110
029400     MOVE    WK-T-RPT-FACILITY-ID (WK-N-RPT-TABLE-IX)             EP0110
029500                                     TO RPT-FACILITY-ID.          EP0110
029600     MOVE    WK-T-RPT-DATE (WK-N-RPT-TABLE-IX) TO RPT-DATE.       EP0110
029700     MOVE    WK-T-RPT-DISEASE (WK-N-RPT-TABLE-IX) TO RPT-DISEASE. EP0110
029800     MOVE    WK-T-RPT-SEVERITY (WK-N-RPT-TABLE-IX)                EP0110
029900                                     TO RPT-SEVERITY.             EP0110
030000     MOVE    WK-T-RPT-PATIENT-COUNT (WK-N-RPT-TABLE-IX)           EP0110
030100                                     TO RPT-PATIENT-COUNT.        EP0110
030200     WRITE   IO-NURSE-REPORT-REC.                                EP0110
030300 E299-REWRITE-ONE-REPORT-EX.                                     EP0110
030400     EXIT.                                                       EP0110
030500*                                                                EP0110
030600 Y900-ABNORMAL-TERMINATION.                                      EP0110
030700     PERFORM Z000-CLOSE-ALL-FILES                                EP0110
030800        THRU Z999-CLOSE-ALL-FILES-EX.                            EP0110
030900     STOP RUN.                                                   EP0110
031000*---------------------------------------------------------------
031100 Z000-CLOSE-ALL-FILES.                                           EP0110
031200*---------------------------------------------------------------
031300     CLOSE   NURSE-REPORT-INPUT-FILE  NURSE-REPORT-FILE.          EP0110
031400 Z999-CLOSE-ALL-FILES-EX.                                        EP0110
031500     EXIT.                                                       EP0110
031600*                                                                EP0110
031700******************************************************************
031800************** END OF PROGRAM SOURCE -  MSRVRPT *****************
031900******************************************************************
