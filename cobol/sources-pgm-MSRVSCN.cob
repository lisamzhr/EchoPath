000100************************************************************EP0105
000200 IDENTIFICATION DIVISION.                                   EP0105
000300************************************************************EP0105
000400 PROGRAM-ID.     MSRVSCN.                                   EP0105
000500 AUTHOR.         D LIM.                                     EP0105
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0105
000700 DATE-WRITTEN.   21 JAN 1991.                                EP0105
000800 DATE-COMPILED.                                              EP0105
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0105
001000*                                                            EP0105
001100*DESCRIPTION :  NIGHTLY ANOMALY SCAN.  READS INVENTORY-FILE   EP0105
001200*               ONCE INTO A WORKING TABLE, THEN MAKES THREE   EP0105
001300*               PASSES OVER THE TABLE - UNDERSTOCKED ITEMS,   EP0105
001400*               OVERSTOCKED ITEMS, NEAR-EXPIRY ITEMS - AND     EP0105
001500*               PRINTS A THREE-SECTION REPORT TO ANOMALY-RPT-  EP0105
001600*               FILE WITH A SUBTOTAL PER SECTION AND A GRAND   EP0105
001700*               TOTAL LINE AT THE FOOT.                        EP0105
001800*NOTE        :  A RECORD MAY APPEAR IN MORE THAN ONE SECTION - EP0105
001900*               THE THREE CLASSIFICATIONS ARE NOT MUTUALLY     EP0105
002000*               EXCLUSIVE, PER THE 1991 SYSTEMS SPEC.          EP0105
002100*                                                            EP0105
002200*================================================================
002300* HISTORY OF MODIFICATION:                                   EP0105
002400*================================================================
002500* EP0105 - DLIM     - 21/01/1991 - MSR-0002 NIGHTLY BATCH REWRITE
002600*                  - INITIAL VERSION, ADAPTED FROM THE OLD EP0091
002700*                    MULTI-SECTION VALIDATION-TABLE SKELETON.  EP0105
002800* EP0145 - DSANTOS  - 03/06/1993 - MSR-0010A TIGHTEN TOLERANCE  EP0105
002900*                  - NO CHANGE REQUIRED HERE, LOGGED SO THE     EP0105
003000*                    MSR-0010A PACKAGE TRACES COMPLETE.         EP0105
003100* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW         EP0105
003200*                  - NO DATE-OF-CENTURY FIELDS POSTED BY THIS   EP0105
003300*                    PROGRAM, REVIEW FOUND NOTHING TO AMEND.    EP0105
003400* EP0215 - ACNRJR   - 17/08/2001 - MSR-0019 TABLE SIZE          EP0105
003500*                  - RAISED WK-N-SCN-MAX FROM 500 TO 2000       EP0105
003600*                    ENTRIES TO MATCH MSRVSTK'S TABLE SIZE.     EP0105
003700* EP0216 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0216
003750*                  - WK-N-TOTAL-ISSUES PULLED OUT OF THE         EP0216
003800*                    COUNTER GROUP AND RE-DECLARED AS A         EP0216
003850*                    STANDALONE 77-LEVEL RUN COUNTER.            EP0216
004000*================================================================
004100 EJECT                                                       EP0105
004200**********************                                      EP0105
004300 ENVIRONMENT DIVISION.                                       EP0105
004400**********************                                      EP0105
004500 CONFIGURATION SECTION.                                      EP0105
004600 SOURCE-COMPUTER. IBM-AS400.                                 EP0105
004700 OBJECT-COMPUTER. IBM-AS400.                                  EP0105
004800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0105
004900                  UPSI-0 IS WK-C-TRACE-SWITCH.                 EP0105
005000*                                                            EP0105
005100 INPUT-OUTPUT SECTION.                                       EP0105
005200 FILE-CONTROL.                                                EP0105
005300     SELECT FACILITY-FILE     ASSIGN TO DATABASE-MSRFACFL     EP0105
005400            ORGANIZATION       IS LINE SEQUENTIAL              EP0105
005500            FILE STATUS        IS WK-C-FILE-STATUS.            EP0105
005600     SELECT INVENTORY-FILE    ASSIGN TO DATABASE-MSRINVFL      EP0105
005700            ORGANIZATION       IS LINE SEQUENTIAL               EP0105
005800            FILE STATUS        IS WK-C-FILE-STATUS.             EP0105
005900     SELECT ANOMALY-RPT-FILE  ASSIGN TO DATABASE-MSRSCNRP       EP0105
006000            ORGANIZATION       IS LINE SEQUENTIAL                EP0105
006100            FILE STATUS        IS WK-C-FILE-STATUS.              EP0105
006200     EJECT                                                      EP0105
006300***************                                              EP0105
006400 DATA DIVISION.                                              EP0105
006500***************                                              EP0105
006600 FILE SECTION.                                               EP0105
006700**************                                               EP0105
006800 FD  FACILITY-FILE                                            EP0105
006900     LABEL RECORDS ARE OMITTED.                               EP0105
007000 01  IO-FACILITY-REC.                                         EP0105
007100     COPY FACILITY.                                           EP0105
007200*                                                            EP0105
007300 FD  INVENTORY-FILE                                           EP0105
007400     LABEL RECORDS ARE OMITTED.                                EP0105
007500 01  IO-INVENTORY-REC.                                         EP0105
007600     COPY INVENTRY.                                            EP0105
007700*                                                            EP0105
007800 FD  ANOMALY-RPT-FILE                                          EP0105
007900     LABEL RECORDS ARE OMITTED.                                 EP0105
008000 01  RPT-LINE                        PIC X(80).                 EP0105
008100*                                                            EP0105
008200 WORKING-STORAGE SECTION.                                    EP0105
008300*************************                                   EP0105
008400 01  FILLER              PIC X(24)  VALUE                    EP0105
008500     "** PROGRAM MSRVSCN   **".                               EP0105
008600*                                                            EP0105
008700 01  WK-C-COMMON.                                             EP0105
008800     COPY MSCMWS.                                             EP0105
008900*                                                            EP0105
009000 01  WK-N-COUNTER-AREA.                                       EP0105
009100     05  WK-N-FAC-COUNT              PIC S9(7)   COMP.         EP0105
009200     05  WK-N-FAC-MAX                PIC S9(7)   COMP VALUE   EP0105
009300                                      2000.                    EP0105
009400     05  WK-N-FAC-TABLE-IX           PIC S9(7)   COMP.         EP0105
009500     05  WK-N-INV-COUNT              PIC S9(7)   COMP.         EP0105
009600     05  WK-N-SCN-MAX                PIC S9(7)   COMP VALUE   EP0105
009700                                      2000.                    EP0215
009800     05  WK-N-SCN-IX                 PIC S9(7)   COMP.         EP0105
009900     05  WK-N-UNDER-COUNT            PIC S9(7)   COMP VALUE ZERO.EP0105
010000     05  WK-N-OVER-COUNT             PIC S9(7)   COMP VALUE ZERO.EP0105
010100     05  WK-N-EXPIRY-COUNT           PIC S9(7)   COMP VALUE ZERO.EP0105
010300     05  WK-N-OVER-THRESHOLD         PIC S9(7)   COMP-3.        EP0105
010400*            MAX-CAPACITY * 9 / 10, TRUNCATED - SEE §2          EP0105
010450*                                                            EP0216
010470 77  WK-N-TOTAL-ISSUES           PIC S9(7)   COMP VALUE ZERO.     EP0216
010480*            GRAND TOTAL OF SCAN LINES CLASSIFIED "ISSUE" THIS   EP0216
010490*            RUN - STANDALONE 77, NOT PART OF THE COUNTER GROUP. EP0216
010500*                                                            EP0105
010600 01  WK-C-FACILITY-NAME              PIC X(30).                EP0105
010700*            LOOKED-UP NAME, "** FACILITY NOT ON FILE **"      EP0105
010800*            IF THE TABLE SEARCH MISSES.                        EP0105
010900*                                                            EP0105
011000* --------------------------------------------------------------
011100* FACILITY-ID/NAME TABLE - LOADED ONCE AT OPEN, SEARCHED BY     EP0105
011200* EACH DETAIL LINE TO RESOLVE A DISPLAY NAME.                   EP0105
011300* --------------------------------------------------------------
011400 01  WK-T-FACILITY-TABLE.                                       EP0105
011500     05  WK-T-FAC-ENTRY    OCCURS 2000 TIMES                    EP0105
011600                           INDEXED BY WK-N-FAC-SEARCH-IX.         EP0105
011700         10  WK-T-FAC-ID                 PIC X(10).               EP0105
011800         10  WK-T-FAC-NAME               PIC X(30).                EP0105
011900*                                                            EP0105
012000* --------------------------------------------------------------
012100* INVENTORY WORKING TABLE - LOADED ONCE AT OPEN.  READ-ONLY -    EP0105
012200* THIS PROGRAM NEVER REWRITES INVENTORY-FILE.                    EP0105
012300* --------------------------------------------------------------
012400 01  WK-T-SCAN-TABLE.                                            EP0105
012500     05  WK-T-SCN-ENTRY    OCCURS 2000 TIMES                     EP0215
012600                           INDEXED BY WK-N-SCN-TABLE-IX.           EP0105
012700         10  WK-T-SCN-FACILITY-ID        PIC X(10).                EP0105
012800         10  WK-T-SCN-ITEM-NAME          PIC X(20).                EP0105
012900         10  WK-T-SCN-CURRENT-STOCK      PIC S9(7)    COMP-3.      EP0105
013000         10  WK-T-SCN-MIN-THRESHOLD      PIC S9(7)    COMP-3.      EP0105
013100         10  WK-T-SCN-MAX-CAPACITY       PIC S9(7)    COMP-3.      EP0105
013200         10  WK-T-SCN-EXPIRY-DAYS        PIC S9(5)    COMP-3.      EP0105
013300*                                                            EP0105
013400* --------------------------------------------------------------
013500* FLAT BYTE VIEW OF THE SCAN TABLE - UPSI-0 TRACE DUMP ONLY.     EP0105
013600* --------------------------------------------------------------
013700 01  WK-T-SCAN-TABLE-FLAT REDEFINES WK-T-SCAN-TABLE.              EP0105
013800     05  FILLER                       PIC X(78000).               EP0105
013900*                                                            EP0105
014000* --------------------------------------------------------------
014100* ONE PRINT-LINE AREA, VIEWED EITHER AS A HEADING/TOTAL LINE     EP0105
014200* OR AS A FOUR-COLUMN DETAIL LINE - THE TWO VIEWS SHARE THE      EP0105
014300* SAME 80 BYTES OF STORAGE, AS THE SHOP'S REPORT PROGRAMS DO.    EP0105
014400* --------------------------------------------------------------
014500 01  WK-C-PRINT-LINE                  PIC X(80).                 EP0105
014600 01  WK-C-DETAIL-LINE-VIEW REDEFINES WK-C-PRINT-LINE.              EP0105
014700     05  DTL-FACILITY-NAME            PIC X(30).                  EP0105
014800     05  FILLER                       PIC X(02).                  EP0105
014900     05  DTL-ITEM-NAME                PIC X(20).                  EP0105
015000     05  FILLER                       PIC X(02).                  EP0105
015100     05  DTL-STOCK                    PIC ZZZ,ZZ9.                EP0105
015200     05  FILLER                       PIC X(02).                  EP0105
015300     05  DTL-COMPARE-VALUE            PIC ZZZ,ZZ9.                 EP0105
015400     05  FILLER                       PIC X(10).                  EP0105
015500*                                                            EP0105
015600 01  WK-C-TOTAL-LINE-VIEW REDEFINES WK-C-PRINT-LINE.               EP0105
015700     05  TOT-LITERAL                  PIC X(14).                  EP0105
015800     05  TOT-COUNT                    PIC ZZZ,ZZ9.                 EP0105
015900     05  FILLER                       PIC X(60).                  EP0105
015950 01  WK-C-SUBTOTAL-LINE-VIEW REDEFINES WK-C-PRINT-LINE.            EP0105
015960     05  SUB-LITERAL                  PIC X(09).                    EP0105
015980     05  SUB-COUNT                    PIC ZZZ,ZZ9.                  EP0105
015990     05  SUB-LITERAL2                 PIC X(08).                    EP0105
016005     05  FILLER                       PIC X(55).                    EP0105
016010*****************                                            EP0105
016100 PROCEDURE DIVISION.                                         EP0105
016200*****************                                            EP0105
016300 MAIN-MODULE.                                                 EP0105
016400     PERFORM A000-OPEN-ALL-FILES                               EP0105
016500        THRU A099-OPEN-ALL-FILES-EX.                           EP0105
016600     PERFORM B100-LOAD-FACILITY                                EP0105
016700        THRU B199-LOAD-FACILITY-EX.                            EP0105
016800     PERFORM C100-LOAD-INVENTORY                               EP0105
016900        THRU C199-LOAD-INVENTORY-EX.                           EP0105
017000     PERFORM D100-SCAN-UNDERSTOCKED                            EP0105
017100        THRU D199-SCAN-UNDERSTOCKED-EX.                        EP0105
017200     PERFORM D200-SCAN-OVERSTOCKED                             EP0105
017300        THRU D299-SCAN-OVERSTOCKED-EX.                         EP0105
017400     PERFORM D300-SCAN-NEAR-EXPIRY                             EP0105
017500        THRU D399-SCAN-NEAR-EXPIRY-EX.                         EP0105
017600     COMPUTE WK-N-TOTAL-ISSUES = WK-N-UNDER-COUNT +             EP0105
017700             WK-N-OVER-COUNT + WK-N-EXPIRY-COUNT.                EP0105
017800     MOVE    SPACES                  TO WK-C-PRINT-LINE.         EP0105
017900     MOVE    "TOTAL ISSUES ="         TO TOT-LITERAL.             EP0105
018000     MOVE    WK-N-TOTAL-ISSUES        TO TOT-COUNT.              EP0105
018100     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                      EP0105
018200     PERFORM Z000-CLOSE-ALL-FILES                                EP0105
018300        THRU Z999-CLOSE-ALL-FILES-EX.                            EP0105
018400     STOP RUN.                                                   EP0105
018500*---------------------------------------------------------------
018600 A000-OPEN-ALL-FILES.                                           EP0105
018700*---------------------------------------------------------------
018800     OPEN    INPUT FACILITY-FILE.                                EP0105
018900     IF      NOT WK-C-SUCCESSFUL                                  EP0105
019000             DISPLAY "MSRVSCN - OPEN FILE ERROR - FACILITY-FILE"  EP0105
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0105
019200             GO TO Y900-ABNORMAL-TERMINATION.                      EP0105
019300     OPEN    INPUT INVENTORY-FILE.                                EP0105
019400     IF      NOT WK-C-SUCCESSFUL                                  EP0105
019500             DISPLAY "MSRVSCN - OPEN FILE ERROR - INVENTORY-FILE"  EP0105
019600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0105
019700             GO TO Y900-ABNORMAL-TERMINATION.                      EP0105
019800     OPEN    OUTPUT ANOMALY-RPT-FILE.                              EP0105
019900     IF      NOT WK-C-SUCCESSFUL                                   EP0105
020000             DISPLAY "MSRVSCN - OPEN FILE ERROR - ANOMALY-RPT-FILE"EP0105
020100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0105
020200             GO TO Y900-ABNORMAL-TERMINATION.                      EP0105
020300 A099-OPEN-ALL-FILES-EX.                                           EP0105
020400     EXIT.                                                        EP0105
020500*---------------------------------------------------------------
020600 B100-LOAD-FACILITY.                                               EP0105
020700*---------------------------------------------------------------
020800     MOVE    ZERO                    TO WK-N-FAC-COUNT.            EP0105
020900     PERFORM B200-LOAD-ONE-FACILITY                               EP0105
021000        THRU B299-LOAD-ONE-FACILITY-EX                            EP0105
021100        UNTIL WK-C-END-OF-FILE.                                    EP0105
021200     MOVE    "00"                    TO WK-C-FILE-STATUS.          EP0105
021300 B199-LOAD-FACILITY-EX.                                            EP0105
021400     EXIT.                                                        EP0105
021500*---------------------------------------------------------------
021600 B200-LOAD-ONE-FACILITY.                                           EP0105
021700*---------------------------------------------------------------
021800     READ    FACILITY-FILE.                                       EP0105
021900     IF      WK-C-END-OF-FILE                                     EP0105
022000             GO TO B299-LOAD-ONE-FACILITY-EX.                     EP0105
022100     IF      NOT WK-C-SUCCESSFUL                                  EP0105
022200             DISPLAY "MSRVSCN - READ FILE ERROR - FACILITY-FILE"  EP0105
022300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0105
022400             GO TO Y900-ABNORMAL-TERMINATION.                     EP0105
022500     IF      WK-N-FAC-COUNT NOT LESS THAN WK-N-FAC-MAX             EP0105
022600             DISPLAY "MSRVSCN - FACILITY-FILE EXCEEDS TABLE SIZE" EP0105
022700             GO TO Y900-ABNORMAL-TERMINATION.                     EP0105
022800     ADD     1                       TO WK-N-FAC-COUNT.           EP0105
022900     SET     WK-N-FAC-TABLE-IX       TO WK-N-FAC-COUNT.           EP0105
023000     MOVE    FACILITY-ID             TO WK-T-FAC-ID                EP0105
023100                                       (WK-N-FAC-TABLE-IX).         EP0105
023200     MOVE    FACILITY-NAME           TO WK-T-FAC-NAME               EP0105
023300                                       (WK-N-FAC-TABLE-IX).         EP0105
023400 B299-LOAD-ONE-FACILITY-EX.                                        EP0105
023500     EXIT.                                                        EP0105
023600*---------------------------------------------------------------
023700 C100-LOAD-INVENTORY.                                              EP0105
023800*---------------------------------------------------------------
023900     MOVE    ZERO                    TO WK-N-INV-COUNT.            EP0105
024000     PERFORM C200-LOAD-ONE-INVENTORY                              EP0105
024100        THRU C299-LOAD-ONE-INVENTORY-EX                           EP0105
024200        UNTIL WK-C-END-OF-FILE.                                    EP0105
024300 C199-LOAD-INVENTORY-EX.                                           EP0105
024400     EXIT.                                                        EP0105
024500*---------------------------------------------------------------
024600 C200-LOAD-ONE-INVENTORY.                                          EP0105
024700*---------------------------------------------------------------
024800     READ    INVENTORY-FILE.                                      EP0105
024900     IF      WK-C-END-OF-FILE                                     EP0105
025000             GO TO C299-LOAD-ONE-INVENTORY-EX.                    EP0105
025100     IF      NOT WK-C-SUCCESSFUL                                  EP0105
025200             DISPLAY "MSRVSCN - READ FILE ERROR - INVENTORY-FILE" EP0105
025300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0105
025400             GO TO Y900-ABNORMAL-TERMINATION.                    EP0105
025500     IF      WK-N-INV-COUNT NOT LESS THAN WK-N-SCN-MAX             EP0215
025600             DISPLAY "MSRVSCN - INVENTORY-FILE EXCEEDS TABLE SIZE" EP0215
025700             GO TO Y900-ABNORMAL-TERMINATION.                     EP0215
025800     ADD     1                       TO WK-N-INV-COUNT.           EP0105
025900     SET     WK-N-SCN-TABLE-IX       TO WK-N-INV-COUNT.           EP0105
026000     MOVE    INV-FACILITY-ID         TO WK-T-SCN-FACILITY-ID       EP0105
026100                                       (WK-N-SCN-TABLE-IX).        EP0105
026200     MOVE    INV-ITEM-NAME           TO WK-T-SCN-ITEM-NAME         EP0105
026300                                       (WK-N-SCN-TABLE-IX).        EP0105
026400     MOVE    INV-CURRENT-STOCK       TO WK-T-SCN-CURRENT-STOCK     EP0105
026500                                       (WK-N-SCN-TABLE-IX).        EP0105
026600     MOVE    INV-MIN-THRESHOLD       TO WK-T-SCN-MIN-THRESHOLD     EP0105
026700                                       (WK-N-SCN-TABLE-IX).        EP0105
026800     MOVE    INV-MAX-CAPACITY        TO WK-T-SCN-MAX-CAPACITY      EP0105
026900                                       (WK-N-SCN-TABLE-IX).        EP0105
027000     MOVE    INV-EXPIRY-DAYS         TO WK-T-SCN-EXPIRY-DAYS       EP0105
027100                                       (WK-N-SCN-TABLE-IX).        EP0105
027200 C299-LOAD-ONE-INVENTORY-EX.                                       EP0105
027300     EXIT.                                                        EP0105
027400*---------------------------------------------------------------
027500 D100-SCAN-UNDERSTOCKED.                                           EP0105
027600*---------------------------------------------------------------
027700     MOVE    SPACES                  TO WK-C-PRINT-LINE.           EP0105
027800     MOVE    "UNDERSTOCKED ITEMS"    TO DTL-FACILITY-NAME.         EP0105
027900     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                       EP0105
028000     PERFORM D150-CHECK-ONE-UNDERSTOCKED                           EP0105
028100        THRU D159-CHECK-ONE-UNDERSTOCKED-EX                        EP0105
028200        VARYING WK-N-SCN-IX FROM 1 BY 1                            EP0105
028300        UNTIL WK-N-SCN-IX GREATER THAN WK-N-INV-COUNT.              EP0105
028400     MOVE    SPACES                  TO WK-C-PRINT-LINE.            EP0105
028500     MOVE    "COUNT OF "             TO SUB-LITERAL.                EP0105
028550     MOVE    " RECORDS"              TO SUB-LITERAL2.               EP0105
028600     MOVE    WK-N-UNDER-COUNT        TO SUB-COUNT.                  EP0105
028700     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                        EP0105
028800 D199-SCAN-UNDERSTOCKED-EX.                                        EP0105
028900     EXIT.                                                        EP0105
029000*---------------------------------------------------------------
029100 D150-CHECK-ONE-UNDERSTOCKED.                                      EP0105
029200*---------------------------------------------------------------
029300     SET     WK-N-SCN-TABLE-IX        TO WK-N-SCN-IX.               EP0105
029400     IF      WK-T-SCN-CURRENT-STOCK (WK-N-SCN-TABLE-IX)              EP0105
029500             LESS THAN                                              EP0105
029600             WK-T-SCN-MIN-THRESHOLD (WK-N-SCN-TABLE-IX)              EP0105
029700             PERFORM E100-RESOLVE-FACILITY-NAME                      EP0105
029800                THRU E199-RESOLVE-FACILITY-NAME-EX                  EP0105
029900             MOVE SPACES             TO WK-C-PRINT-LINE               EP0105
030000             MOVE WK-C-FACILITY-NAME TO DTL-FACILITY-NAME             EP0105
030100             MOVE WK-T-SCN-ITEM-NAME (WK-N-SCN-TABLE-IX)               EP0105
030200                                     TO DTL-ITEM-NAME                 EP0105
030300             MOVE WK-T-SCN-CURRENT-STOCK (WK-N-SCN-TABLE-IX)           EP0105
030400                                     TO DTL-STOCK                     EP0105
030500             MOVE WK-T-SCN-MIN-THRESHOLD (WK-N-SCN-TABLE-IX)           EP0105
030600                                     TO DTL-COMPARE-VALUE             EP0105
030700             WRITE RPT-LINE FROM WK-C-PRINT-LINE                       EP0105
030800             ADD 1 TO WK-N-UNDER-COUNT.                                EP0105
030900 D159-CHECK-ONE-UNDERSTOCKED-EX.                                       EP0105
031000     EXIT.                                                           EP0105
031100*---------------------------------------------------------------
031200 D200-SCAN-OVERSTOCKED.                                              EP0105
031300*---------------------------------------------------------------
031400     MOVE    SPACES                  TO WK-C-PRINT-LINE.              EP0105
031500     MOVE    "OVERSTOCKED ITEMS"     TO DTL-FACILITY-NAME.            EP0105
031600     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                          EP0105
031700     PERFORM D250-CHECK-ONE-OVERSTOCKED                               EP0105
031800        THRU D259-CHECK-ONE-OVERSTOCKED-EX                            EP0105
031900        VARYING WK-N-SCN-IX FROM 1 BY 1                               EP0105
032000        UNTIL WK-N-SCN-IX GREATER THAN WK-N-INV-COUNT.                 EP0105
032100     MOVE    SPACES                  TO WK-C-PRINT-LINE.               EP0105
032200     MOVE    "COUNT OF "             TO SUB-LITERAL.                   EP0105
032250     MOVE    " RECORDS"              TO SUB-LITERAL2.                  EP0105
032300     MOVE    WK-N-OVER-COUNT         TO SUB-COUNT.                     EP0105
032400     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                           EP0105
032500 D299-SCAN-OVERSTOCKED-EX.                                            EP0105
032600     EXIT.                                                           EP0105
032700*---------------------------------------------------------------
032800 D250-CHECK-ONE-OVERSTOCKED.                                          EP0105
032900*---------------------------------------------------------------
033000     SET     WK-N-SCN-TABLE-IX        TO WK-N-SCN-IX.                 EP0105
033100     COMPUTE WK-N-OVER-THRESHOLD =                                    EP0105
033200             (WK-T-SCN-MAX-CAPACITY (WK-N-SCN-TABLE-IX) * 9) / 10.    EP0105
033300     IF      WK-T-SCN-CURRENT-STOCK (WK-N-SCN-TABLE-IX)               EP0105
033400             GREATER THAN WK-N-OVER-THRESHOLD                         EP0105
033500             PERFORM E100-RESOLVE-FACILITY-NAME                       EP0105
033600                THRU E199-RESOLVE-FACILITY-NAME-EX                   EP0105
033700             MOVE SPACES             TO WK-C-PRINT-LINE                EP0105
033800             MOVE WK-C-FACILITY-NAME TO DTL-FACILITY-NAME              EP0105
033900             MOVE WK-T-SCN-ITEM-NAME (WK-N-SCN-TABLE-IX)                EP0105
034000                                     TO DTL-ITEM-NAME                  EP0105
034100             MOVE WK-T-SCN-CURRENT-STOCK (WK-N-SCN-TABLE-IX)            EP0105
034200                                     TO DTL-STOCK                      EP0105
034300             MOVE WK-T-SCN-MAX-CAPACITY (WK-N-SCN-TABLE-IX)             EP0105
034400                                     TO DTL-COMPARE-VALUE              EP0105
034500             WRITE RPT-LINE FROM WK-C-PRINT-LINE                        EP0105
034600             ADD 1 TO WK-N-OVER-COUNT.                                 EP0105
034700 D259-CHECK-ONE-OVERSTOCKED-EX.                                        EP0105
034800     EXIT.                                                            EP0105
034900*---------------------------------------------------------------
035000 D300-SCAN-NEAR-EXPIRY.                                               EP0105
035100*---------------------------------------------------------------
035200     MOVE    SPACES                  TO WK-C-PRINT-LINE.               EP0105
035300     MOVE    "NEAR-EXPIRY ITEMS"     TO DTL-FACILITY-NAME.              EP0105
035400     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                           EP0105
035500     PERFORM D350-CHECK-ONE-NEAR-EXPIRY                                EP0105
035600        THRU D359-CHECK-ONE-NEAR-EXPIRY-EX                             EP0105
035700        VARYING WK-N-SCN-IX FROM 1 BY 1                                EP0105
035800        UNTIL WK-N-SCN-IX GREATER THAN WK-N-INV-COUNT.                  EP0105
035900     MOVE    SPACES                  TO WK-C-PRINT-LINE.                EP0105
036000     MOVE    "COUNT OF "             TO SUB-LITERAL.                    EP0105
036050     MOVE    " RECORDS"              TO SUB-LITERAL2.                   EP0105
036100     MOVE    WK-N-EXPIRY-COUNT       TO SUB-COUNT.                      EP0105
036200     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                            EP0105
036300 D399-SCAN-NEAR-EXPIRY-EX.                                             EP0105
036400     EXIT.                                                            EP0105
036500*---------------------------------------------------------------
036600 D350-CHECK-ONE-NEAR-EXPIRY.                                           EP0105
036700*---------------------------------------------------------------
036800     SET     WK-N-SCN-TABLE-IX        TO WK-N-SCN-IX.                  EP0105
036900     IF      WK-T-SCN-EXPIRY-DAYS (WK-N-SCN-TABLE-IX)                   EP0105
037000             LESS THAN 30                                              EP0105
037100             PERFORM E100-RESOLVE-FACILITY-NAME                        EP0105
037200                THRU E199-RESOLVE-FACILITY-NAME-EX                    EP0105
037300             MOVE SPACES             TO WK-C-PRINT-LINE                 EP0105
037400             MOVE WK-C-FACILITY-NAME TO DTL-FACILITY-NAME               EP0105
037500             MOVE WK-T-SCN-ITEM-NAME (WK-N-SCN-TABLE-IX)                 EP0105
037600                                     TO DTL-ITEM-NAME                   EP0105
037700             MOVE WK-T-SCN-CURRENT-STOCK (WK-N-SCN-TABLE-IX)             EP0105
037800                                     TO DTL-STOCK                       EP0105
037900             MOVE WK-T-SCN-EXPIRY-DAYS (WK-N-SCN-TABLE-IX)               EP0105
038000                                     TO DTL-COMPARE-VALUE               EP0105
038100             WRITE RPT-LINE FROM WK-C-PRINT-LINE                         EP0105
038200             ADD 1 TO WK-N-EXPIRY-COUNT.                                EP0105
038300 D359-CHECK-ONE-NEAR-EXPIRY-EX.                                        EP0105
038400     EXIT.                                                            EP0105
038500*---------------------------------------------------------------
038600 E100-RESOLVE-FACILITY-NAME.                                           EP0105
038700*---------------------------------------------------------------
038800     MOVE    "** FACILITY NOT ON FILE **"  TO WK-C-FACILITY-NAME.      EP0105
038900     SET     WK-N-FAC-SEARCH-IX       TO 1.                            EP0105
039000     SEARCH  WK-T-FAC-ENTRY                                            EP0105
039100             AT END                                                     EP0105
039200             NEXT SENTENCE                                              EP0105
039300             WHEN WK-T-FAC-ID (WK-N-FAC-SEARCH-IX) =                    EP0105
039400                  WK-T-SCN-FACILITY-ID (WK-N-SCN-TABLE-IX)              EP0105
039500             MOVE WK-T-FAC-NAME (WK-N-FAC-SEARCH-IX)                    EP0105
039600                                     TO WK-C-FACILITY-NAME.             EP0105
039700 E199-RESOLVE-FACILITY-NAME-EX.                                         EP0105
039800     EXIT.                                                             EP0105
039900*                                                                     EP0105
040000 Y900-ABNORMAL-TERMINATION.                                            EP0105
040100     PERFORM Z000-CLOSE-ALL-FILES                                      EP0105
040200        THRU Z999-CLOSE-ALL-FILES-EX.                                  EP0105
040300     STOP RUN.                                                        EP0105
040400*---------------------------------------------------------------
040500 Z000-CLOSE-ALL-FILES.                                                 EP0105
040600*---------------------------------------------------------------
040700     CLOSE   FACILITY-FILE  INVENTORY-FILE  ANOMALY-RPT-FILE.          EP0105
040800 Z999-CLOSE-ALL-FILES-EX.                                               EP0105
040900     EXIT.                                                             EP0105
041000*                                                                     EP0105
041100******************************************************************
041200************** END OF PROGRAM SOURCE -  MSRVSCN *****************
041300******************************************************************
