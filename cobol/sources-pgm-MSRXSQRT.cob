000100************************************************************EP0100
000200 IDENTIFICATION DIVISION.                                   EP0100
000300************************************************************EP0100
000400 PROGRAM-ID.     MSRXSQRT.                                  EP0100
000500 AUTHOR.         R HALIM.                                   EP0100
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0100
000700 DATE-WRITTEN.   14 JAN 1991.                                EP0100
000800 DATE-COMPILED.                                              EP0100
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0100
001000*                                                            EP0100
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE      EP0100
001200*               SQUARE ROOT OF A PACKED ARGUMENT BY          EP0100
001300*               NEWTON'S METHOD.  NO INTRINSIC FUNCTIONS     EP0100
001400*               AND NO FLOATING-POINT USAGE ARE USED - THE   EP0100
001500*               SHOP'S COMPILER LICENCE DOES NOT CARRY THE   EP0100
001600*               FLOATING-POINT FEATURE.                      EP0100
001700*                                                            EP0100
001800*=================================================================
001900*                                                            EP0100
002000* HISTORY OF MODIFICATION :                                  EP0100
002100*=================================================================
002200*                                                            EP0100
002300* EP0100 - RHALIM  - 14/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
002400*                    - INITIAL VERSION, ADAPTED FROM THE OLD  EP0100
002500*                      EP0089 FACILITY-LOOKUP SKELETON FOR A  EP0100
002600*                      CALLED ROUTINE.                        EP0100
002700* EP0144 - DSANTOS  - 02/06/1993 - MSR-0010A TIGHTEN TOLERANCE EP0100
002800*                    - REDUCED CONVERGENCE TOLERANCE ONE      EP0100
002900*                      MORE DECIMAL PLACE AFTER SCAN REPORT   EP0100
003000*                      ROUNDING COMPLAINTS FROM REGION WEST.  EP0100
003100* EP0161 - MWEE     - 21/11/1995 - MSR-0014 ZERO ARGUMENT     EP0100
003200*                    - GUARD AGAINST A ZERO OR NEGATIVE       EP0100
003300*                      ARGUMENT BLOWING UP THE ITERATION.     EP0100
003400* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW       EP0100
003500*                    - NO DATE FIELDS IN THIS ROUTINE, REVIEW EP0100
003600*                      FOUND NOTHING TO AMEND.  LOGGED FOR    EP0100
003700*                      THE Y2K SIGN-OFF BINDER.               EP0100
003800* EP0210 - ACNRJR   - 17/08/2001 - MSR-0019 ITERATION CAP     EP0100
003900*                    - ADDED A HARD ITERATION CEILING SO A    EP0100
004000*                      PATHOLOGICAL ARGUMENT CANNOT LOOP THE  EP0100
004100*                      NIGHTLY BATCH WINDOW AWAY.             EP0100
004120* EP0227 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT    EP0227
004140*                    - WK-N-ITER-COUNT PULLED OUT OF THE     EP0227
004160*                      ITERATE AREA AND RE-DECLARED AS A     EP0227
004180*                      STANDALONE 77-LEVEL LOOP COUNTER.      EP0227
004200*=================================================================
004300 EJECT                                                       EP0100
004400************************                                    EP0100
004500 ENVIRONMENT DIVISION.                                       EP0100
004600************************                                    EP0100
004700 CONFIGURATION SECTION.                                      EP0100
004800 SOURCE-COMPUTER.  IBM-AS400.                                EP0100
004900 OBJECT-COMPUTER.  IBM-AS400.                                 EP0100
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                         EP0100
005100                   UPSI-0 IS WK-C-TRACE-SWITCH.               EP0100
005200***************                                              EP0100
005300 DATA DIVISION.                                              EP0100
005400***************                                              EP0100
005500 WORKING-STORAGE SECTION.                                    EP0100
005600*************************                                   EP0100
005700 01  FILLER                          PIC X(24)        VALUE  EP0100
005800     "** PROGRAM MSRXSQRT **".                                EP0100
005900*                                                            EP0100
006000 01  WK-C-COMMON.                                             EP0100
006100     COPY MSCMWS.                                             EP0100
006200*                                                            EP0100
006250*                                                            EP0227
006270 77  WK-N-ITER-COUNT             PIC S9(3)  COMP.               EP0227
006280*            ITERATION LOOP COUNTER, CAPPED BY WK-N-ITER-MAX -   EP0227
006290*            STANDALONE 77-LEVEL, NOT PART OF THE ITERATE AREA.  EP0227
006300 01  WK-N-ITERATE-AREA.                                      EP0100
006600     05  WK-N-ITER-MAX                PIC S9(3)  COMP VALUE 40.EP0100
006700*            HARD CEILING - EP0210                           EP0100
006800     05  WK-N-CURRENT-GUESS          PIC S9(5)V9(9) COMP-3.   EP0100
006900     05  WK-N-NEXT-GUESS             PIC S9(5)V9(9) COMP-3.   EP0100
007000     05  WK-N-QUOTIENT               PIC S9(5)V9(9) COMP-3.   EP0100
007100     05  WK-N-DIFFERENCE             PIC S9(5)V9(9) COMP-3.   EP0100
007200     05  WK-N-TOLERANCE              PIC S9(1)V9(9) COMP-3    EP0100
007300                                     VALUE 0.000000001.        EP0100
007400*            CONVERGENCE TOLERANCE - TIGHTENED BY EP0144      EP0100
007500*                                                            EP0100
007600* --------------------------------------------------------------
007700* THREE ALTERNATE VIEWS OF THE SAME WORK AREA, KEPT FOR THE    EP0100
007800* SIGN-TEST AND DISPLAY-TRACE LOGIC FURTHER DOWN.              EP0100
007900* --------------------------------------------------------------
008000 01  WK-N-DIFFERENCE-VIEW REDEFINES WK-N-DIFFERENCE.          EP0100
008100     05  WK-N-DIFFERENCE-SIGN        PIC S9(5)     COMP-3.    EP0100
008200     05  FILLER                      PIC 9(9)      COMP-3.   EP0100
008300 01  WK-N-CURRENT-GUESS-VIEW REDEFINES WK-N-CURRENT-GUESS.    EP0100
008400     05  WK-N-GUESS-WHOLE            PIC S9(5)     COMP-3.   EP0100
008500     05  FILLER                      PIC 9(9)      COMP-3.   EP0100
008600 01  WK-N-NEXT-GUESS-VIEW REDEFINES WK-N-NEXT-GUESS.          EP0100
008700     05  WK-N-NEXT-WHOLE             PIC S9(5)     COMP-3.    EP0100
008800     05  FILLER                      PIC 9(9)      COMP-3.   EP0100
008900*****************                                            EP0100
009000 LINKAGE SECTION.                                            EP0100
009100*****************                                            EP0100
009200     COPY VSQRT.                                              EP0100
009300     EJECT                                                    EP0100
009400**********************************************                EP0100
009500 PROCEDURE DIVISION USING VSQRT-PARM-REC.                     EP0100
009600**********************************************                EP0100
009700 MAIN-MODULE.                                                  EP0100
009800     PERFORM A000-PROCESS-CALLED-ROUTINE                       EP0100
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.                   EP0100
010000     GOBACK.                                                   EP0100
010100*---------------------------------------------------------------
010200 A000-PROCESS-CALLED-ROUTINE.                                  EP0100
010300*---------------------------------------------------------------
010400     IF  VSQRT-ARGUMENT NOT GREATER THAN ZERO                   EP0144
010500         MOVE ZERO                   TO VSQRT-RESULT            EP0144
010600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                  EP0144
010700*                                                              EP0100
010800     MOVE    VSQRT-ARGUMENT          TO WK-N-CURRENT-GUESS.    EP0100
010900     MOVE    ZERO                    TO WK-N-ITER-COUNT.       EP0100
011000*                                                              EP0100
011100     PERFORM B100-NEWTON-STEP                                  EP0100
011200        THRU B199-NEWTON-STEP-EX                               EP0100
011300        UNTIL WK-N-ITER-COUNT GREATER THAN WK-N-ITER-MAX.       EP0210
011400*                                                              EP0100
011500     MOVE    WK-N-CURRENT-GUESS      TO VSQRT-RESULT.           EP0100
011600*                                                              EP0100
011700 A099-PROCESS-CALLED-ROUTINE-EX.                                EP0100
011800     EXIT.                                                     EP0100
011900*---------------------------------------------------------------
012000 B100-NEWTON-STEP.                                             EP0100
012100*---------------------------------------------------------------
012200     ADD     1                       TO WK-N-ITER-COUNT.        EP0100
012300     DIVIDE  VSQRT-ARGUMENT  BY WK-N-CURRENT-GUESS              EP0100
012400             GIVING WK-N-QUOTIENT    ROUNDED.                   EP0100
012500     ADD     WK-N-CURRENT-GUESS  WK-N-QUOTIENT                  EP0100
012600             GIVING WK-N-NEXT-GUESS.                            EP0100
012700     DIVIDE  WK-N-NEXT-GUESS   BY 2  GIVING WK-N-NEXT-GUESS     EP0100
012800             ROUNDED.                                           EP0100
012900     SUBTRACT WK-N-NEXT-GUESS FROM WK-N-CURRENT-GUESS           EP0100
013000             GIVING WK-N-DIFFERENCE.                            EP0100
013100     IF  WK-N-DIFFERENCE-SIGN LESS THAN ZERO                    EP0144
013200         MULTIPLY WK-N-DIFFERENCE BY -1 GIVING WK-N-DIFFERENCE. EP0144
013300     MOVE    WK-N-NEXT-GUESS         TO WK-N-CURRENT-GUESS.     EP0100
013400     IF  WK-N-DIFFERENCE LESS THAN WK-N-TOLERANCE               EP0144
013500         MOVE WK-N-ITER-MAX          TO WK-N-ITER-COUNT.        EP0144
013600 B199-NEWTON-STEP-EX.                                           EP0100
013700     EXIT.                                                      EP0100
013800*                                                               EP0100
013900******************************************************************
014000************** END OF PROGRAM SOURCE -  MSRXSQRT ***************
014100******************************************************************
