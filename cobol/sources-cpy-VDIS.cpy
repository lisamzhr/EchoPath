000100*****************************************************************
000200* VDIS.cpybk
000300*****************************************************************
000400* LINKAGE FORMAT FOR CALL "MSRXDIS" - NURSE DISEASE-NAME
000500* NORMALIZATION AGAINST THE 9-ROW TAXONOMY TABLE (SEE MSRXDIS
000600* FOR THE TABLE ITSELF).
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* EP0123 - RHALIM  - 18/01/1991 - MSR-0011 DISEASE NORMALIZATION
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  VDIS-PARM-REC.
001400     05  VDIS-RAW-TEXT            PIC X(40).
001500*            FREE-TEXT DISEASE DESCRIPTION, PASSED IN
001600     05  VDIS-NORMAL-CODE         PIC X(16).
001700*            NORMALIZED DISEASE CODE, RETURNED
001800     05  FILLER                   PIC X(04).
