000100*****************************************************************
000200* VHAV.cpybk
000300*****************************************************************
000400* LINKAGE FORMAT FOR CALL "MSRXHAV" - GREAT-CIRCLE DISTANCE
000500* (HAVERSINE FORMULA) BETWEEN TWO LAT/LONG PAIRS, KILOMETERS.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* EP0122 - RHALIM  - 18/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
001000*                    - INITIAL VERSION
001100*****************************************************************
001200 01  VHAV-PARM-REC.
001300     05  VHAV-LATITUDE-1          PIC S9(3)V9(6) COMP-3.
001400     05  VHAV-LONGITUDE-1         PIC S9(3)V9(6) COMP-3.
001500     05  VHAV-LATITUDE-2          PIC S9(3)V9(6) COMP-3.
001600     05  VHAV-LONGITUDE-2         PIC S9(3)V9(6) COMP-3.
001700     05  VHAV-DISTANCE-KM         PIC S9(5)V9(1) COMP-3.
001800*            RESULT, RETURNED TO CALLER
001900     05  FILLER                   PIC X(08).
