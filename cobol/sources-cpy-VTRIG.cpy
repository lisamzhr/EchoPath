000100*****************************************************************
000200* VTRIG.cpybk
000300*****************************************************************
000400* LINKAGE FORMAT FOR CALL "MSRXTRIG" - TAYLOR-SERIES SINE AND
000500* COSINE, PLUS THE ABRAMOWITZ-STEGUN ARCSINE APPROXIMATION USED
000600* TO COLLAPSE HAVERSINE'S ATAN2 TERM DOWN TO 2 * ASIN(SQRT(A)).
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* EP0121 - RHALIM  - 18/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  VTRIG-PARM-REC.
001400     05  VTRIG-FUNCTION           PIC X(04).
001500*            SIN , COS OR ASIN
001600     05  VTRIG-ARGUMENT-RADIANS   PIC S9(3)V9(9) COMP-3.
001700*            ARGUMENT IN RADIANS (SIN/COS) OR RATIO (ASIN)
001800     05  VTRIG-RESULT             PIC S9(3)V9(9) COMP-3.
001900*            FUNCTION RESULT, RETURNED IN RADIANS WHERE APPLICABLE
002000     05  FILLER                   PIC X(08).
