000100************************************************************EP0109
000200 IDENTIFICATION DIVISION.                                   EP0109
000300************************************************************EP0109
000400 PROGRAM-ID.     MSRVAPV.                                   EP0109
000500 AUTHOR.         A CHEN.                                     EP0109
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0109
000700 DATE-WRITTEN.   28 JAN 1991.                                EP0109
000800 DATE-COMPILED.                                              EP0109
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0109
001000*                                                            EP0109
001100*DESCRIPTION :  RECOMMENDATION APPROVAL RUN.  READS ONE           EP0109
001200*               RECOMMENDATION ID PER LINE FROM THE APPROVAL       EP0109
001300*               REQUEST FEED, MARKS THE MATCHING RECOMMENDATION    EP0109
001400*               APPROVED AND POSTS BOTH SIDES OF THE TRANSFER TO   EP0109
001500*               INVENTORY-FILE - DECREMENT AT THE FROM-FACILITY,   EP0109
001600*               INCREMENT AT THE TO-FACILITY.  NO FLOOR/CEILING    EP0109
001700*               RE-CHECK IS MADE HERE - MSRVRGN ALREADY BOUNDED    EP0109
001800*               THE QUANTITY WHEN THE RECOMMENDATION WAS BORN.     EP0109
001900*               A REQUEST NAMING AN UNKNOWN RECOMMENDATION ID,     EP0109
002000*               OR ONE WHOSE INVENTORY SIDE HAS SINCE VANISHED,    EP0109
002100*               IS COUNTED AND SKIPPED - NO PARTIAL POST.          EP0109
002200*                                                            EP0109
002300*================================================================
002400* HISTORY OF MODIFICATION:                                   EP0109
002500*================================================================
002600* EP0109 - ACHEN    - 28/01/1991 - MSR-0004 NIGHTLY BATCH REWRITE
002700*                  - INITIAL VERSION, TABLE-REWRITE HABIT LIFTED
002800*                    OFF MSRVSTK'S INVENTORY-FILE CLOSE LOGIC.  EP0109
002900* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW        EP0109
003000*                  - NO DATE-OF-CENTURY FIELDS POSTED BY THIS  EP0109
003100*                    PROGRAM, REVIEW FOUND NOTHING TO AMEND.   EP0109
003200* EP0217 - ACNRJR   - 17/08/2001 - MSR-0019 TABLE SIZE         EP0109
003300*                  - RAISED BOTH WORKING TABLES FROM 500 TO    EP0109
003400*                    2000 ENTRIES TO MATCH MSRVSTK/MSRVSCN.    EP0109
003420* EP0222 - ACNRJR   - 02/05/2002 - MSR-0024 DROP DEAD SWITCH    EP0222
003440*                  - UPSI-1/WK-C-REJECT-SWITCH WAS DECLARED IN  EP0222
003460*                    SPECIAL-NAMES BUT NEVER SET OR TESTED      EP0222
003480*                    ANYWHERE IN THIS PROGRAM.  REMOVED PER     EP0222
003490*                    THE SAME MSRVSTK AUDIT FINDING.            EP0222
003492* EP0224 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0224
003494*                  - WK-N-APPROVED-COUNT PULLED OUT OF THE      EP0224
003496*                    COUNTER GROUP AND RE-DECLARED AS A         EP0224
003498*                    STANDALONE 77-LEVEL RUN TOTAL.              EP0224
003500*================================================================
003600 EJECT                                                       EP0109
003700**********************                                      EP0109
003800 ENVIRONMENT DIVISION.                                       EP0109
003900**********************                                      EP0109
004000 CONFIGURATION SECTION.                                      EP0109
004100 SOURCE-COMPUTER. IBM-AS400.                                 EP0109
004200 OBJECT-COMPUTER. IBM-AS400.                                  EP0109
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0109
004400                  UPSI-0 IS WK-C-TRACE-SWITCH.                EP0109
004600*                                                            EP0109
004700 INPUT-OUTPUT SECTION.                                       EP0109
004800 FILE-CONTROL.                                                EP0109
004900     SELECT REC-APPROVAL-REQUEST-FILE ASSIGN TO                EP0109
005000                                      DATABASE-MSRAPVRQ         EP0109
005100            ORGANIZATION         IS LINE SEQUENTIAL             EP0109
005200            FILE STATUS          IS WK-C-FILE-STATUS.           EP0109
005300     SELECT RECOMMENDATION-FILE ASSIGN TO DATABASE-MSRRECFL      EP0109
005400            ORGANIZATION         IS LINE SEQUENTIAL               EP0109
005500            FILE STATUS          IS WK-C-FILE-STATUS.             EP0109
005600     SELECT INVENTORY-FILE      ASSIGN TO DATABASE-MSRINVFL        EP0109
005700            ORGANIZATION         IS LINE SEQUENTIAL                 EP0109
005800            FILE STATUS          IS WK-C-FILE-STATUS.               EP0109
005900     EJECT                                                         EP0109
006000***************                                              EP0109
006100 DATA DIVISION.                                              EP0109
006200***************                                              EP0109
006300 FILE SECTION.                                               EP0109
006400**************                                               EP0109
006500 FD  REC-APPROVAL-REQUEST-FILE                                EP0109
006600     LABEL RECORDS ARE OMITTED.                                EP0109
006700 01  IO-APPROVAL-REQUEST-REC.                                   EP0109
006800     COPY RECAPPRQ.                                             EP0109
006900*                                                            EP0109
007000 FD  RECOMMENDATION-FILE                                        EP0109
007100     LABEL RECORDS ARE OMITTED.                                 EP0109
007200 01  IO-RECOMMENDATION-REC.                                      EP0109
007300     COPY RECOMM.                                               EP0109
007400*                                                            EP0109
007500 FD  INVENTORY-FILE                                            EP0109
007600     LABEL RECORDS ARE OMITTED.                                 EP0109
007700 01  IO-INVENTORY-REC.                                          EP0109
007800     COPY INVENTRY.                                             EP0109
007900*                                                            EP0109
008000 WORKING-STORAGE SECTION.                                    EP0109
008100*************************                                   EP0109
008200 01  FILLER              PIC X(24)  VALUE                    EP0109
008300     "** PROGRAM MSRVAPV   **".                               EP0109
008400*                                                            EP0109
008500 01  WK-C-COMMON.                                             EP0109
008600     COPY MSCMWS.                                             EP0109
008700*                                                            EP0109
008800 01  WK-N-COUNTER-AREA.                                       EP0109
008900     05  WK-N-REC-COUNT              PIC S9(7)   COMP.         EP0109
009000     05  WK-N-REC-MAX                PIC S9(7)   COMP VALUE   EP0109
009100                                      2000.                    EP0217
009200     05  WK-N-REC-TABLE-IX           PIC S9(7)   COMP.         EP0109
009300     05  WK-N-INV-COUNT              PIC S9(7)   COMP.         EP0109
009400     05  WK-N-INV-MAX                PIC S9(7)   COMP VALUE   EP0109
009500                                      2000.                    EP0217
009600     05  WK-N-INV-TABLE-IX           PIC S9(7)   COMP.         EP0109
009700     05  WK-N-REQUEST-COUNT          PIC S9(7)   COMP VALUE ZERO.EP0109
009900     05  WK-N-REJ-NOTFOUND-COUNT     PIC S9(7)   COMP VALUE ZERO.EP0109
010000     05  WK-N-REJ-BADKEY-COUNT       PIC S9(7)   COMP VALUE ZERO.EP0109
010100     05  WK-N-FROM-INV-IX            PIC S9(7)   COMP.         EP0109
010200     05  WK-N-TO-INV-IX              PIC S9(7)   COMP.         EP0109
010220*                                                            EP0224
010240 77  WK-N-APPROVED-COUNT         PIC S9(7)   COMP VALUE ZERO.     EP0224
010260*            RUN TOTAL OF APPROVED TRANSFER REQUESTS - STANDALONE EP0224
010280*            77, NOT PART OF THE COUNTER GROUP.                  EP0224
010300*                                                            EP0109
010400 01  WK-C-SEARCH-KEY                 PIC X(20).                EP0109
010500 01  WK-C-FROM-SEARCH-KEY            PIC X(20).                EP0109
010600 01  WK-C-TO-SEARCH-KEY              PIC X(20).                EP0109
010610* --------------------------------------------------------------
010620* ALTERNATE VIEWS OF THE FROM/TO SEARCH KEYS, SPLIT INTO THEIR  EP0109
010630* FACILITY AND ITEM HALVES - SAME HABIT AS INVENTRY'S           EP0109
010640* INV-KEY-VIEW, RESTATED HERE IN WORKING STORAGE.               EP0109
010650* --------------------------------------------------------------
010660 01  WK-C-FROM-SEARCH-KEY-VIEW REDEFINES WK-C-FROM-SEARCH-KEY.  EP0109
010661     05  WK-C-FROM-SEARCH-FACILITY  PIC X(10).                 EP0109
010662     05  WK-C-FROM-SEARCH-ITEM      PIC X(10).                 EP0109
010670 01  WK-C-TO-SEARCH-KEY-VIEW REDEFINES WK-C-TO-SEARCH-KEY.      EP0109
010671     05  WK-C-TO-SEARCH-FACILITY    PIC X(10).                 EP0109
010672     05  WK-C-TO-SEARCH-ITEM        PIC X(10).                 EP0109
010700 01  WK-C-CURRENT-REC-ID             PIC X(12).                EP0109
010800 01  WK-C-CURRENT-ITEM-ID            PIC X(10).                EP0109
010900 01  WK-N-CURRENT-QTY                PIC S9(7)   COMP-3.        EP0109
011000*                                                            EP0109
011100* --------------------------------------------------------------
011200* RECOMMENDATION WORKING TABLE - LOADED AT OPEN, REWRITTEN     EP0109
011300* AT CLOSE, SAME HABIT AS MSRVSTK'S INVENTORY-FILE.             EP0109
011400* --------------------------------------------------------------
011500 01  WK-T-RECOMMENDATION-TABLE.                                EP0109
011600     05  WK-T-REC-ENTRY    OCCURS 2000 TIMES                   EP0217
011700                           INDEXED BY WK-N-REC-SEARCH-IX.        EP0109
011800         10  WK-T-REC-ID                 PIC X(12).              EP0109
011900         10  WK-T-REC-FROM-FACILITY-ID   PIC X(10).               EP0109
012000         10  WK-T-REC-TO-FACILITY-ID     PIC X(10).               EP0109
012100         10  WK-T-REC-ITEM-ID            PIC X(10).               EP0109
012200         10  WK-T-REC-QUANTITY           PIC S9(7)      COMP-3.    EP0109
012300         10  WK-T-REC-PRIORITY-SCORE     PIC S9(3)      COMP-3.    EP0109
012400         10  WK-T-REC-DISTANCE-KM        PIC S9(5)V9(1) COMP-3.    EP0109
012500         10  WK-T-REC-STATUS             PIC X(08).                EP0109
012600*                                                            EP0109
012700* --------------------------------------------------------------
012800* FLAT BYTE VIEW OF THE RECOMMENDATION TABLE - UPSI-0 TRACE.    EP0109
012900* --------------------------------------------------------------
013000 01  WK-T-RECOMMENDATION-TABLE-FLAT                             EP0109
013100          REDEFINES WK-T-RECOMMENDATION-TABLE.                   EP0109
013200     05  FILLER                       PIC X(88000).               EP0109
013300*                                                            EP0109
013400* --------------------------------------------------------------
013500* INVENTORY WORKING TABLE - LOADED AT OPEN, REWRITTEN AT CLOSE, EP0109
013600* SAME COMPOSITE-KEY SEARCH HABIT AS MSRVSTK.                   EP0109
013700* --------------------------------------------------------------
013800 01  WK-T-INVENTORY-TABLE.                                      EP0109
013900     05  WK-T-INV-ENTRY    OCCURS 2000 TIMES                    EP0217
014000                           INDEXED BY WK-N-INV-SEARCH-IX.         EP0109
014100         10  WK-T-INV-KEY.                                       EP0109
014200             15  WK-T-INV-FACILITY-ID    PIC X(10).                EP0109
014300             15  WK-T-INV-ITEM-ID        PIC X(10).                 EP0109
014400         10  WK-T-INV-ITEM-NAME          PIC X(20).                 EP0109
014500         10  WK-T-INV-CURRENT-STOCK      PIC S9(7)      COMP-3.     EP0109
014600         10  WK-T-INV-MIN-THRESHOLD      PIC S9(7)      COMP-3.     EP0109
014700         10  WK-T-INV-MAX-CAPACITY       PIC S9(7)      COMP-3.     EP0109
014800         10  WK-T-INV-EXPIRY-DAYS        PIC S9(5)      COMP-3.     EP0109
014900*                                                            EP0109
015000* --------------------------------------------------------------
015100* FLAT BYTE VIEW OF THE INVENTORY TABLE - UPSI-0 TRACE ONLY.    EP0109
015200* --------------------------------------------------------------
015300 01  WK-T-INVENTORY-TABLE-FLAT REDEFINES WK-T-INVENTORY-TABLE.   EP0109
015400     05  FILLER                       PIC X(112000).              EP0109
015500*****************                                            EP0109
015600 PROCEDURE DIVISION.                                         EP0109
015700*****************                                            EP0109
015800 MAIN-MODULE.                                                 EP0109
015900     PERFORM A000-OPEN-ALL-FILES                               EP0109
016000        THRU A099-OPEN-ALL-FILES-EX.                           EP0109
016100     PERFORM B100-LOAD-RECOMMENDATION                          EP0109
016200        THRU B199-LOAD-RECOMMENDATION-EX.                      EP0109
016300     PERFORM C100-LOAD-INVENTORY                               EP0109
016400        THRU C199-LOAD-INVENTORY-EX.                           EP0109
016500     PERFORM D100-READ-ONE-REQUEST                              EP0109
016600        THRU D199-READ-ONE-REQUEST-EX.                          EP0109
016700     PERFORM E100-PROCESS-ONE-REQUEST                            EP0109
016800        THRU E199-PROCESS-ONE-REQUEST-EX                         EP0109
016900        UNTIL WK-C-END-OF-FILE.                                  EP0109
017000     PERFORM F100-REWRITE-RECOMMENDATION                         EP0109
017100        THRU F199-REWRITE-RECOMMENDATION-EX.                     EP0109
017200     PERFORM G100-REWRITE-INVENTORY                              EP0109
017300        THRU G199-REWRITE-INVENTORY-EX.                          EP0109
017400     DISPLAY "MSRVAPV - REQUESTS READ      = " WK-N-REQUEST-COUNT.EP0109
017500     DISPLAY "MSRVAPV - APPROVED            = " WK-N-APPROVED-COUNT.EP0109
017600     DISPLAY "MSRVAPV - REJECTED NOT FOUND   = " WK-N-REJ-NOTFOUND-COUNT.
017700     DISPLAY "MSRVAPV - REJECTED BAD INV KEY = " WK-N-REJ-BADKEY-COUNT.
017800     PERFORM Z000-CLOSE-ALL-FILES                                EP0109
017900        THRU Z999-CLOSE-ALL-FILES-EX.                            EP0109
018000     STOP RUN.                                                   EP0109
018100*---------------------------------------------------------------
018200 A000-OPEN-ALL-FILES.                                           EP0109
018300*---------------------------------------------------------------
018400     OPEN    INPUT REC-APPROVAL-REQUEST-FILE.                    EP0109
018500     IF      NOT WK-C-SUCCESSFUL                                  EP0109
018600             DISPLAY "MSRVAPV - OPEN FILE ERROR - REC-APPROVAL-REQUEST-FILE"
018700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0109
018800             GO TO Y900-ABNORMAL-TERMINATION.                      EP0109
018900     OPEN    INPUT RECOMMENDATION-FILE.                           EP0109
019000     IF      NOT WK-C-SUCCESSFUL                                  EP0109
019100             DISPLAY "MSRVAPV - OPEN FILE ERROR - RECOMMENDATION-FILE"
019200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0109
019300             GO TO Y900-ABNORMAL-TERMINATION.                      EP0109
019400     OPEN    INPUT INVENTORY-FILE.                                EP0109
019500     IF      NOT WK-C-SUCCESSFUL                                  EP0109
019600             DISPLAY "MSRVAPV - OPEN FILE ERROR - INVENTORY-FILE"  EP0109
019700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0109
019800             GO TO Y900-ABNORMAL-TERMINATION.                      EP0109
019900 A099-OPEN-ALL-FILES-EX.                                           EP0109
020000     EXIT.                                                        EP0109
020100*---------------------------------------------------------------
020200 B100-LOAD-RECOMMENDATION.                                         EP0109
020300*---------------------------------------------------------------
020400     MOVE    ZERO                    TO WK-N-REC-COUNT.            EP0109
020500     PERFORM B200-LOAD-ONE-RECOMMENDATION                          EP0109
020600        THRU B299-LOAD-ONE-RECOMMENDATION-EX                      EP0109
020700        UNTIL WK-C-END-OF-FILE.                                    EP0109
020800     MOVE    "00"                    TO WK-C-FILE-STATUS.          EP0109
020900     CLOSE   RECOMMENDATION-FILE.                                  EP0109
021000 B199-LOAD-RECOMMENDATION-EX.                                     EP0109
021100     EXIT.                                                        EP0109
021200*---------------------------------------------------------------
021300 B200-LOAD-ONE-RECOMMENDATION.                                     EP0109
021400*---------------------------------------------------------------
021500     READ    RECOMMENDATION-FILE.                                 EP0109
021600     IF      WK-C-END-OF-FILE                                     EP0109
021700             GO TO B299-LOAD-ONE-RECOMMENDATION-EX.                EP0109
021800     IF      NOT WK-C-SUCCESSFUL                                  EP0109
021900             DISPLAY "MSRVAPV - READ FILE ERROR - RECOMMENDATION-FILE"
022000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0109
022100             GO TO Y900-ABNORMAL-TERMINATION.                     EP0109
022200     IF      WK-N-REC-COUNT NOT LESS THAN WK-N-REC-MAX             EP0109
022300             DISPLAY "MSRVAPV - RECOMMENDATION-FILE EXCEEDS TABLE"EP0109
022400             GO TO Y900-ABNORMAL-TERMINATION.                     EP0109
022500     ADD     1                       TO WK-N-REC-COUNT.           EP0109
022600     SET     WK-N-REC-TABLE-IX       TO WK-N-REC-COUNT.            EP0109
022700     MOVE    REC-ID                  TO WK-T-REC-ID                EP0109
022800                                       (WK-N-REC-TABLE-IX).         EP0109
022900     MOVE    REC-FROM-FACILITY-ID    TO WK-T-REC-FROM-FACILITY-ID   EP0109
023000                                       (WK-N-REC-TABLE-IX).         EP0109
023100     MOVE    REC-TO-FACILITY-ID      TO WK-T-REC-TO-FACILITY-ID     EP0109
023200                                       (WK-N-REC-TABLE-IX).         EP0109
023300     MOVE    REC-ITEM-ID             TO WK-T-REC-ITEM-ID            EP0109
023400                                       (WK-N-REC-TABLE-IX).         EP0109
023500     MOVE    REC-QUANTITY            TO WK-T-REC-QUANTITY           EP0109
023600                                       (WK-N-REC-TABLE-IX).         EP0109
023700     MOVE    REC-PRIORITY-SCORE      TO WK-T-REC-PRIORITY-SCORE     EP0109
023800                                       (WK-N-REC-TABLE-IX).         EP0109
023900     MOVE    REC-DISTANCE-KM         TO WK-T-REC-DISTANCE-KM        EP0109
024000                                       (WK-N-REC-TABLE-IX).         EP0109
024100     MOVE    REC-STATUS              TO WK-T-REC-STATUS             EP0109
024200                                       (WK-N-REC-TABLE-IX).         EP0109
024300 B299-LOAD-ONE-RECOMMENDATION-EX.                                  EP0109
024400     EXIT.                                                        EP0109
024500*---------------------------------------------------------------
024600 C100-LOAD-INVENTORY.                                              EP0109
024700*---------------------------------------------------------------
024800     MOVE    ZERO                    TO WK-N-INV-COUNT.            EP0109
024900     PERFORM C200-LOAD-ONE-INVENTORY                              EP0109
025000        THRU C299-LOAD-ONE-INVENTORY-EX                           EP0109
025100        UNTIL WK-C-END-OF-FILE.                                    EP0109
025200     MOVE    "00"                    TO WK-C-FILE-STATUS.          EP0109
025300     CLOSE   INVENTORY-FILE.                                      EP0109
025400 C199-LOAD-INVENTORY-EX.                                          EP0109
025500     EXIT.                                                        EP0109
025600*---------------------------------------------------------------
025700 C200-LOAD-ONE-INVENTORY.                                          EP0109
025800*---------------------------------------------------------------
025900     READ    INVENTORY-FILE.                                      EP0109
026000     IF      WK-C-END-OF-FILE                                     EP0109
026100             GO TO C299-LOAD-ONE-INVENTORY-EX.                    EP0109
026200     IF      NOT WK-C-SUCCESSFUL                                  EP0109
026300             DISPLAY "MSRVAPV - READ FILE ERROR - INVENTORY-FILE" EP0109
026400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0109
026500             GO TO Y900-ABNORMAL-TERMINATION.                    EP0109
026600     IF      WK-N-INV-COUNT NOT LESS THAN WK-N-INV-MAX             EP0109
026700             DISPLAY "MSRVAPV - INVENTORY-FILE EXCEEDS TABLE SIZE"EP0109
026800             GO TO Y900-ABNORMAL-TERMINATION.                     EP0109
026900     ADD     1                       TO WK-N-INV-COUNT.           EP0109
027000     SET     WK-N-INV-TABLE-IX       TO WK-N-INV-COUNT.            EP0109
027100     MOVE    INV-FACILITY-ID         TO WK-T-INV-FACILITY-ID        EP0109
027200                                       (WK-N-INV-TABLE-IX).         EP0109
027300     MOVE    INV-ITEM-ID             TO WK-T-INV-ITEM-ID            EP0109
027400                                       (WK-N-INV-TABLE-IX).         EP0109
027500     MOVE    INV-ITEM-NAME           TO WK-T-INV-ITEM-NAME          EP0109
027600                                       (WK-N-INV-TABLE-IX).         EP0109
027700     MOVE    INV-CURRENT-STOCK       TO WK-T-INV-CURRENT-STOCK      EP0109
027800                                       (WK-N-INV-TABLE-IX).         EP0109
027900     MOVE    INV-MIN-THRESHOLD       TO WK-T-INV-MIN-THRESHOLD      EP0109
028000                                       (WK-N-INV-TABLE-IX).         EP0109
028100     MOVE    INV-MAX-CAPACITY        TO WK-T-INV-MAX-CAPACITY       EP0109
028200                                       (WK-N-INV-TABLE-IX).         EP0109
028300     MOVE    INV-EXPIRY-DAYS         TO WK-T-INV-EXPIRY-DAYS        EP0109
028400                                       (WK-N-INV-TABLE-IX).         EP0109
028500 C299-LOAD-ONE-INVENTORY-EX.                                       EP0109
028600     EXIT.                                                        EP0109
028700*---------------------------------------------------------------
028800 D100-READ-ONE-REQUEST.                                            EP0109
028900*---------------------------------------------------------------
029000     READ    REC-APPROVAL-REQUEST-FILE.                           EP0109
029100     IF      WK-C-END-OF-FILE                                     EP0109
029200             GO TO D199-READ-ONE-REQUEST-EX.                      EP0109
029300     IF      NOT WK-C-SUCCESSFUL                                  EP0109
029400             DISPLAY "MSRVAPV - READ FILE ERROR - REC-APPROVAL-REQUEST-FILE"
029500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0109
029600             GO TO Y900-ABNORMAL-TERMINATION.                    EP0109
029700     ADD     1                       TO WK-N-REQUEST-COUNT.       EP0109
029800 D199-READ-ONE-REQUEST-EX.                                        EP0109
029900     EXIT.                                                        EP0109
030000*---------------------------------------------------------------
030100 E100-PROCESS-ONE-REQUEST.                                        EP0109
030200*---------------------------------------------------------------
030300     MOVE    APV-REC-ID              TO WK-C-CURRENT-REC-ID.       EP0109
030400     SET     WK-N-REC-SEARCH-IX       TO 1.                        EP0109
030500     SEARCH  WK-T-REC-ENTRY                                       EP0109
030600             AT END                                                EP0109
030700             ADD 1 TO WK-N-REJ-NOTFOUND-COUNT                      EP0109
030800             GO TO E190-READ-NEXT-REQUEST                          EP0109
030900             WHEN WK-T-REC-ID (WK-N-REC-SEARCH-IX) =               EP0109
031000                  WK-C-CURRENT-REC-ID                              EP0109
031100             PERFORM E200-POST-APPROVAL                            EP0109
031200                THRU E299-POST-APPROVAL-EX.                        EP0109
031300 E190-READ-NEXT-REQUEST.                                           EP0109
031400     PERFORM D100-READ-ONE-REQUEST                                 EP0109
031500        THRU D199-READ-ONE-REQUEST-EX.                             EP0109
031600 E199-PROCESS-ONE-REQUEST-EX.                                     EP0109
031700     EXIT.                                                        EP0109
031800*---------------------------------------------------------------
031900 E200-POST-APPROVAL.                                              EP0109
032000*---------------------------------------------------------------
032100     MOVE    WK-T-REC-FROM-FACILITY-ID (WK-N-REC-SEARCH-IX)        EP0109
032200                             TO WK-C-FROM-SEARCH-FACILITY.         EP0109
032300     MOVE    WK-T-REC-ITEM-ID (WK-N-REC-SEARCH-IX)                 EP0109
032400                             TO WK-C-FROM-SEARCH-ITEM.             EP0109
032500     MOVE    WK-T-REC-TO-FACILITY-ID (WK-N-REC-SEARCH-IX)          EP0109
032600                             TO WK-C-TO-SEARCH-FACILITY.           EP0109
032700     MOVE    WK-T-REC-ITEM-ID (WK-N-REC-SEARCH-IX)                 EP0109
032800                             TO WK-C-TO-SEARCH-ITEM.               EP0109
032900     MOVE    ZERO                    TO WK-N-FROM-INV-IX.          EP0109
033000     MOVE    ZERO                    TO WK-N-TO-INV-IX.             EP0109
033100     SET     WK-N-INV-SEARCH-IX       TO 1.                         EP0109
033200     SEARCH  WK-T-INV-ENTRY                                        EP0109
033300             AT END                                                 EP0109
033400             NEXT SENTENCE                                          EP0109
033500             WHEN WK-T-INV-KEY (WK-N-INV-SEARCH-IX) =               EP0109
033600                  WK-C-FROM-SEARCH-KEY                              EP0109
033700             SET WK-N-FROM-INV-IX TO WK-N-INV-SEARCH-IX.            EP0109
033800     SET     WK-N-INV-SEARCH-IX       TO 1.                         EP0109
033900     SEARCH  WK-T-INV-ENTRY                                        EP0109
034000             AT END                                                 EP0109
034100             NEXT SENTENCE                                          EP0109
034200             WHEN WK-T-INV-KEY (WK-N-INV-SEARCH-IX) =               EP0109
034300                  WK-C-TO-SEARCH-KEY                                EP0109
034400             SET WK-N-TO-INV-IX TO WK-N-INV-SEARCH-IX.              EP0109
034500     IF      WK-N-FROM-INV-IX = ZERO OR WK-N-TO-INV-IX = ZERO       EP0109
034600             ADD 1 TO WK-N-REJ-BADKEY-COUNT                         EP0109
034700             GO TO E299-POST-APPROVAL-EX.                          EP0109
034800     MOVE    WK-T-REC-QUANTITY (WK-N-REC-SEARCH-IX)                EP0109
034900                                     TO WK-N-CURRENT-QTY.           EP0109
035000     SUBTRACT WK-N-CURRENT-QTY FROM                                EP0109
035100             WK-T-INV-CURRENT-STOCK (WK-N-FROM-INV-IX).             EP0109
035200     ADD     WK-N-CURRENT-QTY TO                                   EP0109
035300             WK-T-INV-CURRENT-STOCK (WK-N-TO-INV-IX).               EP0109
035400     MOVE    "APPROVED"              TO                            EP0109
035500             WK-T-REC-STATUS (WK-N-REC-SEARCH-IX).                  EP0109
035600     ADD     1                       TO WK-N-APPROVED-COUNT.        EP0109
035700 E299-POST-APPROVAL-EX.                                            EP0109
035800     EXIT.                                                        EP0109
035900*---------------------------------------------------------------
036000 F100-REWRITE-RECOMMENDATION.                                      EP0109
036100*---------------------------------------------------------------
036200     OPEN    OUTPUT RECOMMENDATION-FILE.                           EP0109
036300     IF      NOT WK-C-SUCCESSFUL                                   EP0109
036400             DISPLAY "MSRVAPV - REOPEN ERROR - RECOMMENDATION-FILE"EP0109
036500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             EP0109
036600             GO TO Y900-ABNORMAL-TERMINATION.                      EP0109
036700     PERFORM F200-REWRITE-ONE-RECOMMENDATION                        EP0109
036800        THRU F299-REWRITE-ONE-RECOMMENDATION-EX                     EP0109
036900        VARYING WK-N-REC-TABLE-IX FROM 1 BY 1                       EP0109
037000        UNTIL WK-N-REC-TABLE-IX GREATER THAN WK-N-REC-COUNT.         EP0109
037100 F199-REWRITE-RECOMMENDATION-EX.                                    EP0109
037200     EXIT.                                                         EP0109
037300*---------------------------------------------------------------
037400 F200-REWRITE-ONE-RECOMMENDATION.                                   EP0109
037500*---------------------------------------------------------------
037600     MOVE    WK-T-REC-ID (WK-N-REC-TABLE-IX) TO REC-ID.             EP0109
037700     MOVE    WK-T-REC-FROM-FACILITY-ID (WK-N-REC-TABLE-IX)          EP0109
037800                                     TO REC-FROM-FACILITY-ID.       EP0109
037900     MOVE    WK-T-REC-TO-FACILITY-ID (WK-N-REC-TABLE-IX)            EP0109
038000                                     TO REC-TO-FACILITY-ID.         EP0109
038100     MOVE    WK-T-REC-ITEM-ID (WK-N-REC-TABLE-IX)                   EP0109
038200                                     TO REC-ITEM-ID.                EP0109
038300     MOVE    WK-T-REC-QUANTITY (WK-N-REC-TABLE-IX)                  EP0109
038400                                     TO REC-QUANTITY.               EP0109
038500     MOVE    WK-T-REC-PRIORITY-SCORE (WK-N-REC-TABLE-IX)            EP0109
038600                                     TO REC-PRIORITY-SCORE.         EP0109
038700     MOVE    WK-T-REC-DISTANCE-KM (WK-N-REC-TABLE-IX)               EP0109
038800                                     TO REC-DISTANCE-KM.            EP0109
038900     MOVE    WK-T-REC-STATUS (WK-N-REC-TABLE-IX)                    EP0109
039000                                     TO REC-STATUS.                 EP0109
039100     WRITE   IO-RECOMMENDATION-REC.                                 EP0109
039200 F299-REWRITE-ONE-RECOMMENDATION-EX.                                EP0109
039300     EXIT.                                                         EP0109
039400*---------------------------------------------------------------
039500 G100-REWRITE-INVENTORY.                                           EP0109
039600*---------------------------------------------------------------
039700     OPEN    OUTPUT INVENTORY-FILE.                                EP0109
039800     IF      NOT WK-C-SUCCESSFUL                                   EP0109
039900             DISPLAY "MSRVAPV - REOPEN ERROR - INVENTORY-FILE"      EP0109
040000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             EP0109
040100             GO TO Y900-ABNORMAL-TERMINATION.                       EP0109
040200     PERFORM G200-REWRITE-ONE-INVENTORY                            EP0109
040300        THRU G299-REWRITE-ONE-INVENTORY-EX                         EP0109
040400        VARYING WK-N-INV-TABLE-IX FROM 1 BY 1                      EP0109
040500        UNTIL WK-N-INV-TABLE-IX GREATER THAN WK-N-INV-COUNT.        EP0109
040600 G199-REWRITE-INVENTORY-EX.                                        EP0109
040700     EXIT.                                                         EP0109
040800*---------------------------------------------------------------
040900 G200-REWRITE-ONE-INVENTORY.                                       EP0109
041000*---------------------------------------------------------------
041100     MOVE    WK-T-INV-FACILITY-ID (WK-N-INV-TABLE-IX)               EP0109
041200                                     TO INV-FACILITY-ID.            EP0109
041300     MOVE    WK-T-INV-ITEM-ID (WK-N-INV-TABLE-IX)                   EP0109
041400                                     TO INV-ITEM-ID.                EP0109
041500     MOVE    WK-T-INV-ITEM-NAME (WK-N-INV-TABLE-IX)                 EP0109
041600                                     TO INV-ITEM-NAME.              EP0109
041700     MOVE    WK-T-INV-CURRENT-STOCK (WK-N-INV-TABLE-IX)             EP0109
041800                                     TO INV-CURRENT-STOCK.          EP0109
041900     MOVE    WK-T-INV-MIN-THRESHOLD (WK-N-INV-TABLE-IX)             EP0109
042000                                     TO INV-MIN-THRESHOLD.          EP0109
042100     MOVE    WK-T-INV-MAX-CAPACITY (WK-N-INV-TABLE-IX)              EP0109
042200                                     TO INV-MAX-CAPACITY.           EP0109
042300     MOVE    WK-T-INV-EXPIRY-DAYS (WK-N-INV-TABLE-IX)               EP0109
042400                                     TO INV-EXPIRY-DAYS.            EP0109
042500     WRITE   IO-INVENTORY-REC.                                     EP0109
042600 G299-REWRITE-ONE-INVENTORY-EX.                                    EP0109
042700     EXIT.                                                         EP0109
042800*                                                                  EP0109
042900 Y900-ABNORMAL-TERMINATION.                                        EP0109
043000     PERFORM Z000-CLOSE-ALL-FILES                                  EP0109
043100        THRU Z999-CLOSE-ALL-FILES-EX.                               EP0109
043200     STOP RUN.                                                     EP0109
043300*---------------------------------------------------------------
043400 Z000-CLOSE-ALL-FILES.                                             EP0109
043500*---------------------------------------------------------------
043600     CLOSE   REC-APPROVAL-REQUEST-FILE  RECOMMENDATION-FILE         EP0109
043700             INVENTORY-FILE.                                       EP0109
043800 Z999-CLOSE-ALL-FILES-EX.                                          EP0109
043900     EXIT.                                                        EP0109
044000*                                                                 EP0109
044100******************************************************************
044200************** END OF PROGRAM SOURCE -  MSRVAPV *****************
044300******************************************************************
