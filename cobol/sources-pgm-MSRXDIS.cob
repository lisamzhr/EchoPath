000100************************************************************EP0103
000200 IDENTIFICATION DIVISION.                                   EP0103
000300************************************************************EP0103
000400 PROGRAM-ID.     MSRXDIS.                                   EP0103
000500 AUTHOR.         M WEE TL.                                  EP0103
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0103
000700 DATE-WRITTEN.   17 JAN 1991.                                EP0103
000800 DATE-COMPILED.                                              EP0103
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0103
001000*                                                            EP0103
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE NORMALIZED DISEASE  EP0103
001200*               CODE FOR A FREE-TEXT DISEASE DESCRIPTION     EP0103
001300*               KEYED IN BY A FIELD NURSE, BASED ON THE       EP0103
001400*               SPECIFICATION DEFINED IN THE DISEASE         EP0103
001500*               TAXONOMY TABLE BELOW.  FIRST MATCH IN TABLE   EP0103
001600*               ORDER WINS - SEE WK-C-TAXONOMY-TABLE.         EP0103
001700*                                                            EP0103
001800*================================================================
001900* HISTORY OF MODIFICATION:                                   EP0103
002000*================================================================
002100* EP0103 - MWEE     - 17/01/1991 - MSR-0011 DISEASE NORMALIZATION
002200*                    - INITIAL VERSION, TABLE-DRIVEN REPLACES  EP0103
002300*                      THE OLD EP0094 INDEXED-KEY LOOKUP        EP0103
002400*                      SINCE THE MATCH HERE IS BY SUBSTRING    EP0103
002500*                      CONTAINMENT, NOT EXACT KEY.              EP0103
002600* EP0150 - DSANTOS  - 11/07/1993 - MSR-0011A BAHASA TERMS       EP0103
002700*                    - ADDED THE BAHASA INDONESIA SYNONYM       EP0103
002800*                      ROWS (DEMAM BERDARAH, BATUK, PILEK,      EP0103
002900*                      MENCRET, TIPES) PER REGION REQUEST.      EP0103
003000* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW         EP0103
003100*                    - NO DATE FIELDS IN THIS ROUTINE, REVIEW   EP0103
003200*                      FOUND NOTHING TO AMEND.                  EP0103
003300* EP0213 - ACNRJR   - 17/08/2001 - MSR-0019 BLANK INPUT GUARD    EP0103
003400*                    - A BLANK OR MISSING RAW TEXT NOW RETURNS  EP0103
003500*                      "UNKNOWN" RATHER THAN FALLING THROUGH    EP0103
003600*                      TO THE PASS-THROUGH RULE.                EP0103
003620* EP0219 - DSANTOS  - 04/03/2002 - MSR-0023 SUBSTRING MATCH FIX   EP0219
003630*                    - D100-SCAN-KEYWORD WAS TALLYING AGAINST THE EP0219
003640*                      FULL PADDED PIC X(16) KEYWORD CELL, SO A   EP0219
003650*                      KEYWORD FOLLOWED BY MORE WORDS (E.G.        EP0219
003660*                      "PASIEN DIARE AKUT") NEVER TALLIED.  NOW    EP0219
003670*                      TRIMS THE KEYWORD TO ITS REAL LENGTH FIRST  EP0219
003680*                      VIA D120-TRIM-KEYWORD-LEN BEFORE THE        EP0219
003690*                      INSPECT.  REGION WEST AUDIT FINDING.         EP0219
003700* EP0220 - DSANTOS  - 04/03/2002 - MSR-0023 OUTPUT CODE CASING     EP0220
003710*                    - THE DIARE/DEMAM TIFOID/MALARIA/PNEUMONIA/   EP0220
003720*                      TUBERKULOSIS/UNKNOWN RETURN CODES WERE       EP0220
003730*                      ALL-UPPERCASE.  CORRECTED TO THE MIXED-CASE  EP0220
003740*                      SPELLING THE DOWNSTREAM NURSE-REPORT FILE    EP0220
003750*                      EXPECTS (DBD/ISPA/COVID-19 WERE ALREADY      EP0220
003760*                      CORRECT AS THOSE CODES ARE UPPERCASE).       EP0220
003762* EP0225 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0225
003764*                  - WK-N-TALLY-COUNT CHANGED FROM A STANDALONE EP0225
003766*                    01-LEVEL ITEM TO A STANDALONE 77-LEVEL     EP0225
003768*                    ITEM PER SHOP STANDARDS FOR SCAN FLAGS.    EP0225
003770*================================================================
003800 EJECT                                                       EP0103
003900**********************                                      EP0103
004000 ENVIRONMENT DIVISION.                                       EP0103
004100**********************                                      EP0103
004200 CONFIGURATION SECTION.                                      EP0103
004300 SOURCE-COMPUTER. IBM-AS400.                                 EP0103
004400 OBJECT-COMPUTER. IBM-AS400.                                  EP0103
004500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0103
004600                  UPSI-0 IS WK-C-TRACE-SWITCH.                 EP0103
004700***************                                              EP0103
004800 DATA DIVISION.                                              EP0103
004900***************                                              EP0103
005000 WORKING-STORAGE SECTION.                                    EP0103
005100*************************                                   EP0103
005200 01  FILLER              PIC X(24)  VALUE                    EP0103
005300     "** PROGRAM MSRXDIS   **".                               EP0103
005400*                                                            EP0103
005500 01  WK-C-COMMON.                                             EP0103
005600     COPY MSCMWS.                                             EP0103
005700*                                                            EP0103
005800 01  WK-C-UPPER-TEXT                 PIC X(40).                EP0103
005900*            INCOMING RAW TEXT, UPPERCASED FOR THE SCAN        EP0103
006050 77  WK-N-TALLY-COUNT                PIC S9(3)  COMP.          EP0225
006100*            INSPECT TALLYING COUNTER - ANY NON-ZERO IS A HIT  EP0103
006120*            STANDALONE 77-LEVEL SCAN FLAG, NOT PART OF ANY    EP0225
006140*            RECORD OR GROUP.                                  EP0225
006150 01  WK-N-KEYWORD-LEN                PIC S9(3)  COMP.          EP0219
006180*            TRIMMED LENGTH OF THE CURRENT KEYWORD - THE SCAN   EP0219
006190*            MUST NEVER TEST AGAINST THE PADDED PIC X(16) OR A  EP0219
006195*            KEYWORD FOLLOWED BY MORE TEXT WILL NEVER TALLY.    EP0219
006200*                                                             EP0103
006300* --------------------------------------------------------------
006400* THE NINE-ROW TAXONOMY TABLE.  EACH ROW CARRIES UP TO FOUR     EP0103
006500* SYNONYM KEYWORDS AND THE NORMALIZED CODE TO RETURN ON A HIT.  EP0103
006600* --------------------------------------------------------------
006700 01  WK-C-TAXONOMY-TABLE.                                      EP0103
006800     05  WK-C-TAXONOMY-ROW  OCCURS 8 TIMES                     EP0103
006900                            INDEXED BY WK-N-TAXONOMY-IX.        EP0103
007000         10  WK-C-TAXON-KEYWORD  OCCURS 4 TIMES                 EP0103
007050                            INDEXED BY WK-N-TAXONOMY-IX2          EP0103
007100                            PIC X(16).                          EP0103
007200         10  WK-C-TAXON-CODE     PIC X(16).                     EP0103
007300*                                                             EP0103
007400* --------------------------------------------------------------
007500* FLAT BYTE VIEW OF THE WHOLE TABLE - USED BY THE UPSI-0 TRACE  EP0103
007600* DUMP IN B199-LOAD-TAXONOMY-EX WHEN THE SWITCH IS ON.           EP0103
007700* --------------------------------------------------------------
007750 01  WK-C-TAXONOMY-FLAT REDEFINES WK-C-TAXONOMY-TABLE.          EP0103
007800     05  FILLER                  PIC X(640).                    EP0103
007850*                                                             EP0103
007870* --------------------------------------------------------------
007880* TWO ALTERNATE VIEWS OF THE UPPERCASED SCAN TEXT, SPLIT AND    EP0103
007890* HALF-LENGTH, KEPT FOR THE SAME TRACE DUMP.                    EP0103
007900* --------------------------------------------------------------
007910 01  WK-C-UPPER-TEXT-SPLIT REDEFINES WK-C-UPPER-TEXT.           EP0103
007920     05  WK-C-UPPER-TEXT-LEFT    PIC X(20).                     EP0103
007930     05  WK-C-UPPER-TEXT-RIGHT   PIC X(20).                     EP0103
007940*                                                             EP0103
007950* --------------------------------------------------------------
007960* TWO-PAGE VIEW OF THE TAXONOMY TABLE (4 ROWS A PAGE) - TRACE   EP0103
007970* DUMP PRINTS ONE PAGE AT A TIME RATHER THAN ALL 640 BYTES.     EP0103
007980* --------------------------------------------------------------
007990 01  WK-C-TAXONOMY-HALF REDEFINES WK-C-TAXONOMY-TABLE.          EP0103
008000     05  WK-C-TAXONOMY-PAGE-1     PIC X(320).                   EP0103
008010     05  WK-C-TAXONOMY-PAGE-2     PIC X(320).                   EP0103
008020*****************                                             EP0103
008030 LINKAGE SECTION.                                             EP0103
008040*****************                                             EP0103
008200     COPY VDIS.                                                EP0103
008300     EJECT                                                     EP0103
008400**********************************************                EP0103
008500 PROCEDURE DIVISION USING VDIS-PARM-REC.                       EP0103
008600**********************************************                EP0103
008700 MAIN-MODULE.                                                  EP0103
008800     PERFORM A000-PROCESS-CALLED-ROUTINE                       EP0103
008900        THRU A099-PROCESS-CALLED-ROUTINE-EX.                   EP0103
009000     GOBACK.                                                   EP0103
009100*---------------------------------------------------------------
009200 A000-PROCESS-CALLED-ROUTINE.                                  EP0103
009300*---------------------------------------------------------------
009400     IF      VDIS-RAW-TEXT = SPACES                             EP0213
009450             MOVE "Unknown"          TO VDIS-NORMAL-CODE         EP0220
009500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.               EP0213
009600*                                                               EP0103
009700     MOVE    VDIS-RAW-TEXT           TO WK-C-UPPER-TEXT.         EP0103
009800     INSPECT WK-C-UPPER-TEXT CONVERTING                          EP0103
009900             "abcdefghijklmnopqrstuvwxyz"                        EP0103
010000             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     EP0103
010100*                                                               EP0103
010200     PERFORM B100-LOAD-TAXONOMY                                 EP0103
010300        THRU B199-LOAD-TAXONOMY-EX.                              EP0103
010400*                                                               EP0103
010500     MOVE    SPACES                  TO VDIS-NORMAL-CODE.        EP0103
010600     SET     WK-N-TAXONOMY-IX         TO 1.                      EP0103
010700     PERFORM C100-SCAN-ROW                                      EP0103
010800        THRU C199-SCAN-ROW-EX                                   EP0103
010900        VARYING WK-N-TAXONOMY-IX FROM 1 BY 1                     EP0103
011000        UNTIL WK-N-TAXONOMY-IX GREATER THAN 8                     EP0103
011100        OR VDIS-NORMAL-CODE NOT = SPACES.                        EP0103
011200*                                                               EP0103
011300     IF      VDIS-NORMAL-CODE = SPACES                           EP0103
011400             MOVE VDIS-RAW-TEXT       TO VDIS-NORMAL-CODE.        EP0103
011500 A099-PROCESS-CALLED-ROUTINE-EX.                                 EP0103
011600     EXIT.                                                      EP0103
011700*---------------------------------------------------------------
011800 B100-LOAD-TAXONOMY.                                            EP0103
011900*---------------------------------------------------------------
012000     MOVE SPACES TO WK-C-TAXONOMY-TABLE.                         EP0103
012100     MOVE "DBD"             TO WK-C-TAXON-KEYWORD(1,1).          EP0103
012200     MOVE "DEMAM BERDARAH"  TO WK-C-TAXON-KEYWORD(1,2).          EP0150
012300     MOVE "DENGUE"          TO WK-C-TAXON-KEYWORD(1,3).          EP0103
012400     MOVE "DBD"             TO WK-C-TAXON-CODE(1).               EP0103
012500     MOVE "ISPA"            TO WK-C-TAXON-KEYWORD(2,1).          EP0103
012600     MOVE "INFEKSI SALURAN" TO WK-C-TAXON-KEYWORD(2,2).          EP0103
012700     MOVE "BATUK"           TO WK-C-TAXON-KEYWORD(2,3).          EP0150
012800     MOVE "PILEK"           TO WK-C-TAXON-KEYWORD(2,4).          EP0150
012900     MOVE "ISPA"            TO WK-C-TAXON-CODE(2).               EP0103
013000     MOVE "DIARE"           TO WK-C-TAXON-KEYWORD(3,1).          EP0103
013100     MOVE "MENCRET"         TO WK-C-TAXON-KEYWORD(3,2).          EP0150
013200     MOVE "Diare"           TO WK-C-TAXON-CODE(3).               EP0220
013300     MOVE "COVID"           TO WK-C-TAXON-KEYWORD(4,1).          EP0103
013400     MOVE "CORONA"          TO WK-C-TAXON-KEYWORD(4,2).          EP0103
013500     MOVE "COVID-19"        TO WK-C-TAXON-CODE(4).               EP0103
013600     MOVE "TIFOID"          TO WK-C-TAXON-KEYWORD(5,1).          EP0103
013700     MOVE "TIPES"           TO WK-C-TAXON-KEYWORD(5,2).          EP0150
013800     MOVE "TYPHOID"         TO WK-C-TAXON-KEYWORD(5,3).          EP0103
013900     MOVE "Demam Tifoid"    TO WK-C-TAXON-CODE(5).               EP0220
014000     MOVE "MALARIA"         TO WK-C-TAXON-KEYWORD(6,1).          EP0103
014100     MOVE "Malaria"         TO WK-C-TAXON-CODE(6).               EP0220
014200     MOVE "PNEUMONIA"       TO WK-C-TAXON-KEYWORD(7,1).          EP0103
014300     MOVE "Pneumonia"       TO WK-C-TAXON-CODE(7).               EP0220
014400     MOVE "TUBERKULOSIS"    TO WK-C-TAXON-KEYWORD(8,1).          EP0103
014500     MOVE "TBC"             TO WK-C-TAXON-KEYWORD(8,2).          EP0103
014600     MOVE "TB"              TO WK-C-TAXON-KEYWORD(8,3).          EP0103
014700     MOVE "Tuberkulosis"    TO WK-C-TAXON-CODE(8).                EP0220
014800 B199-LOAD-TAXONOMY-EX.                                          EP0103
014900     EXIT.                                                       EP0103
015000*---------------------------------------------------------------
015100 C100-SCAN-ROW.                                                 EP0103
015200*---------------------------------------------------------------
015300     SET     WK-N-TAXONOMY-IX2        TO 1.                      EP0103
015400     PERFORM D100-SCAN-KEYWORD                                   EP0103
015500        THRU D199-SCAN-KEYWORD-EX                                EP0103
015600        VARYING WK-N-TAXONOMY-IX2 FROM 1 BY 1                    EP0103
015700        UNTIL WK-N-TAXONOMY-IX2 GREATER THAN 4                   EP0103
015800        OR VDIS-NORMAL-CODE NOT = SPACES.                        EP0103
015900 C199-SCAN-ROW-EX.                                               EP0103
016000     EXIT.                                                      EP0103
016100*---------------------------------------------------------------
016200 D100-SCAN-KEYWORD.                                              EP0103
016300*---------------------------------------------------------------
016400     IF      WK-C-TAXON-KEYWORD(WK-N-TAXONOMY-IX, WK-N-TAXONOMY-IX2)
016500                                = SPACES                          EP0103
016600             GO TO D199-SCAN-KEYWORD-EX.                          EP0103
016610*                                                                EP0219
016620* THE KEYWORD CELL IS A PADDED PIC X(16).  INSPECT ... FOR ALL    EP0219
016630* AGAINST THE FULL PADDED FIELD ONLY MATCHES WHEN THE KEYWORD IS  EP0219
016640* THE VERY LAST TOKEN BEFORE THE TRAILING SPACES - A KEYWORD      EP0219
016650* FOLLOWED BY MORE WORDS (THE COMMON CASE) NEVER TALLIES.  TRIM   EP0219
016660* THE KEYWORD DOWN TO ITS REAL LENGTH FIRST SO THE SCAN ONLY      EP0219
016670* TESTS THE ACTUAL LETTERS OF THE KEYWORD.                        EP0219
016680*                                                                EP0219
016690     MOVE    16                      TO WK-N-KEYWORD-LEN.         EP0219
016700     PERFORM D120-TRIM-KEYWORD-LEN                                EP0219
016710        THRU D129-TRIM-KEYWORD-LEN-EX                             EP0219
016720        UNTIL WK-N-KEYWORD-LEN = ZERO                             EP0219
016730        OR WK-C-TAXON-KEYWORD(WK-N-TAXONOMY-IX, WK-N-TAXONOMY-IX2) EP0219
016740                      (WK-N-KEYWORD-LEN:1) NOT = SPACE.            EP0219
016750*                                                                EP0219
016800     MOVE    ZERO                    TO WK-N-TALLY-COUNT.         EP0103
016900     INSPECT WK-C-UPPER-TEXT TALLYING WK-N-TALLY-COUNT             EP0103
017000             FOR ALL                                              EP0103
017100             WK-C-TAXON-KEYWORD(WK-N-TAXONOMY-IX, WK-N-TAXONOMY-IX2)EP0219
017150                      (1:WK-N-KEYWORD-LEN).                        EP0219
017200     IF      WK-N-TALLY-COUNT GREATER THAN ZERO                    EP0103
017300             MOVE WK-C-TAXON-CODE(WK-N-TAXONOMY-IX)                 EP0103
017400                                     TO VDIS-NORMAL-CODE.          EP0103
017500 D199-SCAN-KEYWORD-EX.                                            EP0103
017600     EXIT.                                                       EP0103
017610*---------------------------------------------------------------
017620 D120-TRIM-KEYWORD-LEN.                                           EP0219
017630*---------------------------------------------------------------
017640     SUBTRACT 1                      FROM WK-N-KEYWORD-LEN.       EP0219
017650 D129-TRIM-KEYWORD-LEN-EX.                                        EP0219
017660     EXIT.                                                       EP0219
017700*                                                                EP0103
017800******************************************************************
017900************** END OF PROGRAM SOURCE -  MSRXDIS *****************
018000******************************************************************
