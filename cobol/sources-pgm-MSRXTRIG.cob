000100************************************************************EP0101
000200 IDENTIFICATION DIVISION.                                   EP0101
000300************************************************************EP0101
000400 PROGRAM-ID.     MSRXTRIG.                                  EP0101
000500 AUTHOR.         R HALIM.                                   EP0101
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0101
000700 DATE-WRITTEN.   15 JAN 1991.                                EP0101
000800 DATE-COMPILED.                                              EP0101
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0101
001000*=================================================================
001100*                                                            EP0101
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO COMPUTE SINE,     EP0101
001300*              COSINE OR ARCSINE BY SERIES/POLYNOMIAL        EP0101
001400*              APPROXIMATION - SEE VTRIG-FUNCTION.  USED BY  EP0101
001500*              MSRXHAV TO BREAK DOWN THE HAVERSINE FORMULA   EP0101
001600*              SINCE THE SHOP'S COMPILER CARRIES NO          EP0101
001700*              INTRINSIC-FUNCTION OR FLOATING-POINT FEATURE. EP0101
001800*                                                            EP0101
001900*=================================================================
002000*                                                            EP0101
002100* HISTORY OF AMENDMENT :                                     EP0101
002200*=================================================================
002300*                                                            EP0101
002400* EP0101 - RHALIM  - 15/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
002500*                  - INITIAL VERSION.  SIN/COS BY TAYLOR      EP0101
002600*                    SERIES TO THE NINTH POWER.               EP0101
002700* EP0131 - DSANTOS  - 19/03/1992 - MSR-0010B ARCSINE ADDED     EP0101
002800*                  - ADDED THE ASIN FUNCTION, ABRAMOWITZ AND  EP0101
002900*                    STEGUN 4.4.45 ARCCOS POLYNOMIAL RESTATED EP0101
003000*                    AS ARCSIN = PI/2 MINUS ARCCOS.           EP0101
003100* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW       EP0101
003200*                  - NO DATE FIELDS IN THIS ROUTINE, REVIEW   EP0101
003300*                    FOUND NOTHING TO AMEND.                  EP0101
003400* EP0211 - ACNRJR   - 17/08/2001 - MSR-0019 TRACE SWITCH      EP0101
003500*                  - ADDED UPSI-0 TRACE SWITCH TO MATCH       EP0101
003600*                    MSRXSQRT FOR JOINT DEBUGGING.            EP0101
003620* EP0228 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT    EP0228
003640*                  - WK-N-SIGN-FLAG PULLED OUT OF THE SERIES  EP0228
003660*                    AREA AND RE-DECLARED AS A STANDALONE     EP0228
003680*                    77-LEVEL SWITCH.                          EP0228
003700*=================================================================
003800 EJECT                                                       EP0101
003900************************                                    EP0101
004000 ENVIRONMENT DIVISION.                                       EP0101
004100************************                                    EP0101
004200 CONFIGURATION SECTION.                                      EP0101
004300 SOURCE-COMPUTER.  IBM-AS400.                                EP0101
004400 OBJECT-COMPUTER.  IBM-AS400.                                 EP0101
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                         EP0101
004600                   UPSI-0 IS WK-C-TRACE-SWITCH.               EP0101
004700***************                                              EP0101
004800 DATA DIVISION.                                              EP0101
004900***************                                              EP0101
005000 WORKING-STORAGE SECTION.                                    EP0101
005100*************************                                   EP0101
005200 01  FILLER                          PIC X(24)        VALUE  EP0101
005300     "** PROGRAM MSRXTRIG **".                                EP0101
005400*                                                            EP0101
005500 01  WK-C-COMMON.                                             EP0101
005600     COPY MSCMWS.                                             EP0101
005700*                                                            EP0101
005750*                                                            EP0228
005770 77  WK-N-SIGN-FLAG              PIC S9(1)      COMP.           EP0228
005780*            ALTERNATING +1/-1 MULTIPLIER FOR THE TAYLOR        EP0228
005790*            SERIES - STANDALONE 77-LEVEL SWITCH, NOT PART OF   EP0228
005795*            THE SERIES AREA.                                   EP0228
005800 01  WK-N-SERIES-AREA.                                       EP0101
005900     05  WK-N-TERM                   PIC S9(3)V9(9) COMP-3.   EP0101
006000     05  WK-N-POWER                  PIC S9(3)V9(9) COMP-3.   EP0101
006100     05  WK-N-SQUARE                 PIC S9(3)V9(9) COMP-3.   EP0101
006200     05  WK-N-FACTORIAL              PIC S9(7)      COMP-3.   EP0101
006400     05  WK-N-TERM-NUMBER            PIC S9(3)      COMP.     EP0101
006500     05  WK-N-TERM-MAX               PIC S9(3)      COMP      EP0101
006600                                     VALUE 5.                 EP0101
006700*            FIVE TAYLOR TERMS - EP0101                        EP0101
006800     05  WK-N-PI-OVER-2              PIC S9(1)V9(9) COMP-3    EP0101
006900                                     VALUE 1.570796327.        EP0101
007000     05  WK-N-ARCCOS-A0              PIC S9(1)V9(7) COMP-3    EP0101
007100                                     VALUE 1.5707288.          EP0131
007200     05  WK-N-ARCCOS-A1              PIC S9(1)V9(7) COMP-3    EP0101
007300                                     VALUE -0.2121144.         EP0131
007400     05  WK-N-ARCCOS-A2              PIC S9(1)V9(7) COMP-3    EP0101
007500                                     VALUE 0.0742610.          EP0131
007600     05  WK-N-ARCCOS-A3              PIC S9(1)V9(7) COMP-3    EP0101
007700                                     VALUE -0.0187293.         EP0131
007800*                                                            EP0101
007900* --------------------------------------------------------------
008000* THREE ALTERNATE VIEWS OF THE PARAMETER RECORD, KEPT FOR THE  EP0101
008100* WHOLE/FRACTION SPLIT USED IN THE DISPLAY-TRACE PARAGRAPH.    EP0101
008200* --------------------------------------------------------------
008300 01  WK-N-TERM-VIEW REDEFINES WK-N-TERM.                       EP0101
008400     05  WK-N-TERM-WHOLE             PIC S9(3)     COMP-3.    EP0101
008500     05  FILLER                      PIC 9(9)      COMP-3.    EP0101
008600 01  WK-N-POWER-VIEW REDEFINES WK-N-POWER.                     EP0101
008700     05  WK-N-POWER-WHOLE            PIC S9(3)     COMP-3.    EP0101
008800     05  FILLER                      PIC 9(9)      COMP-3.    EP0101
008900 01  WK-N-SQUARE-VIEW REDEFINES WK-N-SQUARE.                   EP0101
009000     05  WK-N-SQUARE-WHOLE           PIC S9(3)     COMP-3.     EP0101
009100     05  FILLER                      PIC 9(9)      COMP-3.     EP0101
009200*                                                            EP0101
009300 01  WK-C-LOCAL-SQRT-PARM.                                     EP0131
009400     05  WK-C-SQRT-ARGUMENT          PIC S9(5)V9(9) COMP-3.    EP0131
009500     05  WK-C-SQRT-RESULT            PIC S9(5)V9(9) COMP-3.    EP0131
009600     05  FILLER                      PIC X(08).                EP0131
009700*****************                                            EP0101
009800 LINKAGE SECTION.                                            EP0101
009900*****************                                            EP0101
010000     COPY VTRIG.                                              EP0101
010100     EJECT                                                    EP0101
010200**********************************************                EP0101
010300 PROCEDURE DIVISION USING VTRIG-PARM-REC.                      EP0101
010400**********************************************                EP0101
010500 MAIN-MODULE.                                                  EP0101
010600     PERFORM A000-PROCESS-CALLED-ROUTINE                       EP0101
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.                   EP0101
010800     GOBACK.                                                   EP0101
010900*---------------------------------------------------------------
011000 A000-PROCESS-CALLED-ROUTINE.                                  EP0101
011100*---------------------------------------------------------------
011200     EVALUATE VTRIG-FUNCTION                                   EP0101
011300         WHEN "SIN "                                           EP0101
011400             PERFORM B100-COMPUTE-SINE                         EP0101
011500                THRU B199-COMPUTE-SINE-EX                      EP0101
011600         WHEN "COS "                                           EP0101
011700             PERFORM C100-COMPUTE-COSINE                       EP0101
011800                THRU C199-COMPUTE-COSINE-EX                    EP0101
011900         WHEN "ASIN"                                           EP0131
012000             PERFORM D100-COMPUTE-ARCSINE                      EP0131
012100                THRU D199-COMPUTE-ARCSINE-EX                   EP0131
012200         WHEN OTHER                                            EP0101
012300             MOVE ZERO               TO VTRIG-RESULT            EP0101
012400     END-EVALUATE.                                              EP0101
012500 A099-PROCESS-CALLED-ROUTINE-EX.                                EP0101
012600     EXIT.                                                     EP0101
012700*---------------------------------------------------------------
012800 B100-COMPUTE-SINE.                                            EP0101
012900*---------------------------------------------------------------
013000     MOVE    VTRIG-ARGUMENT-RADIANS  TO WK-N-TERM.              EP0101
013100     MOVE    VTRIG-ARGUMENT-RADIANS  TO VTRIG-RESULT.           EP0101
013200     MOVE    VTRIG-ARGUMENT-RADIANS  TO WK-N-POWER.             EP0101
013300     MULTIPLY VTRIG-ARGUMENT-RADIANS BY VTRIG-ARGUMENT-RADIANS  EP0101
013400             GIVING WK-N-SQUARE.                                EP0101
013500     MOVE    1                       TO WK-N-SIGN-FLAG.         EP0101
013600     MOVE    1                       TO WK-N-FACTORIAL.         EP0101
013700     MOVE    1                       TO WK-N-TERM-NUMBER.       EP0101
013800     PERFORM B200-SINE-TERM                                     EP0101
013900        THRU B299-SINE-TERM-EX                                  EP0101
014000        UNTIL WK-N-TERM-NUMBER GREATER THAN WK-N-TERM-MAX.       EP0101
014100 B199-COMPUTE-SINE-EX.                                          EP0101
014200     EXIT.                                                      EP0101
014300*---------------------------------------------------------------
014400 B200-SINE-TERM.                                               EP0101
014500*---------------------------------------------------------------
014600     ADD     1                       TO WK-N-TERM-NUMBER.       EP0101
014700     MULTIPLY WK-N-POWER             BY WK-N-SQUARE             EP0101
014800             GIVING WK-N-POWER.                                 EP0101
014900     COMPUTE  WK-N-FACTORIAL = WK-N-FACTORIAL *                 EP0101
015000              (WK-N-TERM-NUMBER * 2 - 1) *                      EP0101
015100              (WK-N-TERM-NUMBER * 2 - 2).                        EP0101
015300     DIVIDE  WK-N-POWER BY WK-N-FACTORIAL GIVING WK-N-TERM       EP0101
015400             ROUNDED.                                            EP0101
015500     MULTIPLY WK-N-SIGN-FLAG BY -1    GIVING WK-N-SIGN-FLAG.      EP0101
015600     IF      WK-N-SIGN-FLAG LESS THAN ZERO                       EP0101
015700             SUBTRACT WK-N-TERM       FROM VTRIG-RESULT          EP0101
015800     ELSE                                                        EP0101
015900             ADD      WK-N-TERM       TO   VTRIG-RESULT.          EP0101
016000 B299-SINE-TERM-EX.                                               EP0101
016100     EXIT.                                                       EP0101
016200*---------------------------------------------------------------
016300 C100-COMPUTE-COSINE.                                          EP0101
016400*---------------------------------------------------------------
016500     MOVE    1                       TO WK-N-POWER.             EP0101
016600     MOVE    1                       TO VTRIG-RESULT.           EP0101
016700     MULTIPLY VTRIG-ARGUMENT-RADIANS BY VTRIG-ARGUMENT-RADIANS  EP0101
016800             GIVING WK-N-SQUARE.                                EP0101
016900     MOVE    1                       TO WK-N-SIGN-FLAG.         EP0101
017000     MOVE    1                       TO WK-N-FACTORIAL.         EP0101
017100     MOVE    1                       TO WK-N-TERM-NUMBER.       EP0101
017200     PERFORM C200-COSINE-TERM                                   EP0101
017300        THRU C299-COSINE-TERM-EX                                EP0101
017400        UNTIL WK-N-TERM-NUMBER GREATER THAN WK-N-TERM-MAX.       EP0101
017500 C199-COMPUTE-COSINE-EX.                                        EP0101
017600     EXIT.                                                      EP0101
017700*---------------------------------------------------------------
017800 C200-COSINE-TERM.                                             EP0101
017900*---------------------------------------------------------------
018000     ADD     1                       TO WK-N-TERM-NUMBER.       EP0101
018100     MULTIPLY WK-N-POWER             BY WK-N-SQUARE             EP0101
018200             GIVING WK-N-POWER.                                 EP0101
018300     COMPUTE  WK-N-FACTORIAL = WK-N-FACTORIAL *                 EP0101
018400              (WK-N-TERM-NUMBER * 2 - 2) *                      EP0101
018500              (WK-N-TERM-NUMBER * 2 - 3).                        EP0101
018700     DIVIDE  WK-N-POWER BY WK-N-FACTORIAL GIVING WK-N-TERM       EP0101
018800             ROUNDED.                                            EP0101
018900     MULTIPLY WK-N-SIGN-FLAG BY -1    GIVING WK-N-SIGN-FLAG.      EP0101
019000     IF      WK-N-SIGN-FLAG LESS THAN ZERO                       EP0101
019100             SUBTRACT WK-N-TERM       FROM VTRIG-RESULT          EP0101
019200     ELSE                                                        EP0101
019300             ADD      WK-N-TERM       TO   VTRIG-RESULT.          EP0101
019400 C299-COSINE-TERM-EX.                                            EP0101
019500     EXIT.                                                      EP0101
019600*---------------------------------------------------------------
019700 D100-COMPUTE-ARCSINE.                                          EP0131
019800*---------------------------------------------------------------
019900*    ARCSIN(X) = PI/2 - ARCCOS(X), ARCCOS BY A AND S 4.4.45      EP0131
020000     MOVE    1                       TO WK-C-SQRT-ARGUMENT.      EP0131
020100     SUBTRACT VTRIG-ARGUMENT-RADIANS FROM WK-C-SQRT-ARGUMENT.    EP0131
020200     CALL    "MSRXSQRT"   USING WK-C-LOCAL-SQRT-PARM.            EP0131
020300*                                                               EP0131
020400     MOVE    WK-N-ARCCOS-A3          TO WK-N-TERM.                EP0131
020500     MULTIPLY WK-N-TERM  BY VTRIG-ARGUMENT-RADIANS               EP0131
020600             GIVING WK-N-TERM.                                    EP0131
020700     ADD     WK-N-ARCCOS-A2          TO WK-N-TERM.                EP0131
020800     MULTIPLY WK-N-TERM  BY VTRIG-ARGUMENT-RADIANS               EP0131
020900             GIVING WK-N-TERM.                                    EP0131
021000     ADD     WK-N-ARCCOS-A1          TO WK-N-TERM.                EP0131
021100     MULTIPLY WK-N-TERM  BY VTRIG-ARGUMENT-RADIANS               EP0131
021200             GIVING WK-N-TERM.                                    EP0131
021300     ADD     WK-N-ARCCOS-A0          TO WK-N-TERM.                EP0131
021400     MULTIPLY WK-N-TERM  BY WK-C-SQRT-RESULT  GIVING WK-N-TERM.   EP0131
021500*                                                               EP0131
021600     MOVE    WK-N-PI-OVER-2          TO VTRIG-RESULT.             EP0131
021700     SUBTRACT WK-N-TERM              FROM VTRIG-RESULT.           EP0131
021800 D199-COMPUTE-ARCSINE-EX.                                         EP0131
021900     EXIT.                                                       EP0101
022000*                                                               EP0101
022100******************************************************************
022200************** END OF PROGRAM SOURCE -  MSRXTRIG ***************
022300******************************************************************
