000100*****************************************************************
000200* VSQRT.cpybk
000300*****************************************************************
000400* LINKAGE FORMAT FOR CALL "MSRXSQRT" - NEWTON-RAPHSON SQUARE ROOT
000500* USED BY MSRXHAV TO BREAK DOWN THE HAVERSINE FORMULA INTO
000600* OPERATIONS THAT DO NOT NEED COMP-1/COMP-2 FLOATING POINT.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* EP0120 - RHALIM  - 18/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  VSQRT-PARM-REC.
001400     05  VSQRT-ARGUMENT          PIC S9(5)V9(9) COMP-3.
001500*            VALUE TO FIND THE SQUARE ROOT OF
001600     05  VSQRT-RESULT            PIC S9(5)V9(9) COMP-3.
001700*            SQUARE ROOT OF VSQRT-ARGUMENT, RETURNED
001800     05  FILLER                  PIC X(08).
