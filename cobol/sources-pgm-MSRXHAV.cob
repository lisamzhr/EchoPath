000100************************************************************EP0102
000200 IDENTIFICATION DIVISION.                                   EP0102
000300************************************************************EP0102
000400 PROGRAM-ID.     MSRXHAV.                                   EP0102
000500 AUTHOR.         D LIM.                                     EP0102
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0102
000700 DATE-WRITTEN.   16 JAN 1991.                                EP0102
000800 DATE-COMPILED.                                              EP0102
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0102
001000*                                                            EP0102
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE GREAT-CIRCLE         EP0102
001200*               DISTANCE IN KILOMETRES BETWEEN TWO FACILITY   EP0102
001300*               LATITUDE/LONGITUDE PAIRS USING THE HAVERSINE  EP0102
001400*               FORMULA.  IT CALLS MSRXTRIG FOR THE SIN/COS/  EP0102
001500*               ASIN TERMS AND MSRXSQRT FOR THE SQUARE ROOT   EP0102
001600*               TERM, SINCE THIS ROUTINE CARRIES NO FLOATING  EP0102
001700*               POINT USAGE.                                 EP0102
001800*NOTE        :  2 * ASIN(SQRT(A)) IS USED IN PLACE OF         EP0102
001900*               ATAN2(SQRT(A),SQRT(1-A)) - BOTH ARE EQUAL     EP0102
002000*               SINCE SQRT(A) AND SQRT(1-A) LIE ON THE UNIT   EP0102
002100*               CIRCLE.  SAVES HAVING TO CODE ATAN2.          EP0102
002200*                                                            EP0102
002300*================================================================
002400* HISTORY OF MODIFICATION:                                   EP0102
002500*================================================================
002600* EP0102 - DLIM     - 16/01/1991 - MSR-0010 GEO-DISTANCE SUPPORT
002700*                    - INITIAL VERSION.                      EP0102
002800* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW       EP0102
002900*                    - NO DATE FIELDS IN THIS ROUTINE, REVIEW EP0102
003000*                    - FOUND NOTHING TO AMEND.                EP0102
003100* EP0212 - ACNRJR   - 17/08/2001 - MSR-0019 RADIUS CONSTANT    EP0102
003200*                    - MOVED THE EARTH-RADIUS LITERAL TO A     EP0102
003300*                      NAMED WORKING-STORAGE ITEM SO REGION    EP0102
003400*                      COULD TUNE IT WITHOUT A RECOMPILE       EP0102
003500*                      REQUEST.                                EP0102
003520* EP0226 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0226
003540*                    - ADDED WK-N-CALL-COUNT AS A STANDALONE    EP0226
003560*                      77-LEVEL CALL COUNTER FOR VOLUME         EP0226
003580*                      RECONCILIATION AGAINST MSRVRGN.          EP0226
003600*================================================================
003700 EJECT                                                       EP0102
003800**********************                                      EP0102
003900 ENVIRONMENT DIVISION.                                       EP0102
004000**********************                                      EP0102
004100 CONFIGURATION SECTION.                                      EP0102
004200 SOURCE-COMPUTER. IBM-AS400.                                 EP0102
004300 OBJECT-COMPUTER. IBM-AS400.                                  EP0102
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0102
004500                  UPSI-0 IS WK-C-TRACE-SWITCH.                EP0102
004600***************                                              EP0102
004700 DATA DIVISION.                                              EP0102
004800***************                                              EP0102
004900 WORKING-STORAGE SECTION.                                    EP0102
005000*************************                                   EP0102
005100 01  FILLER              PIC X(24)  VALUE                    EP0102
005200     "** PROGRAM MSRXHAV   **".                                EP0102
005300*                                                            EP0102
005400 01  WK-C-COMMON.                                             EP0102
005500     COPY MSCMWS.                                             EP0102
005600*                                                            EP0102
005700 01  WK-N-GEO-CONST.                                          EP0102
005800     05  WK-N-EARTH-RADIUS-KM        PIC S9(5)V9(3) COMP-3    EP0102
005900                                     VALUE 6371.000.           EP0212
006000     05  WK-N-DEGREES-TO-RADIANS     PIC S9(1)V9(9) COMP-3    EP0102
006100                                     VALUE 0.017453293.        EP0102
006200*                                                            EP0102
006300 01  WK-N-WORK-AREA.                                          EP0102
006400     05  WK-N-LAT1-RAD               PIC S9(3)V9(9) COMP-3.   EP0102
006500     05  WK-N-LAT2-RAD               PIC S9(3)V9(9) COMP-3.   EP0102
006600     05  WK-N-DELTA-LAT              PIC S9(3)V9(9) COMP-3.   EP0102
006700     05  WK-N-DELTA-LON              PIC S9(3)V9(9) COMP-3.   EP0102
006800     05  WK-N-SIN-HALF-LAT           PIC S9(3)V9(9) COMP-3.   EP0102
006900     05  WK-N-SIN-HALF-LON           PIC S9(3)V9(9) COMP-3.   EP0102
007000     05  WK-N-HAV-A                  PIC S9(3)V9(9) COMP-3.   EP0102
007100     05  WK-N-COS-LAT1               PIC S9(3)V9(9) COMP-3.   EP0102
007200     05  WK-N-COS-LAT2               PIC S9(3)V9(9) COMP-3.   EP0102
007300     05  WK-N-SQRT-A                 PIC S9(3)V9(9) COMP-3.   EP0102
007400     05  WK-N-CENTRAL-ANGLE          PIC S9(3)V9(9) COMP-3.   EP0102
007500*                                                            EP0102
007600* --------------------------------------------------------------
007700* THREE ALTERNATE VIEWS OF THE CALC AREA FOR THE RANGE-CHECK    EP0102
007800* AND TRACE-DISPLAY LOGIC FURTHER DOWN.                         EP0102
007900* --------------------------------------------------------------
008000 01  WK-N-HAV-A-VIEW REDEFINES WK-N-HAV-A.                     EP0102
008100     05  WK-N-HAV-A-WHOLE            PIC S9(3)     COMP-3.    EP0102
008200     05  FILLER                      PIC 9(9)      COMP-3.   EP0102
008300 01  WK-N-DELTA-LAT-VIEW REDEFINES WK-N-DELTA-LAT.             EP0102
008400     05  WK-N-DELTA-LAT-WHOLE        PIC S9(3)     COMP-3.    EP0102
008500     05  FILLER                      PIC 9(9)      COMP-3.   EP0102
008600 01  WK-N-CENTRAL-ANGLE-VIEW REDEFINES WK-N-CENTRAL-ANGLE.     EP0102
008700     05  WK-N-ANGLE-WHOLE            PIC S9(3)     COMP-3.     EP0102
008800     05  FILLER                      PIC 9(9)      COMP-3.    EP0102
008900*                                                            EP0102
009000 01  WK-C-LOCAL-TRIG-PARM.                                     EP0102
009100     05  WK-C-TRIG-FUNCTION          PIC X(04).                EP0102
009200     05  WK-C-TRIG-ARGUMENT          PIC S9(3)V9(9) COMP-3.    EP0102
009300     05  WK-C-TRIG-RESULT            PIC S9(3)V9(9) COMP-3.    EP0102
009400     05  FILLER                      PIC X(08).                EP0102
009500*                                                            EP0102
009600 01  WK-C-LOCAL-SQRT-PARM.                                     EP0102
009700     05  WK-C-SQRT-ARGUMENT          PIC S9(5)V9(9) COMP-3.    EP0102
009800     05  WK-C-SQRT-RESULT            PIC S9(5)V9(9) COMP-3.    EP0102
009900     05  FILLER                      PIC X(08).                EP0102
009950*                                                            EP0226
009960 77  WK-N-CALL-COUNT                 PIC S9(7)  COMP VALUE ZERO. EP0226
009970*            COUNTS EACH CALL TO THIS ROUTINE SO REGION CAN      EP0226
009980*            SANITY-CHECK DISTANCE-CALC VOLUME AGAINST THE       EP0226
009990*            FACILITY-PAIR COUNT IN THE CALLING PROGRAM.         EP0226
010000*****************                                            EP0102
010100 LINKAGE SECTION.                                            EP0102
010200*****************                                            EP0102
010300     COPY VHAV.                                                EP0102
010400     EJECT                                                    EP0102
010500**********************************************                EP0102
010600 PROCEDURE DIVISION USING VHAV-PARM-REC.                       EP0102
010700**********************************************                EP0102
010800 MAIN-MODULE.                                                  EP0102
010900     PERFORM A000-PROCESS-CALLED-ROUTINE                       EP0102
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                   EP0102
011100     GOBACK.                                                   EP0102
011200*---------------------------------------------------------------
011300 A000-PROCESS-CALLED-ROUTINE.                                  EP0102
011400*---------------------------------------------------------------
011420     ADD     1                        TO WK-N-CALL-COUNT.       EP0226
011500     COMPUTE WK-N-LAT1-RAD = VHAV-LATITUDE-1 *                  EP0102
011600             WK-N-DEGREES-TO-RADIANS.                           EP0102
011700     COMPUTE WK-N-LAT2-RAD = VHAV-LATITUDE-2 *                  EP0102
011800             WK-N-DEGREES-TO-RADIANS.                           EP0102
011900     COMPUTE WK-N-DELTA-LAT = (VHAV-LATITUDE-2 - VHAV-LATITUDE-1) EP0102
012000             * WK-N-DEGREES-TO-RADIANS.                         EP0102
012100     COMPUTE WK-N-DELTA-LON = (VHAV-LONGITUDE-2 - VHAV-LONGITUDE-1) EP0102
012200             * WK-N-DEGREES-TO-RADIANS.                         EP0102
012300*                                                              EP0102
012400     DIVIDE  WK-N-DELTA-LAT BY 2 GIVING WK-C-TRIG-ARGUMENT      EP0102
012500             ROUNDED.                                           EP0102
012600     MOVE    "SIN "               TO WK-C-TRIG-FUNCTION.        EP0102
012700     CALL    "MSRXTRIG" USING WK-C-LOCAL-TRIG-PARM.              EP0102
012800     MULTIPLY WK-C-TRIG-RESULT BY WK-C-TRIG-RESULT               EP0102
012900             GIVING WK-N-SIN-HALF-LAT.                           EP0102
013000*                                                              EP0102
013100     DIVIDE  WK-N-DELTA-LON BY 2 GIVING WK-C-TRIG-ARGUMENT      EP0102
013200             ROUNDED.                                           EP0102
013300     MOVE    "SIN "               TO WK-C-TRIG-FUNCTION.        EP0102
013400     CALL    "MSRXTRIG" USING WK-C-LOCAL-TRIG-PARM.              EP0102
013500     MULTIPLY WK-C-TRIG-RESULT BY WK-C-TRIG-RESULT               EP0102
013600             GIVING WK-N-SIN-HALF-LON.                           EP0102
013700*                                                              EP0102
013800     MOVE    WK-N-LAT1-RAD          TO WK-C-TRIG-ARGUMENT.       EP0102
013900     MOVE    "COS "                 TO WK-C-TRIG-FUNCTION.       EP0102
014000     CALL    "MSRXTRIG" USING WK-C-LOCAL-TRIG-PARM.              EP0102
014100     MOVE    WK-C-TRIG-RESULT       TO WK-N-COS-LAT1.            EP0102
014200*                                                              EP0102
014300     MOVE    WK-N-LAT2-RAD          TO WK-C-TRIG-ARGUMENT.       EP0102
014400     MOVE    "COS "                 TO WK-C-TRIG-FUNCTION.       EP0102
014500     CALL    "MSRXTRIG" USING WK-C-LOCAL-TRIG-PARM.              EP0102
014600     MOVE    WK-C-TRIG-RESULT       TO WK-N-COS-LAT2.            EP0102
014700*                                                              EP0102
014800     COMPUTE WK-N-HAV-A = WK-N-SIN-HALF-LAT +                    EP0102
014900             (WK-N-COS-LAT1 * WK-N-COS-LAT2 * WK-N-SIN-HALF-LON). EP0102
015000*                                                              EP0102
015100     IF      WK-N-HAV-A GREATER THAN 1                           EP0102
015200             MOVE 1               TO WK-N-HAV-A.                 EP0102
015300     IF      WK-N-HAV-A-WHOLE LESS THAN ZERO                     EP0102
015400             MOVE ZERO            TO WK-N-HAV-A.                 EP0102
015500*                                                              EP0102
015600     MOVE    WK-N-HAV-A             TO WK-C-SQRT-ARGUMENT.       EP0102
015700     CALL    "MSRXSQRT" USING WK-C-LOCAL-SQRT-PARM.               EP0102
015800     MOVE    WK-C-SQRT-RESULT       TO WK-C-TRIG-ARGUMENT.        EP0102
015900     MOVE    "ASIN"                 TO WK-C-TRIG-FUNCTION.        EP0102
016000     CALL    "MSRXTRIG" USING WK-C-LOCAL-TRIG-PARM.               EP0102
016100*                                                              EP0102
016200     MULTIPLY WK-C-TRIG-RESULT BY 2 GIVING WK-N-CENTRAL-ANGLE.    EP0102
016300     MULTIPLY WK-N-CENTRAL-ANGLE BY WK-N-EARTH-RADIUS-KM          EP0102
016400             GIVING VHAV-DISTANCE-KM ROUNDED.                    EP0102
016500 A099-PROCESS-CALLED-ROUTINE-EX.                                 EP0102
016600     EXIT.                                                      EP0102
016700*                                                               EP0102
016800******************************************************************
016900************** END OF PROGRAM SOURCE -  MSRXHAV ****************
017000******************************************************************
