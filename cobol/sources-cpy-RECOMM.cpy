000100*****************************************************************
000200* RECOMM.cpybk
000300*****************************************************************
000400* I-O FORMAT: RECOMMENDATION-REC  FROM FILE RECOMMENDATION-FILE
000500*             ANALYTICS_REDISTRIBUTION_RECOMMENDATIONS, FLAT COPY
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* EP0104 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001000*                    - INITIAL VERSION, REDEFINES HABIT LIFTED
001100*                      OFF THE OLD EP0093 TRANSFER-LOG COPYBOOK
001200* EP0140 - NPUTRI   - 20/02/1998 - MSR-0022 ADD REC-PAIR-VIEW
001300*                    - REDEFINE SO MSRVAPV CAN COMPARE THE
001400*                      FROM/TO FACILITY PAIR AS ONE FIELD
001500*****************************************************************
001600 01  RECOMMENDATION-REC.
001700     05  REC-ID                  PIC X(12).
001800*            RECOMMENDATION ID, E.G. REC-00012345
001900     05  REC-FROM-FACILITY-ID    PIC X(10).
002000*            SOURCE (OVERSTOCKED) FACILITY
002100     05  REC-TO-FACILITY-ID      PIC X(10).
002200*            DESTINATION (UNDERSTOCKED) FACILITY
002300     05  REC-ITEM-ID             PIC X(10).
002400*            ITEM TO TRANSFER
002500     05  REC-QUANTITY            PIC S9(7)
002600                                  SIGN IS LEADING SEPARATE.
002700*            RECOMMENDED TRANSFER QUANTITY
002800     05  REC-PRIORITY-SCORE      PIC S9(3)
002900                                  SIGN IS LEADING SEPARATE.
003000*            0-100 PRIORITY SCORE
003100     05  REC-DISTANCE-KM         PIC S9(5)V9(1)
003200                                  SIGN IS LEADING SEPARATE.
003300*            DISTANCE BETWEEN FACILITIES, 1 D.P.
003400     05  REC-STATUS              PIC X(08).
003500*            PENDING OR APPROVED
003600     05  FILLER                  PIC X(05).
003700*            RESERVED FOR FUTURE RECOMMENDATION ATTRIBUTES
003800*
003900* ---------------------------------------------------------------
004000* REC-PAIR-VIEW REDEFINES THE LEAD PORTION OF THE SAME RECORD SO
004100* THE FROM/TO FACILITY PAIR CAN BE TESTED AS ONE 20-BYTE FIELD.
004200* ---------------------------------------------------------------
004300 01  REC-PAIR-VIEW REDEFINES RECOMMENDATION-REC.
004400     05  FILLER                  PIC X(12).
004500     05  REC-PAIR-COMPOSITE      PIC X(20).
004600     05  FILLER                  PIC X(42).
