000100*****************************************************************
000200* STOCKREQ.cpybk
000300*****************************************************************
000400* I-O FORMAT: STOCK-REQUEST-REC  FROM FILE STOCK-REQUEST-FILE
000500*             ONE STOCK MOVEMENT REQUEST PER LINE, READ-ONLY
000600*             TRANSACTION FEED INTO MSRVSTK
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* EP0107 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  STOCK-REQUEST-REC.
001400     05  REQ-FACILITY-ID         PIC X(10).
001500*            FACILITY TO POST AGAINST
001600     05  REQ-ITEM-ID             PIC X(10).
001700*            ITEM TO POST AGAINST
001800     05  REQ-TYPE                PIC X(03).
001900*            IN OR OUT
002000     05  REQ-QUANTITY            PIC S9(7)
002100                                  SIGN IS LEADING SEPARATE.
002200*            UNITS TO MOVE
002300     05  REQ-NOTES               PIC X(40).
002400*            FREE-TEXT NOTE, CARRIED THRU TO THE TXN LOG
002500     05  FILLER                  PIC X(05).
002600*            RESERVED FOR FUTURE REQUEST ATTRIBUTES
