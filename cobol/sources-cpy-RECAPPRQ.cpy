000100*****************************************************************
000200* RECAPPRQ.cpybk
000300*****************************************************************
000400* I-O FORMAT: REC-APPROVAL-REQUEST-REC  FROM FILE
000500*             REC-APPROVAL-REQUEST-FILE, READ-ONLY TRANSACTION
000600*             FEED INTO MSRVAPV -  ONE RECOMMENDATION ID PER LINE
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* EP0108 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  REC-APPROVAL-REQUEST-REC.
001400     05  APV-REC-ID              PIC X(12).
001500*            RECOMMENDATION ID TO APPROVE
001600     05  FILLER                  PIC X(08).
001700*            RESERVED FOR FUTURE APPROVAL ATTRIBUTES
