000100*****************************************************************
000200* RPTIN.cpybk
000300*****************************************************************
000400* I-O FORMAT: NURSE-REPORT-INPUT-REC  FROM FILE
000500*             NURSE-REPORT-INPUT-FILE, READ-ONLY TRANSACTION FEED
000600*             ONE RAW NURSE REPORT PER LINE, PRE-AI-EXTRACTION
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* EP0106 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001100*                    - INITIAL VERSION
001200*****************************************************************
001300 01  NURSE-REPORT-INPUT-REC.
001400     05  IN-FACILITY-ID          PIC X(10).
001500*            FACILITY SUBMITTING THE REPORT
001600     05  IN-DISEASE-RAW          PIC X(40).
001700*            FREE-TEXT DISEASE DESCRIPTION (PRE-NORMALIZATION)
001800     05  IN-SEVERITY             PIC X(08).
001900*            SEVERITY AS EXTRACTED
002000     05  IN-PATIENT-COUNT        PIC S9(5)
002100                                  SIGN IS LEADING SEPARATE.
002200*            PATIENT COUNT AS EXTRACTED
002300     05  IN-REPORT-DATE          PIC X(10).
002400*            REPORT DATE, YYYY-MM-DD
002500     05  FILLER                  PIC X(04).
002600*            RESERVED FOR FUTURE INPUT ATTRIBUTES
