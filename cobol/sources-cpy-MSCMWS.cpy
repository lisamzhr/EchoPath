000100*****************************************************************
000200* MSCMWS  -  COMMON WORKING STORAGE  -  FILE STATUS / SWITCHES
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* EP0100 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
000700*                    - INITIAL VERSION, LIFTED OFF THE OLD
000800*                      EP0088 WAREHOUSE-SIDE COMMON AREA
000900*****************************************************************
001000 01  WK-C-COMMON-STATUS.
001100     05  WK-C-FILE-STATUS        PIC X(02).
001200         88  WK-C-SUCCESSFUL            VALUE "00".
001300         88  WK-C-END-OF-FILE           VALUE "10".
001400         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
001500         88  WK-C-DUPLICATE-KEY          VALUE "22".
001600*        WK-C-FILE-STATUS IS MOVED INTO HERE BY EACH PROGRAM'S
001700*        FILE-CONTROL CLAUSE SO THE 88-LEVELS ABOVE LINE UP
001800*        ACROSS EVERY BATCH JOB IN THE SUITE.
