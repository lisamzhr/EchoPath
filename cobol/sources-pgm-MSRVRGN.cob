000100************************************************************EP0106
000200 IDENTIFICATION DIVISION.                                   EP0106
000300************************************************************EP0106
000400 PROGRAM-ID.     MSRVRGN.                                   EP0106
000500 AUTHOR.         N PUTRI.                                    EP0106
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0106
000700 DATE-WRITTEN.   24 JAN 1991.                                EP0106
000800 DATE-COMPILED.                                              EP0106
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0106
001000*                                                            EP0106
001100*DESCRIPTION :  NIGHTLY REDISTRIBUTION-MATCHING RUN.  BUILDS   EP0106
001200*               AN OVERSTOCKED CANDIDATE SET AND AN UNDER-     EP0106
001300*               STOCKED CANDIDATE SET FROM INVENTORY-FILE,     EP0106
001400*               THEN MATCHES EVERY (OVERSTOCKED,UNDERSTOCKED)  EP0106
001500*               PAIR SHARING AN ITEM CODE BY A NESTED-LOOP     EP0106
001600*               JOIN (OVERSTOCKED OUTER, UNDERSTOCKED INNER).  EP0106
001700*               EACH PAIR CLEARING THE TRANSFER-QTY FLOOR GETS EP0106
001800*               ONE PENDING RECOMMENDATION RECORD, PRICED BY   EP0106
001900*               THE HAVERSINE DISTANCE AND PRIORITY FORMULA.   EP0106
002000*NOTE        :  RECOMMENDATION-FILE IS OPENED EXTEND - THIS    EP0106
002100*               RUN ONLY APPENDS, NEVER REWRITES, SO A PRIOR   EP0106
002200*               NIGHT'S APPROVED/PENDING RECORDS SURVIVE.      EP0106
002300*                                                            EP0106
002400*================================================================
002500* HISTORY OF MODIFICATION:                                   EP0106
002600*================================================================
002700* EP0106 - NPUTRI   - 24/01/1991 - MSR-0003 NIGHTLY BATCH REWRITE
002800*                  - INITIAL VERSION, ADAPTED FROM THE OLD EP0092
002900*                    STOCK-MATCHING / CALL-CHAIN SKELETON.     EP0106
003000* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW        EP0106
003100*                  - NO DATE-OF-CENTURY FIELDS POSTED BY THIS  EP0106
003200*                    PROGRAM, REVIEW FOUND NOTHING TO AMEND.   EP0106
003300* EP0216 - ACNRJR   - 17/08/2001 - MSR-0019 TABLE SIZE         EP0106
003400*                  - RAISED ALL THREE WORKING TABLES FROM 500  EP0106
003500*                    TO 2000 ENTRIES TO MATCH MSRVSTK/MSRVSCN. EP0106
003550* EP0217 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0217
003560*                  - WK-N-REC-SEQ PULLED OUT OF THE COUNTER    EP0217
003570*                    GROUP AND RE-DECLARED AS A STANDALONE 77-  EP0217
003580*                    LEVEL RUN SEQUENCE COUNTER.                 EP0217
003600*================================================================
003700 EJECT                                                       EP0106
003800**********************                                      EP0106
003900 ENVIRONMENT DIVISION.                                       EP0106
004000**********************                                      EP0106
004100 CONFIGURATION SECTION.                                      EP0106
004200 SOURCE-COMPUTER. IBM-AS400.                                 EP0106
004300 OBJECT-COMPUTER. IBM-AS400.                                  EP0106
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0106
004500                  UPSI-0 IS WK-C-TRACE-SWITCH.                 EP0106
004600*                                                            EP0106
004700 INPUT-OUTPUT SECTION.                                       EP0106
004800 FILE-CONTROL.                                                EP0106
004900     SELECT FACILITY-FILE       ASSIGN TO DATABASE-MSRFACFL    EP0106
005000            ORGANIZATION         IS LINE SEQUENTIAL             EP0106
005100            FILE STATUS          IS WK-C-FILE-STATUS.           EP0106
005200     SELECT INVENTORY-FILE      ASSIGN TO DATABASE-MSRINVFL     EP0106
005300            ORGANIZATION         IS LINE SEQUENTIAL              EP0106
005400            FILE STATUS          IS WK-C-FILE-STATUS.            EP0106
005500     SELECT RECOMMENDATION-FILE ASSIGN TO DATABASE-MSRRECFL      EP0106
005600            ORGANIZATION         IS LINE SEQUENTIAL               EP0106
005700            FILE STATUS          IS WK-C-FILE-STATUS.             EP0106
005800     SELECT REGN-RPT-FILE       ASSIGN TO DATABASE-MSRRGNRP       EP0106
005900            ORGANIZATION         IS LINE SEQUENTIAL                EP0106
006000            FILE STATUS          IS WK-C-FILE-STATUS.              EP0106
006100     EJECT                                                        EP0106
006200***************                                              EP0106
006300 DATA DIVISION.                                              EP0106
006400***************                                              EP0106
006500 FILE SECTION.                                               EP0106
006600**************                                               EP0106
006700 FD  FACILITY-FILE                                            EP0106
006800     LABEL RECORDS ARE OMITTED.                               EP0106
006900 01  IO-FACILITY-REC.                                         EP0106
007000     COPY FACILITY.                                           EP0106
007100*                                                            EP0106
007200 FD  INVENTORY-FILE                                           EP0106
007300     LABEL RECORDS ARE OMITTED.                                EP0106
007400 01  IO-INVENTORY-REC.                                         EP0106
007500     COPY INVENTRY.                                            EP0106
007600*                                                            EP0106
007700 FD  RECOMMENDATION-FILE                                        EP0106
007800     LABEL RECORDS ARE OMITTED.                                 EP0106
007900 01  IO-RECOMMENDATION-REC.                                      EP0106
008000     COPY RECOMM.                                               EP0106
008100*                                                            EP0106
008200 FD  REGN-RPT-FILE                                             EP0106
008300     LABEL RECORDS ARE OMITTED.                                 EP0106
008400 01  RPT-LINE                         PIC X(80).                EP0106
008500*                                                            EP0106
008600 WORKING-STORAGE SECTION.                                    EP0106
008700*************************                                   EP0106
008800 01  FILLER              PIC X(24)  VALUE                    EP0106
008900     "** PROGRAM MSRVRGN   **".                               EP0106
009000*                                                            EP0106
009100 01  WK-C-COMMON.                                             EP0106
009200     COPY MSCMWS.                                             EP0106
009300*                                                            EP0106
009400 01  WK-N-COUNTER-AREA.                                       EP0106
009500     05  WK-N-FAC-COUNT              PIC S9(7)   COMP.         EP0106
009600     05  WK-N-FAC-MAX                PIC S9(7)   COMP VALUE   EP0106
009700                                      2000.                    EP0216
009800     05  WK-N-FAC-TABLE-IX           PIC S9(7)   COMP.         EP0106
009900     05  WK-N-INV-COUNT              PIC S9(7)   COMP.         EP0106
010000     05  WK-N-INV-MAX                PIC S9(7)   COMP VALUE   EP0106
010100                                      2000.                    EP0216
010200     05  WK-N-INV-SCAN-IX            PIC S9(7)   COMP.         EP0106
010300     05  WK-N-OVER-COUNT             PIC S9(7)   COMP VALUE ZERO.EP0106
010400     05  WK-N-OVER-MAX               PIC S9(7)   COMP VALUE   EP0106
010500                                      2000.                    EP0216
010600     05  WK-N-UNDER-COUNT            PIC S9(7)   COMP VALUE ZERO.EP0106
010700     05  WK-N-UNDER-MAX              PIC S9(7)   COMP VALUE   EP0106
010800                                      2000.                    EP0216
010900     05  WK-N-PAIR-OUTER-IX          PIC S9(7)   COMP.         EP0106
011000     05  WK-N-PAIR-INNER-IX          PIC S9(7)   COMP.         EP0106
011200     05  WK-N-REC-COUNT              PIC S9(7)   COMP VALUE ZERO.EP0106
011300*                                                            EP0106
011320*                                                            EP0217
011340 77  WK-N-REC-SEQ                PIC S9(8)   COMP VALUE ZERO.     EP0217
011360*            NIGHTLY RUN SEQUENCE FOR THE REGIONAL SUMMARY      EP0217
011380*            RECORD-ID SUFFIX - STANDALONE 77, NOT PART OF THE   EP0217
011390*            COUNTER GROUP.                                      EP0217
011400 01  WK-N-CALC-AREA.                                           EP0106
011500     05  WK-N-OVER-THRESHOLD         PIC S9(7)       COMP-3.    EP0106
011600*            MAX-CAPACITY * 8 / 10, TRUNCATED - SEE §3          EP0106
011700     05  WK-N-UNDER-THRESHOLD        PIC S9(7)V9(1)  COMP-3.    EP0106
011800*            MIN-THRESHOLD * 1.5 - SEE §3                       EP0106
011900     05  WK-N-SEVENTY-PCT            PIC S9(7)       COMP-3.    EP0106
012000*            MAX-CAPACITY * 7 / 10, TRUNCATED - SEE §3          EP0106
012100     05  WK-N-SURPLUS                PIC S9(7)       COMP-3.    EP0106
012200     05  WK-N-DEFICIT                PIC S9(7)       COMP-3.    EP0106
012300     05  WK-N-TRANSFER-QTY           PIC S9(7)       COMP-3.    EP0106
012400     05  WK-N-QTY-SCORE              PIC S9(3)       COMP-3.    EP0106
012500     05  WK-N-DIST-SCORE             PIC S9(3)       COMP-3.    EP0106
012600     05  WK-N-DEFICIT-SCORE          PIC S9(3)       COMP-3.    EP0106
012700     05  WK-N-PRIORITY-SCORE         PIC S9(3)       COMP-3.    EP0106
012800     05  WK-N-DISTANCE-INT           PIC S9(5)       COMP-3.    EP0106
012900*                                                            EP0106
013000 01  WK-C-LOOKUP-FAC-ID              PIC X(10).                EP0106
013100 01  WK-C-FROM-FACILITY-ID           PIC X(10).                EP0106
013200 01  WK-C-TO-FACILITY-ID             PIC X(10).                EP0106
013300 01  WK-N-RESOLVED-LAT               PIC S9(3)V9(6) COMP-3.      EP0106
013400 01  WK-N-RESOLVED-LON               PIC S9(3)V9(6) COMP-3.      EP0106
013500 01  WK-N-FROM-LAT                   PIC S9(3)V9(6) COMP-3.      EP0106
013600 01  WK-N-FROM-LON                   PIC S9(3)V9(6) COMP-3.      EP0106
013700 01  WK-N-TO-LAT                     PIC S9(3)V9(6) COMP-3.      EP0106
013800 01  WK-N-TO-LON                     PIC S9(3)V9(6) COMP-3.      EP0106
013900*                                                            EP0106
014000 01  WK-C-REC-ID                     PIC X(12).                EP0106
014100 01  WK-C-REC-ID-VIEW REDEFINES WK-C-REC-ID.                    EP0106
014200     05  WK-C-REC-ID-PREFIX          PIC X(04).                 EP0106
014300     05  WK-C-REC-ID-TAIL            PIC 9(08).                 EP0106
014400*                                                            EP0106
014500* --------------------------------------------------------------
014600* FACILITY ID/NAME/LAT/LON TABLE - LOADED ONCE AT OPEN.         EP0106
014700* --------------------------------------------------------------
014800 01  WK-T-FACILITY-TABLE.                                       EP0106
014900     05  WK-T-FAC-ENTRY    OCCURS 2000 TIMES                    EP0216
015000                           INDEXED BY WK-N-FAC-SEARCH-IX.         EP0106
015100         10  WK-T-FAC-ID                 PIC X(10).               EP0106
015200         10  WK-T-FAC-NAME               PIC X(30).                EP0106
015300         10  WK-T-FAC-LATITUDE           PIC S9(3)V9(6) COMP-3.    EP0106
015400         10  WK-T-FAC-LONGITUDE          PIC S9(3)V9(6) COMP-3.    EP0106
015500*                                                            EP0106
015600* --------------------------------------------------------------
015700* INVENTORY WORKING TABLE - LOADED ONCE AT OPEN, READ-ONLY.     EP0106
015800* --------------------------------------------------------------
015900 01  WK-T-INVENTORY-TABLE.                                      EP0106
016000     05  WK-T-INV-ENTRY    OCCURS 2000 TIMES                    EP0216
016100                           INDEXED BY WK-N-OVER-INV-IX           EP0106
016200                           WK-N-UNDER-INV-IX.                     EP0106
016300         10  WK-T-INV-FACILITY-ID        PIC X(10).                EP0106
016400         10  WK-T-INV-ITEM-ID            PIC X(10).                EP0106
016500         10  WK-T-INV-ITEM-NAME          PIC X(20).                EP0106
016600         10  WK-T-INV-CURRENT-STOCK      PIC S9(7)      COMP-3.    EP0106
016700         10  WK-T-INV-MIN-THRESHOLD      PIC S9(7)      COMP-3.    EP0106
016800         10  WK-T-INV-MAX-CAPACITY       PIC S9(7)      COMP-3.    EP0106
016900*                                                            EP0106
017000* --------------------------------------------------------------
017100* FLAT BYTE VIEW OF THE INVENTORY TABLE - UPSI-0 TRACE ONLY.    EP0106
017200* --------------------------------------------------------------
017300 01  WK-T-INVENTORY-TABLE-FLAT REDEFINES WK-T-INVENTORY-TABLE.   EP0106
017400     05  FILLER                       PIC X(104000).             EP0106
017500*                                                            EP0106
017600* --------------------------------------------------------------
017700* SUBSCRIPT LISTS - EACH ENTRY IS A SUBSCRIPT INTO              EP0106
017800* WK-T-INVENTORY-TABLE FOR A RECORD THAT PASSED THE §3          EP0106
017900* CANDIDATE TEST, KEPT IN SCAN ORDER AS SPEC'D.                 EP0106
018000* --------------------------------------------------------------
018100 01  WK-T-OVER-INDEX-TABLE.                                      EP0106
018200     05  WK-T-OVER-IX-ENTRY  PIC S9(7) COMP                      EP0106
018300                             OCCURS 2000 TIMES                    EP0216
018400                             INDEXED BY WK-N-OVER-SEARCH-IX.       EP0106
018500 01  WK-T-UNDER-INDEX-TABLE.                                      EP0106
018600     05  WK-T-UNDER-IX-ENTRY PIC S9(7) COMP                       EP0106
018700                             OCCURS 2000 TIMES                    EP0216
018800                             INDEXED BY WK-N-UNDER-SEARCH-IX.      EP0106
018900*                                                            EP0106
019000* --------------------------------------------------------------
019100* ONE PRINT-LINE AREA, VIEWED AS EITHER A DETAIL LINE OR THE    EP0106
019200* FINAL TOTAL LINE - SAME 80 BYTES, SAME HABIT AS MSRVSCN.      EP0106
019300* --------------------------------------------------------------
019400 01  WK-C-PRINT-LINE                  PIC X(80).                 EP0106
019500 01  WK-C-DETAIL-LINE-VIEW REDEFINES WK-C-PRINT-LINE.              EP0106
019600     05  DTL-FROM-FACILITY            PIC X(10).                  EP0106
019700     05  FILLER                       PIC X(02).                  EP0106
019800     05  DTL-TO-FACILITY              PIC X(10).                  EP0106
019900     05  FILLER                       PIC X(02).                  EP0106
020000     05  DTL-ITEM-ID                  PIC X(10).                  EP0106
020100     05  FILLER                       PIC X(02).                  EP0106
020200     05  DTL-QUANTITY                 PIC ZZZ,ZZ9.                EP0106
020300     05  FILLER                       PIC X(02).                  EP0106
020400     05  DTL-PRIORITY                 PIC ZZ9.                    EP0106
020500     05  FILLER                       PIC X(02).                  EP0106
020600     05  DTL-DISTANCE                 PIC ZZZZ9.9.                EP0106
020700     05  FILLER                       PIC X(15).                  EP0106
020800 01  WK-C-TOTAL-LINE-VIEW REDEFINES WK-C-PRINT-LINE.               EP0106
020900     05  TOT-LITERAL                  PIC X(27).                  EP0106
021000     05  TOT-COUNT                    PIC ZZZ,ZZ9.                EP0106
021100     05  FILLER                       PIC X(46).                  EP0106
021200*****************                                            EP0106
021300 LINKAGE SECTION.                                             EP0106
021400*****************                                            EP0106
021500     COPY VHAV.                                                EP0106
021600     EJECT                                                     EP0106
021700*****************                                            EP0106
021800 PROCEDURE DIVISION.                                         EP0106
021900*****************                                            EP0106
022000 MAIN-MODULE.                                                 EP0106
022100     PERFORM A000-OPEN-ALL-FILES                               EP0106
022200        THRU A099-OPEN-ALL-FILES-EX.                           EP0106
022300     PERFORM B100-LOAD-FACILITY                                EP0106
022400        THRU B199-LOAD-FACILITY-EX.                            EP0106
022500     PERFORM C100-LOAD-INVENTORY                               EP0106
022600        THRU C199-LOAD-INVENTORY-EX.                           EP0106
022700     PERFORM C300-BUILD-CANDIDATE-SETS                         EP0106
022800        THRU C399-BUILD-CANDIDATE-SETS-EX.                     EP0106
022900     PERFORM D100-MATCH-PAIRS                                  EP0106
023000        THRU D199-MATCH-PAIRS-EX.                              EP0106
023100     MOVE    SPACES                  TO WK-C-PRINT-LINE.        EP0106
023200     MOVE    "RECOMMENDATIONS GENERATED ="                      EP0106
023300                                     TO TOT-LITERAL.            EP0106
023400     MOVE    WK-N-REC-COUNT           TO TOT-COUNT.              EP0106
023500     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                      EP0106
023600     PERFORM Z000-CLOSE-ALL-FILES                                EP0106
023700        THRU Z999-CLOSE-ALL-FILES-EX.                            EP0106
023800     STOP RUN.                                                   EP0106
023900*---------------------------------------------------------------
024000 A000-OPEN-ALL-FILES.                                           EP0106
024100*---------------------------------------------------------------
024200     OPEN    INPUT FACILITY-FILE.                                EP0106
024300     IF      NOT WK-C-SUCCESSFUL                                  EP0106
024400             DISPLAY "MSRVRGN - OPEN FILE ERROR - FACILITY-FILE"  EP0106
024500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0106
024600             GO TO Y900-ABNORMAL-TERMINATION.                      EP0106
024700     OPEN    INPUT INVENTORY-FILE.                                EP0106
024800     IF      NOT WK-C-SUCCESSFUL                                  EP0106
024900             DISPLAY "MSRVRGN - OPEN FILE ERROR - INVENTORY-FILE"  EP0106
025000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0106
025100             GO TO Y900-ABNORMAL-TERMINATION.                      EP0106
025200     OPEN    EXTEND RECOMMENDATION-FILE.                          EP0106
025300     IF      NOT WK-C-SUCCESSFUL                                  EP0106
025400             DISPLAY "MSRVRGN - OPEN FILE ERROR - RECOMMENDATION-FILE"
025500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0106
025600             GO TO Y900-ABNORMAL-TERMINATION.                      EP0106
025700     OPEN    OUTPUT REGN-RPT-FILE.                                 EP0106
025800     IF      NOT WK-C-SUCCESSFUL                                   EP0106
025900             DISPLAY "MSRVRGN - OPEN FILE ERROR - REGN-RPT-FILE"    EP0106
026000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             EP0106
026100             GO TO Y900-ABNORMAL-TERMINATION.                       EP0106
026200 A099-OPEN-ALL-FILES-EX.                                            EP0106
026300     EXIT.                                                         EP0106
026400*---------------------------------------------------------------
026500 B100-LOAD-FACILITY.                                               EP0106
026600*---------------------------------------------------------------
026700     MOVE    ZERO                    TO WK-N-FAC-COUNT.            EP0106
026800     PERFORM B200-LOAD-ONE-FACILITY                               EP0106
026900        THRU B299-LOAD-ONE-FACILITY-EX                            EP0106
027000        UNTIL WK-C-END-OF-FILE.                                    EP0106
027100     MOVE    "00"                    TO WK-C-FILE-STATUS.          EP0106
027200 B199-LOAD-FACILITY-EX.                                            EP0106
027300     EXIT.                                                        EP0106
027400*---------------------------------------------------------------
027500 B200-LOAD-ONE-FACILITY.                                           EP0106
027600*---------------------------------------------------------------
027700     READ    FACILITY-FILE.                                       EP0106
027800     IF      WK-C-END-OF-FILE                                     EP0106
027900             GO TO B299-LOAD-ONE-FACILITY-EX.                     EP0106
028000     IF      NOT WK-C-SUCCESSFUL                                  EP0106
028100             DISPLAY "MSRVRGN - READ FILE ERROR - FACILITY-FILE"  EP0106
028200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0106
028300             GO TO Y900-ABNORMAL-TERMINATION.                     EP0106
028400     IF      WK-N-FAC-COUNT NOT LESS THAN WK-N-FAC-MAX             EP0106
028500             DISPLAY "MSRVRGN - FACILITY-FILE EXCEEDS TABLE SIZE" EP0106
028600             GO TO Y900-ABNORMAL-TERMINATION.                     EP0106
028700     ADD     1                       TO WK-N-FAC-COUNT.           EP0106
028800     SET     WK-N-FAC-TABLE-IX       TO WK-N-FAC-COUNT.           EP0106
028900     MOVE    FACILITY-ID             TO WK-T-FAC-ID                EP0106
029000                                       (WK-N-FAC-TABLE-IX).         EP0106
029100     MOVE    FACILITY-NAME           TO WK-T-FAC-NAME               EP0106
029200                                       (WK-N-FAC-TABLE-IX).         EP0106
029300     MOVE    FACILITY-LATITUDE       TO WK-T-FAC-LATITUDE           EP0106
029400                                       (WK-N-FAC-TABLE-IX).         EP0106
029500     MOVE    FACILITY-LONGITUDE      TO WK-T-FAC-LONGITUDE          EP0106
029600                                       (WK-N-FAC-TABLE-IX).         EP0106
029700 B299-LOAD-ONE-FACILITY-EX.                                        EP0106
029800     EXIT.                                                        EP0106
029900*---------------------------------------------------------------
030000 C100-LOAD-INVENTORY.                                              EP0106
030100*---------------------------------------------------------------
030200     MOVE    ZERO                    TO WK-N-INV-COUNT.            EP0106
030300     PERFORM C200-LOAD-ONE-INVENTORY                              EP0106
030400        THRU C299-LOAD-ONE-INVENTORY-EX                           EP0106
030500        UNTIL WK-C-END-OF-FILE.                                    EP0106
030600 C199-LOAD-INVENTORY-EX.                                           EP0106
030700     EXIT.                                                        EP0106
030800*---------------------------------------------------------------
030900 C200-LOAD-ONE-INVENTORY.                                          EP0106
031000*---------------------------------------------------------------
031100     READ    INVENTORY-FILE.                                      EP0106
031200     IF      WK-C-END-OF-FILE                                     EP0106
031300             GO TO C299-LOAD-ONE-INVENTORY-EX.                    EP0106
031400     IF      NOT WK-C-SUCCESSFUL                                  EP0106
031500             DISPLAY "MSRVRGN - READ FILE ERROR - INVENTORY-FILE" EP0106
031600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0106
031700             GO TO Y900-ABNORMAL-TERMINATION.                    EP0106
031800     IF      WK-N-INV-COUNT NOT LESS THAN WK-N-INV-MAX             EP0106
031900             DISPLAY "MSRVRGN - INVENTORY-FILE EXCEEDS TABLE SIZE"EP0106
032000             GO TO Y900-ABNORMAL-TERMINATION.                     EP0106
032100     ADD     1                       TO WK-N-INV-COUNT.           EP0106
032200     SET     WK-N-INV-SCAN-IX        TO WK-N-INV-COUNT.           EP0106
032300     MOVE    INV-FACILITY-ID         TO WK-T-INV-FACILITY-ID       EP0106
032400                                       (WK-N-INV-SCAN-IX).         EP0106
032500     MOVE    INV-ITEM-ID             TO WK-T-INV-ITEM-ID           EP0106
032600                                       (WK-N-INV-SCAN-IX).         EP0106
032700     MOVE    INV-ITEM-NAME           TO WK-T-INV-ITEM-NAME         EP0106
032800                                       (WK-N-INV-SCAN-IX).         EP0106
032900     MOVE    INV-CURRENT-STOCK       TO WK-T-INV-CURRENT-STOCK     EP0106
033000                                       (WK-N-INV-SCAN-IX).         EP0106
033100     MOVE    INV-MIN-THRESHOLD       TO WK-T-INV-MIN-THRESHOLD     EP0106
033200                                       (WK-N-INV-SCAN-IX).         EP0106
033300     MOVE    INV-MAX-CAPACITY        TO WK-T-INV-MAX-CAPACITY      EP0106
033400                                       (WK-N-INV-SCAN-IX).         EP0106
033500 C299-LOAD-ONE-INVENTORY-EX.                                       EP0106
033600     EXIT.                                                        EP0106
033700*---------------------------------------------------------------
033800 C300-BUILD-CANDIDATE-SETS.                                        EP0106
033900*---------------------------------------------------------------
034000     PERFORM C350-CHECK-ONE-CANDIDATE                              EP0106
034100        THRU C359-CHECK-ONE-CANDIDATE-EX                           EP0106
034200        VARYING WK-N-INV-SCAN-IX FROM 1 BY 1                       EP0106
034300        UNTIL WK-N-INV-SCAN-IX GREATER THAN WK-N-INV-COUNT.         EP0106
034400 C399-BUILD-CANDIDATE-SETS-EX.                                     EP0106
034500     EXIT.                                                        EP0106
034600*---------------------------------------------------------------
034700 C350-CHECK-ONE-CANDIDATE.                                         EP0106
034800*---------------------------------------------------------------
034900     COMPUTE WK-N-OVER-THRESHOLD =                                 EP0106
035000             (WK-T-INV-MAX-CAPACITY (WK-N-INV-SCAN-IX) * 8) / 10.  EP0106
035100     IF      WK-T-INV-CURRENT-STOCK (WK-N-INV-SCAN-IX)             EP0106
035200             GREATER THAN WK-N-OVER-THRESHOLD                      EP0106
035300             IF WK-N-OVER-COUNT NOT LESS THAN WK-N-OVER-MAX         EP0106
035400                DISPLAY "MSRVRGN - OVERSTOCKED SET EXCEEDS TABLE"   EP0106
035500                GO TO Y900-ABNORMAL-TERMINATION                     EP0106
035600             END-IF                                                 EP0106
035700             ADD 1 TO WK-N-OVER-COUNT                                EP0106
035800             SET WK-N-OVER-SEARCH-IX TO WK-N-OVER-COUNT               EP0106
035900             MOVE WK-N-INV-SCAN-IX TO WK-T-OVER-IX-ENTRY               EP0106
036000                                     (WK-N-OVER-SEARCH-IX).            EP0106
036100     COMPUTE WK-N-UNDER-THRESHOLD =                                    EP0106
036200             WK-T-INV-MIN-THRESHOLD (WK-N-INV-SCAN-IX) * 1.5.          EP0106
036300     IF      WK-T-INV-CURRENT-STOCK (WK-N-INV-SCAN-IX)                  EP0106
036400             LESS THAN WK-N-UNDER-THRESHOLD                             EP0106
036500             IF WK-N-UNDER-COUNT NOT LESS THAN WK-N-UNDER-MAX            EP0106
036600                DISPLAY "MSRVRGN - UNDERSTOCKED SET EXCEEDS TABLE"       EP0106
036700                GO TO Y900-ABNORMAL-TERMINATION                          EP0106
036800             END-IF                                                      EP0106
036900             ADD 1 TO WK-N-UNDER-COUNT                                    EP0106
037000             SET WK-N-UNDER-SEARCH-IX TO WK-N-UNDER-COUNT                  EP0106
037100             MOVE WK-N-INV-SCAN-IX TO WK-T-UNDER-IX-ENTRY                  EP0106
037200                                     (WK-N-UNDER-SEARCH-IX).               EP0106
037300 C359-CHECK-ONE-CANDIDATE-EX.                                              EP0106
037400     EXIT.                                                                EP0106
037500*---------------------------------------------------------------
037600 D100-MATCH-PAIRS.                                                        EP0106
037700*---------------------------------------------------------------
037800     PERFORM D150-OUTER-LOOP                                              EP0106
037900        THRU D159-OUTER-LOOP-EX                                           EP0106
038000        VARYING WK-N-PAIR-OUTER-IX FROM 1 BY 1                            EP0106
038100        UNTIL WK-N-PAIR-OUTER-IX GREATER THAN WK-N-OVER-COUNT.             EP0106
038200 D199-MATCH-PAIRS-EX.                                                     EP0106
038300     EXIT.                                                               EP0106
038400*---------------------------------------------------------------
038500 D150-OUTER-LOOP.                                                         EP0106
038600*---------------------------------------------------------------
038700     SET     WK-N-OVER-SEARCH-IX      TO WK-N-PAIR-OUTER-IX.              EP0106
038800     SET     WK-N-OVER-INV-IX         TO                                  EP0106
038900             WK-T-OVER-IX-ENTRY (WK-N-OVER-SEARCH-IX).                    EP0106
039000     PERFORM D170-INNER-LOOP                                              EP0106
039100        THRU D179-INNER-LOOP-EX                                           EP0106
039200        VARYING WK-N-PAIR-INNER-IX FROM 1 BY 1                            EP0106
039300        UNTIL WK-N-PAIR-INNER-IX GREATER THAN WK-N-UNDER-COUNT.           EP0106
039400 D159-OUTER-LOOP-EX.                                                      EP0106
039500     EXIT.                                                               EP0106
039600*---------------------------------------------------------------
039700 D170-INNER-LOOP.                                                        EP0106
039800*---------------------------------------------------------------
039900     SET     WK-N-UNDER-SEARCH-IX     TO WK-N-PAIR-INNER-IX.              EP0106
040000     SET     WK-N-UNDER-INV-IX        TO                                 EP0106
040100             WK-T-UNDER-IX-ENTRY (WK-N-UNDER-SEARCH-IX).                 EP0106
040200     IF      WK-T-INV-ITEM-ID (WK-N-OVER-INV-IX) =                      EP0106
040300             WK-T-INV-ITEM-ID (WK-N-UNDER-INV-IX)                       EP0106
040400             PERFORM D200-EVALUATE-PAIR                                 EP0106
040500                THRU D299-EVALUATE-PAIR-EX.                             EP0106
040600 D179-INNER-LOOP-EX.                                                    EP0106
040700     EXIT.                                                              EP0106
040800*---------------------------------------------------------------
040900 D200-EVALUATE-PAIR.                                                    EP0106
041000*---------------------------------------------------------------
041100     COMPUTE WK-N-SEVENTY-PCT =                                         EP0106
041200             (WK-T-INV-MAX-CAPACITY (WK-N-OVER-INV-IX) * 7) / 10.       EP0106
041300     COMPUTE WK-N-SURPLUS =                                             EP0106
041400             WK-T-INV-CURRENT-STOCK (WK-N-OVER-INV-IX) -                EP0106
041500             WK-N-SEVENTY-PCT.                                          EP0106
041600     COMPUTE WK-N-DEFICIT =                                             EP0106
041700             WK-T-INV-MIN-THRESHOLD (WK-N-UNDER-INV-IX) -               EP0106
041800             WK-T-INV-CURRENT-STOCK (WK-N-UNDER-INV-IX).                EP0106
041900     IF      WK-N-SURPLUS LESS THAN WK-N-DEFICIT                        EP0106
042000             MOVE WK-N-SURPLUS       TO WK-N-TRANSFER-QTY              EP0106
042100     ELSE                                                              EP0106
042200             MOVE WK-N-DEFICIT       TO WK-N-TRANSFER-QTY.             EP0106
042300     IF      WK-N-TRANSFER-QTY GREATER THAN 10                         EP0106
042400             PERFORM D300-EMIT-RECOMMENDATION                          EP0106
042500                THRU D399-EMIT-RECOMMENDATION-EX.                      EP0106
042600 D299-EVALUATE-PAIR-EX.                                                 EP0106
042700     EXIT.                                                             EP0106
042800*---------------------------------------------------------------
042900 D300-EMIT-RECOMMENDATION.                                             EP0106
043000*---------------------------------------------------------------
043100     MOVE    WK-T-INV-FACILITY-ID (WK-N-OVER-INV-IX)                   EP0106
043200                                     TO WK-C-FROM-FACILITY-ID.          EP0106
043300     MOVE    WK-T-INV-FACILITY-ID (WK-N-UNDER-INV-IX)                  EP0106
043400                                     TO WK-C-TO-FACILITY-ID.            EP0106
043500     MOVE    WK-C-FROM-FACILITY-ID   TO WK-C-LOOKUP-FAC-ID.             EP0106
043600     PERFORM E100-RESOLVE-FACILITY-COORDS                              EP0106
043700        THRU E199-RESOLVE-FACILITY-COORDS-EX.                          EP0106
043800     MOVE    WK-N-RESOLVED-LAT       TO WK-N-FROM-LAT.                 EP0106
043900     MOVE    WK-N-RESOLVED-LON       TO WK-N-FROM-LON.                 EP0106
044000     MOVE    WK-C-TO-FACILITY-ID     TO WK-C-LOOKUP-FAC-ID.             EP0106
044100     PERFORM E100-RESOLVE-FACILITY-COORDS                              EP0106
044200        THRU E199-RESOLVE-FACILITY-COORDS-EX.                          EP0106
044300     MOVE    WK-N-RESOLVED-LAT       TO WK-N-TO-LAT.                   EP0106
044400     MOVE    WK-N-RESOLVED-LON       TO WK-N-TO-LON.                   EP0106
044500     MOVE    WK-N-FROM-LAT           TO VHAV-LATITUDE-1.               EP0106
044600     MOVE    WK-N-FROM-LON           TO VHAV-LONGITUDE-1.              EP0106
044700     MOVE    WK-N-TO-LAT             TO VHAV-LATITUDE-2.               EP0106
044800     MOVE    WK-N-TO-LON             TO VHAV-LONGITUDE-2.              EP0106
044900     CALL    "MSRXHAV" USING VHAV-PARM-REC.                            EP0106
045000     MOVE    VHAV-DISTANCE-KM        TO WK-N-DISTANCE-INT.              EP0106
045100*                                                            EP0106
045200     COMPUTE WK-N-QTY-SCORE = WK-N-TRANSFER-QTY / 10.                   EP0106
045300     IF      WK-N-QTY-SCORE GREATER THAN 40                            EP0106
045400             MOVE 40                TO WK-N-QTY-SCORE.                 EP0106
045500     COMPUTE WK-N-DIST-SCORE = 30 - WK-N-DISTANCE-INT.                  EP0106
045600     IF      WK-N-DIST-SCORE LESS THAN ZERO                            EP0106
045700             MOVE ZERO              TO WK-N-DIST-SCORE.                 EP0106
045800     COMPUTE WK-N-DEFICIT-SCORE = WK-N-DEFICIT / 5.                     EP0106
045900     IF      WK-N-DEFICIT-SCORE GREATER THAN 30                        EP0106
046000             MOVE 30                TO WK-N-DEFICIT-SCORE.             EP0106
046100     COMPUTE WK-N-PRIORITY-SCORE = WK-N-QTY-SCORE + WK-N-DIST-SCORE +   EP0106
046200             WK-N-DEFICIT-SCORE.                                       EP0106
046300     IF      WK-N-PRIORITY-SCORE GREATER THAN 100                      EP0106
046400             MOVE 100               TO WK-N-PRIORITY-SCORE.            EP0106
046500*                                                            EP0106
046600     ADD     1                       TO WK-N-REC-SEQ.                  EP0106
046700     MOVE    "REC-"                  TO WK-C-REC-ID-PREFIX.            EP0106
046800     MOVE    WK-N-REC-SEQ            TO WK-C-REC-ID-TAIL.              EP0106
046900     MOVE    WK-C-REC-ID             TO REC-ID.                        EP0106
047000     MOVE    WK-C-FROM-FACILITY-ID   TO REC-FROM-FACILITY-ID.          EP0106
047100     MOVE    WK-C-TO-FACILITY-ID     TO REC-TO-FACILITY-ID.            EP0106
047200     MOVE    WK-T-INV-ITEM-ID (WK-N-OVER-INV-IX)                       EP0106
047300                                     TO REC-ITEM-ID.                    EP0106
047400     MOVE    WK-N-TRANSFER-QTY       TO REC-QUANTITY.                   EP0106
047500     MOVE    WK-N-PRIORITY-SCORE     TO REC-PRIORITY-SCORE.              EP0106
047600     MOVE    VHAV-DISTANCE-KM        TO REC-DISTANCE-KM.                 EP0106
047700     MOVE    "PENDING "              TO REC-STATUS.                     EP0106
047800     WRITE   IO-RECOMMENDATION-REC.                                      EP0106
047900*                                                            EP0106
048000     MOVE    SPACES                  TO WK-C-PRINT-LINE.                 EP0106
048100     MOVE    WK-C-FROM-FACILITY-ID   TO DTL-FROM-FACILITY.               EP0106
048200     MOVE    WK-C-TO-FACILITY-ID     TO DTL-TO-FACILITY.                 EP0106
048300     MOVE    WK-T-INV-ITEM-ID (WK-N-OVER-INV-IX)                        EP0106
048400                                     TO DTL-ITEM-ID.                     EP0106
048500     MOVE    WK-N-TRANSFER-QTY       TO DTL-QUANTITY.                    EP0106
048600     MOVE    WK-N-PRIORITY-SCORE     TO DTL-PRIORITY.                    EP0106
048700     MOVE    VHAV-DISTANCE-KM        TO DTL-DISTANCE.                    EP0106
048800     WRITE   RPT-LINE  FROM WK-C-PRINT-LINE.                             EP0106
048900     ADD     1                       TO WK-N-REC-COUNT.                  EP0106
049000 D399-EMIT-RECOMMENDATION-EX.                                            EP0106
049100     EXIT.                                                              EP0106
049200*---------------------------------------------------------------
049300 E100-RESOLVE-FACILITY-COORDS.                                          EP0106
049400*---------------------------------------------------------------
049500     MOVE    ZERO                    TO WK-N-RESOLVED-LAT.               EP0106
049600     MOVE    ZERO                    TO WK-N-RESOLVED-LON.               EP0106
049700     SET     WK-N-FAC-SEARCH-IX       TO 1.                              EP0106
049800     SEARCH  WK-T-FAC-ENTRY                                              EP0106
049900             AT END                                                       EP0106
050000             NEXT SENTENCE                                                EP0106
050100             WHEN WK-T-FAC-ID (WK-N-FAC-SEARCH-IX) =                      EP0106
050200                  WK-C-LOOKUP-FAC-ID                                     EP0106
050300             MOVE WK-T-FAC-LATITUDE (WK-N-FAC-SEARCH-IX)                  EP0106
050400                                     TO WK-N-RESOLVED-LAT                 EP0106
050500             MOVE WK-T-FAC-LONGITUDE (WK-N-FAC-SEARCH-IX)                 EP0106
050600                                     TO WK-N-RESOLVED-LON.                EP0106
050700 E199-RESOLVE-FACILITY-COORDS-EX.                                        EP0106
050800     EXIT.                                                              EP0106
050900*                                                                       EP0106
051000 Y900-ABNORMAL-TERMINATION.                                             EP0106
051100     PERFORM Z000-CLOSE-ALL-FILES                                       EP0106
051200        THRU Z999-CLOSE-ALL-FILES-EX.                                   EP0106
051300     STOP RUN.                                                         EP0106
051400*---------------------------------------------------------------
051500 Z000-CLOSE-ALL-FILES.                                                  EP0106
051600*---------------------------------------------------------------
051700     CLOSE   FACILITY-FILE  INVENTORY-FILE  RECOMMENDATION-FILE         EP0106
051800             REGN-RPT-FILE.                                             EP0106
051900 Z999-CLOSE-ALL-FILES-EX.                                               EP0106
052000     EXIT.                                                             EP0106
052100*                                                                      EP0106
052200******************************************************************
052300************** END OF PROGRAM SOURCE -  MSRVRGN *****************
052400******************************************************************
