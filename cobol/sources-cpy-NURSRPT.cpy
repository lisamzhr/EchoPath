000100*****************************************************************
000200* NURSRPT.cpybk
000300*****************************************************************
000400* I-O FORMAT: NURSE-REPORT-REC  FROM FILE NURSE-REPORT-FILE
000500*             FACT_NURSE_REPORTS, FLAT COPY
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* EP0105 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001000*                    - INITIAL VERSION
001100*****************************************************************
001200 01  NURSE-REPORT-REC.
001300     05  RPT-ID                  PIC X(12).
001400*            REPORT ID, E.G. RPT-00012345
001500     05  RPT-FACILITY-ID         PIC X(10).
001600*            REPORTING FACILITY
001700     05  RPT-DATE                PIC X(10).
001800*            REPORT DATE, YYYY-MM-DD
001900     05  RPT-DISEASE             PIC X(16).
002000*            NORMALIZED DISEASE CODE
002100     05  RPT-SEVERITY            PIC X(08).
002200*            LOW / MEDIUM / HIGH / CRITICAL
002300     05  RPT-PATIENT-COUNT       PIC S9(5)
002400                                  SIGN IS LEADING SEPARATE.
002500*            ACCUMULATED PATIENT COUNT FOR THE DAY
002600     05  FILLER                  PIC X(05).
002700*            RESERVED FOR FUTURE REPORT ATTRIBUTES
