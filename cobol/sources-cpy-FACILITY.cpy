000100*****************************************************************
000200* FACILITY.cpybk
000300*****************************************************************
000400* I-O FORMAT: FACILITY-REC  FROM FILE FACILITY-FILE
000500*             DIM_HEALTH_FACILITIES MASTER, FLAT TEXT COPY
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* EP0101 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001000*                    - INITIAL VERSION
001100*****************************************************************
001200 01  FACILITY-REC.
001300     05  FACILITY-ID             PIC X(10).
001400*            FACILITY CODE, E.G. FAC0000001
001500     05  FACILITY-NAME           PIC X(30).
001600*            FACILITY DISPLAY NAME
001700     05  FACILITY-LATITUDE       PIC S9(3)V9(6)
001800                                  SIGN IS LEADING SEPARATE.
001900*            DECIMAL DEGREES, 6 D.P.
002000     05  FACILITY-LONGITUDE      PIC S9(3)V9(6)
002100                                  SIGN IS LEADING SEPARATE.
002200*            DECIMAL DEGREES, 6 D.P.
002300     05  FILLER                  PIC X(06).
002400*            RESERVED FOR FUTURE FACILITY ATTRIBUTES
