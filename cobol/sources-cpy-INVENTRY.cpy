000100*****************************************************************
000200* INVENTRY.cpybk
000300*****************************************************************
000400* I-O FORMAT: INVENTORY-REC  FROM FILE INVENTORY-FILE
000500*             FACT_INVENTORY MASTER, FLAT TEXT COPY
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* EP0102 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001000*                    - INITIAL VERSION, LAYOUT LIFTED OFF THE
001100*                      OLD EP0087 STOCK-MASTER COPYBOOK
001200* EP0133 - RHALIM  - 02/02/1998 - MSR-0018 ADD INV-KEY-VIEW
001300*                    - REDEFINE SO THE BATCH-UPDATE PROGRAMS CAN
001400*                      COMPARE FACILITY+ITEM AS ONE KEY FIELD
001500*                      INSTEAD OF TWO SEPARATE MOVES/COMPARES
001600*****************************************************************
001700 01  INVENTORY-REC.
001800     05  INV-FACILITY-ID         PIC X(10).
001900*            FK TO FACILITY-FILE
002000     05  INV-ITEM-ID             PIC X(10).
002100*            MEDICAL ITEM CODE
002200     05  INV-ITEM-NAME           PIC X(20).
002300*            ITEM DISPLAY NAME
002400     05  INV-CURRENT-STOCK       PIC S9(7)
002500                                  SIGN IS LEADING SEPARATE.
002600*            CURRENT ON-HAND QUANTITY, WHOLE UNITS
002700     05  INV-MIN-THRESHOLD       PIC S9(7)
002800                                  SIGN IS LEADING SEPARATE.
002900*            MINIMUM STOCK THRESHOLD
003000     05  INV-MAX-CAPACITY        PIC S9(7)
003100                                  SIGN IS LEADING SEPARATE.
003200*            MAXIMUM STOCK CAPACITY
003300     05  INV-EXPIRY-DAYS         PIC S9(5)
003400                                  SIGN IS LEADING SEPARATE.
003500*            DAYS FROM RUN-DATE TO EXPIRY (PRE-COMPUTED)
003600     05  FILLER                  PIC X(06).
003700*            RESERVED FOR FUTURE INVENTORY ATTRIBUTES
003800*
003900* ---------------------------------------------------------------
004000* INV-KEY-VIEW REDEFINES THE SAME 76 BYTES AS A SINGLE COMPOSITE
004100* KEY (FACILITY-ID + ITEM-ID) FOLLOWED BY THE UNCHANGED TAIL, SO
004200* A SEARCH PARAGRAPH CAN BUILD ONE COMPARE KEY INSTEAD OF TWO.
004300* ---------------------------------------------------------------
004400 01  INV-KEY-VIEW REDEFINES INVENTORY-REC.
004500     05  INV-KEY-COMPOSITE       PIC X(20).
004600     05  FILLER                  PIC X(56).
