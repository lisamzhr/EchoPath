000100*****************************************************************
000200* STOCKTXN.cpybk
000300*****************************************************************
000400* I-O FORMAT: STOCK-TXN-REC  FROM FILE STOCK-TXN-FILE
000500*             FACT_STOCK_TRANSACTIONS LOG, WRITE/APPEND ONLY
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* EP0103 - RHALIM  - 14/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
001000*                    - INITIAL VERSION
001100*****************************************************************
001200 01  STOCK-TXN-REC.
001300     05  TXN-ID                  PIC X(12).
001400*            TRANSACTION ID, E.G. TRX-00012345
001500     05  TXN-FACILITY-ID         PIC X(10).
001600*            FACILITY POSTED AGAINST
001700     05  TXN-ITEM-ID             PIC X(10).
001800*            ITEM POSTED AGAINST
001900     05  TXN-TYPE                PIC X(03).
002000*            IN OR OUT
002100     05  TXN-QUANTITY            PIC S9(7)
002200                                  SIGN IS LEADING SEPARATE.
002300*            UNITS MOVED (UNSIGNED IN PRACTICE)
002400     05  TXN-NOTES               PIC X(40).
002500*            FREE-TEXT NOTE
002600     05  FILLER                  PIC X(05).
002700*            RESERVED FOR FUTURE LOG ATTRIBUTES
