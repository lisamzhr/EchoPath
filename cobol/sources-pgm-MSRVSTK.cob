000100************************************************************EP0104
000200 IDENTIFICATION DIVISION.                                   EP0104
000300************************************************************EP0104
000400 PROGRAM-ID.     MSRVSTK.                                   EP0104
000500 AUTHOR.         R HALIM.                                   EP0104
000600 INSTALLATION.   ECOPATH MEDICAL SUPPLY - DATA CENTRE.       EP0104
000700 DATE-WRITTEN.   18 JAN 1991.                                EP0104
000800 DATE-COMPILED.                                              EP0104
000900 SECURITY.       ECOPATH INTERNAL USE ONLY.                  EP0104
001000*                                                            EP0104
001100*DESCRIPTION :  NIGHTLY INVENTORY-POSTING RUN.  READS EACH    EP0104
001200*               REQUESTED STOCK MOVEMENT FROM STOCK-REQUEST-  EP0104
001300*               FILE, POSTS IT AGAINST THE MATCHING INVENTORY EP0104
001400*               RECORD AND APPENDS ONE ENTRY TO STOCK-TXN-    EP0104
001500*               FILE.  A MOVEMENT WITH NO MATCHING INVENTORY  EP0104
001600*               RECORD, OR THAT WOULD DRIVE STOCK BELOW ZERO, EP0104
001700*               IS REJECTED WITHOUT ANY WRITE.                EP0104
001800*NOTE        :  INVENTORY-FILE HAS NO ISAM SUPPORT ON THIS    EP0104
001900*               BUILD - THE WHOLE FILE IS READ INTO A TABLE   EP0104
002000*               AT OPEN AND REWRITTEN WHOLE AT CLOSE.         EP0104
002100*                                                            EP0104
002200*================================================================
002300* HISTORY OF MODIFICATION:                                   EP0104
002400*================================================================
002500* EP0104 - RHALIM  - 18/01/1991 - MSR-0001 NIGHTLY BATCH REWRITE
002600*                  - INITIAL VERSION, ADAPTED FROM THE OLD EP0090
002700*                    STOCK-LEDGER SKELETON.                   EP0104
002800* EP0160 - DSANTOS  - 20/11/1995 - MSR-0014 NEGATIVE-STOCK     EP0104
002900*                  - ADDED THE EXPLICIT "STOCK MAY NOT GO      EP0104
003000*                    NEGATIVE" REJECT PER REGION WEST AUDIT     EP0104
003100*                    FINDING - PREVIOUSLY FELL THROUGH TO A    EP0104
003200*                    WRONG TOTAL.                              EP0104
003300* EP0199 - MWEE     - 09/12/1998 - Y2K READINESS REVIEW        EP0104
003400*                  - NO DATE-OF-CENTURY FIELDS POSTED BY THIS  EP0104
003500*                    PROGRAM, REVIEW FOUND NOTHING TO AMEND.   EP0104
003600* EP0214 - ACNRJR   - 17/08/2001 - MSR-0019 TABLE SIZE         EP0104
003700*                  - RAISED WK-N-INV-MAX FROM 500 TO 2000      EP0104
003800*                    ENTRIES AS THE NETWORK GREW PAST THE      EP0104
003900*                    ORIGINAL SIZING ASSUMPTION.                EP0104
003920* EP0215 - NPUTRI    - 11/03/2002 - MSR-0021 ADD SEARCH-KEY-VIEW EP0215
003940*                  - SPLIT WK-C-SEARCH-KEY INTO FACILITY/ITEM   EP0215
003960*                    SUBFIELDS SO D100 STOPS REF-MODIFYING THE  EP0215
003980*                    KEY EVERY TIME A REQUEST IS POSTED.        EP0215
003990* EP0221 - ACNRJR    - 02/05/2002 - MSR-0024 DROP DEAD SWITCH    EP0221
003992*                  - UPSI-1/WK-C-REJECT-SWITCH WAS SET IN        EP0221
003994*                    D100-PROCESS-ONE-REQUEST BUT NEVER TESTED   EP0221
003996*                    ANYWHERE IN THIS PROGRAM - A LEFTOVER FROM  EP0221
003998*                    AN EARLY DRAFT.  REMOVED THE SWITCH AND     EP0221
003999*                    ITS SPECIAL-NAMES MNEMONIC PER AUDIT.       EP0221
004100* EP0223 - ACNRJR   - 03/05/2002 - MSR-0025 77-LEVEL AUDIT      EP0223
004200*                  - WK-N-TXN-SEQ PULLED OUT OF THE COUNTER      EP0223
004300*                    GROUP AND RE-DECLARED AS A STANDALONE 77-   EP0223
004400*                    LEVEL ITEM, PER SHOP STANDARDS FOR A RUN    EP0223
004500*                    COUNTER THAT IS NOT PART OF A PRINTED OR    EP0223
004600*                    WRITTEN RECORD GROUP.                       EP0223
005000*================================================================
005100 EJECT                                                       EP0104
005200**********************                                      EP0104
005300 ENVIRONMENT DIVISION.                                       EP0104
005400**********************                                      EP0104
005500 CONFIGURATION SECTION.                                      EP0104
005600 SOURCE-COMPUTER. IBM-AS400.                                 EP0104
005700 OBJECT-COMPUTER. IBM-AS400.                                  EP0104
005800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                          EP0104
005900                  UPSI-0 IS WK-C-TRACE-SWITCH.                EP0104
006100*                                                            EP0104
006200 INPUT-OUTPUT SECTION.                                       EP0104
006300 FILE-CONTROL.                                                EP0104
006400     SELECT INVENTORY-FILE    ASSIGN TO DATABASE-MSRINVFL     EP0104
006500            ORGANIZATION       IS LINE SEQUENTIAL              EP0104
006600            FILE STATUS        IS WK-C-FILE-STATUS.            EP0104
006700     SELECT STOCK-REQUEST-FILE ASSIGN TO DATABASE-MSRREQFL     EP0104
006800            ORGANIZATION       IS LINE SEQUENTIAL               EP0104
006900            FILE STATUS        IS WK-C-FILE-STATUS.             EP0104
007000     SELECT STOCK-TXN-FILE    ASSIGN TO DATABASE-MSRTXNFL      EP0104
007100            ORGANIZATION       IS LINE SEQUENTIAL               EP0104
007200            FILE STATUS        IS WK-C-FILE-STATUS.             EP0104
007300     EJECT                                                     EP0104
007400***************                                              EP0104
007500 DATA DIVISION.                                              EP0104
007600***************                                              EP0104
007700 FILE SECTION.                                               EP0104
007800**************                                               EP0104
007900 FD  INVENTORY-FILE                                          EP0104
008000     LABEL RECORDS ARE OMITTED.                               EP0104
008100 01  IO-INVENTORY-REC.                                        EP0104
008200     COPY INVENTRY.                                           EP0104
008300*                                                            EP0104
008400 FD  STOCK-REQUEST-FILE                                       EP0104
008500     LABEL RECORDS ARE OMITTED.                                EP0104
008600 01  IO-STOCK-REQUEST-REC.                                     EP0104
008700     COPY STOCKREQ.                                            EP0104
008800*                                                            EP0104
008900 FD  STOCK-TXN-FILE                                            EP0104
009000     LABEL RECORDS ARE OMITTED.                                EP0104
009100 01  IO-STOCK-TXN-REC.                                          EP0104
009200     COPY STOCKTXN.                                             EP0104
009300*                                                            EP0104
009400 WORKING-STORAGE SECTION.                                    EP0104
009500*************************                                   EP0104
009600 01  FILLER              PIC X(24)  VALUE                    EP0104
009700     "** PROGRAM MSRVSTK   **".                               EP0104
009800*                                                            EP0104
009900 01  WK-C-COMMON.                                             EP0104
010000     COPY MSCMWS.                                             EP0104
010100*                                                            EP0104
010200 01  WK-N-COUNTER-AREA.                                       EP0104
010300     05  WK-N-INV-COUNT              PIC S9(7)   COMP.         EP0104
010400*            NUMBER OF TABLE ENTRIES ACTUALLY LOADED           EP0104
010500     05  WK-N-INV-MAX                PIC S9(7)   COMP VALUE   EP0104
010600                                      2000.                    EP0214
010700     05  WK-N-INV-IX                 PIC S9(7)   COMP.         EP0104
011000     05  WK-N-POSTED-COUNT           PIC S9(7)   COMP VALUE ZERO.EP0104
011100     05  WK-N-REJECTED-COUNT         PIC S9(7)   COMP VALUE ZERO.EP0104
011200     05  WK-N-NEW-STOCK              PIC S9(9)   COMP-3.        EP0104
011300     05  WK-N-DELTA                  PIC S9(9)   COMP-3.        EP0104
011350*                                                            EP0223
011370 77  WK-N-TXN-SEQ                PIC S9(8)   COMP VALUE ZERO.    EP0223
011380*            NIGHTLY BATCH SEQUENCE - ZERO-PADDED INTO THE      EP0223
011390*            TRX-ID SUFFIX BELOW.  STANDALONE 77-LEVEL, NOT      EP0223
011395*            PART OF THE COUNTER GROUP, SINCE IT IS THE ONE      EP0223
011397*            COUNTER CARRIED ACROSS INTO THE GENERATED ID.       EP0223
011400*                                                            EP0104
011500 01  WK-C-SEARCH-KEY                 PIC X(20).                EP0104
011600*            FACILITY-ID + ITEM-ID, BUILT FROM THE REQUEST     EP0104
011620* --------------------------------------------------------------
011640* ALTERNATE VIEW OF THE SEARCH KEY, SPLIT BACK INTO ITS TWO     EP0215
011660* COMPONENT SUBFIELDS SO THE MOVE-IN DOES NOT NEED REF-MOD.     EP0215
011680* --------------------------------------------------------------
011700 01  WK-C-SEARCH-KEY-VIEW REDEFINES WK-C-SEARCH-KEY.            EP0215
011720     05  WK-C-SEARCH-FACILITY        PIC X(10).                 EP0215
011740     05  WK-C-SEARCH-ITEM            PIC X(10).                 EP0215
011760*                                                            EP0215
011780 01  WK-C-TXN-ID                     PIC X(12).                EP0104
012000*                                                            EP0104
012100* --------------------------------------------------------------
012200* ALTERNATE VIEW OF THE GENERATED TRANSACTION ID, SPLIT INTO    EP0104
012300* ITS "TRX-" LITERAL PREFIX AND AN 8-DIGIT ZERO-PADDED TAIL.    EP0104
012400* --------------------------------------------------------------
012500 01  WK-C-TXN-ID-VIEW REDEFINES WK-C-TXN-ID.                    EP0104
012600     05  WK-C-TXN-ID-PREFIX          PIC X(04).                 EP0104
012700     05  WK-C-TXN-ID-TAIL            PIC 9(08).                 EP0104
012800*                                                            EP0104
012900* --------------------------------------------------------------
013000* THE IN-MEMORY WORKING COPY OF INVENTORY-FILE.  LOADED WHOLE   EP0104
013100* AT A000-OPEN-ALL-FILES, SEARCHED BY WK-C-SEARCH-KEY, AND       EP0104
013200* REWRITTEN WHOLE AT Z000-CLOSE-ALL-FILES.                      EP0104
013300* --------------------------------------------------------------
013400 01  WK-T-INVENTORY-TABLE.                                      EP0104
013500     05  WK-T-INV-ENTRY    OCCURS 2000 TIMES                    EP0214
013600                           INDEXED BY WK-N-INV-TABLE-IX.          EP0104
013700         10  WK-T-INV-KEY.                                       EP0104
013800             15  WK-T-INV-FACILITY-ID    PIC X(10).               EP0104
013900             15  WK-T-INV-ITEM-ID        PIC X(10).               EP0104
014000         10  WK-T-INV-ITEM-NAME          PIC X(20).               EP0104
014100         10  WK-T-INV-CURRENT-STOCK      PIC S9(7)      COMP-3.   EP0104
014200         10  WK-T-INV-MIN-THRESHOLD      PIC S9(7)      COMP-3.   EP0104
014300         10  WK-T-INV-MAX-CAPACITY       PIC S9(7)      COMP-3.   EP0104
014400         10  WK-T-INV-EXPIRY-DAYS        PIC S9(5)      COMP-3.   EP0104
014500*                                                            EP0104
014600* --------------------------------------------------------------
014700* FLAT BYTE VIEW OF ONE TABLE ENTRY - USED ONLY BY THE UPSI-0   EP0104
014800* TRACE DUMP IN B199-LOAD-INVENTORY-EX.                         EP0104
014900* --------------------------------------------------------------
015000 01  WK-T-INV-ENTRY-FLAT REDEFINES WK-T-INVENTORY-TABLE.         EP0104
015100     05  FILLER                       PIC X(58000).              EP0104
015200*****************                                            EP0104
015300 PROCEDURE DIVISION.                                         EP0104
015400*****************                                            EP0104
015500 MAIN-MODULE.                                                 EP0104
015600     PERFORM A000-OPEN-ALL-FILES                               EP0104
015700        THRU A099-OPEN-ALL-FILES-EX.                           EP0104
015800     PERFORM B100-LOAD-INVENTORY                               EP0104
015900        THRU B199-LOAD-INVENTORY-EX.                           EP0104
016000     PERFORM C100-READ-ONE-REQUEST                             EP0104
016100        THRU C199-READ-ONE-REQUEST-EX.                         EP0104
016200     PERFORM D100-PROCESS-ONE-REQUEST                          EP0104
016300        THRU D199-PROCESS-ONE-REQUEST-EX                       EP0104
016400        UNTIL WK-C-END-OF-FILE.                                 EP0104
016500     PERFORM E100-REWRITE-INVENTORY                             EP0104
016550        THRU E199-REWRITE-INVENTORY-EX.                         EP0104
016600     DISPLAY "MSRVSTK - POSTED  " WK-N-POSTED-COUNT.             EP0104
016700     DISPLAY "MSRVSTK - REJECTED" WK-N-REJECTED-COUNT.           EP0104
016800     PERFORM Z000-CLOSE-ALL-FILES                               EP0104
016900        THRU Z999-CLOSE-ALL-FILES-EX.                            EP0104
017000     STOP RUN.                                                   EP0104
017100*---------------------------------------------------------------
017200 A000-OPEN-ALL-FILES.                                           EP0104
017300*---------------------------------------------------------------
017400     OPEN    INPUT INVENTORY-FILE.                               EP0104
017500     IF      NOT WK-C-SUCCESSFUL                                  EP0104
017600             DISPLAY "MSRVSTK - OPEN FILE ERROR - INVENTORY-FILE" EP0104
017700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0104
017800             GO TO Y900-ABNORMAL-TERMINATION.                      EP0104
017900     OPEN    INPUT STOCK-REQUEST-FILE.                            EP0104
018000     IF      NOT WK-C-SUCCESSFUL                                  EP0104
018100             DISPLAY "MSRVSTK - OPEN FILE ERROR - STOCK-REQUEST-FILE"
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0104
018300             GO TO Y900-ABNORMAL-TERMINATION.                      EP0104
018400     OPEN    EXTEND STOCK-TXN-FILE.                                EP0104
018500     IF      NOT WK-C-SUCCESSFUL                                  EP0104
018600             DISPLAY "MSRVSTK - OPEN FILE ERROR - STOCK-TXN-FILE"  EP0104
018700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0104
018800             GO TO Y900-ABNORMAL-TERMINATION.                      EP0104
018900 A099-OPEN-ALL-FILES-EX.                                           EP0104
019000     EXIT.                                                        EP0104
019100*---------------------------------------------------------------
019200 B100-LOAD-INVENTORY.                                            EP0104
019300*---------------------------------------------------------------
019400     MOVE    ZERO                    TO WK-N-INV-COUNT.           EP0104
019500     PERFORM B200-LOAD-ONE-ENTRY                                 EP0104
019600        THRU B299-LOAD-ONE-ENTRY-EX                              EP0104
019700        UNTIL WK-C-END-OF-FILE.                                   EP0104
019800     MOVE    "00"                    TO WK-C-FILE-STATUS.         EP0104
019900 B199-LOAD-INVENTORY-EX.                                          EP0104
020000     EXIT.                                                        EP0104
020100*---------------------------------------------------------------
020200 B200-LOAD-ONE-ENTRY.                                             EP0104
020300*---------------------------------------------------------------
020400     READ    INVENTORY-FILE.                                      EP0104
020500     IF      WK-C-END-OF-FILE                                     EP0104
020600             GO TO B299-LOAD-ONE-ENTRY-EX.                        EP0104
020700     IF      NOT WK-C-SUCCESSFUL                                  EP0104
020800             DISPLAY "MSRVSTK - READ FILE ERROR - INVENTORY-FILE" EP0104
020900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0104
021000             GO TO Y900-ABNORMAL-TERMINATION.                     EP0104
021050     IF      WK-N-INV-COUNT NOT LESS THAN WK-N-INV-MAX             EP0214
021060             DISPLAY "MSRVSTK - INVENTORY-FILE EXCEEDS TABLE SIZE" EP0214
021070             GO TO Y900-ABNORMAL-TERMINATION.                      EP0214
021100     ADD     1                       TO WK-N-INV-COUNT.           EP0104
021200     SET     WK-N-INV-TABLE-IX       TO WK-N-INV-COUNT.           EP0104
021300     MOVE    INV-FACILITY-ID         TO WK-T-INV-FACILITY-ID      EP0104
021400                                       (WK-N-INV-TABLE-IX).        EP0104
021500     MOVE    INV-ITEM-ID             TO WK-T-INV-ITEM-ID           EP0104
021600                                       (WK-N-INV-TABLE-IX).        EP0104
021700     MOVE    INV-ITEM-NAME           TO WK-T-INV-ITEM-NAME         EP0104
021800                                       (WK-N-INV-TABLE-IX).        EP0104
021900     MOVE    INV-CURRENT-STOCK       TO WK-T-INV-CURRENT-STOCK     EP0104
022000                                       (WK-N-INV-TABLE-IX).        EP0104
022100     MOVE    INV-MIN-THRESHOLD       TO WK-T-INV-MIN-THRESHOLD     EP0104
022200                                       (WK-N-INV-TABLE-IX).        EP0104
022300     MOVE    INV-MAX-CAPACITY        TO WK-T-INV-MAX-CAPACITY      EP0104
022400                                       (WK-N-INV-TABLE-IX).        EP0104
022500     MOVE    INV-EXPIRY-DAYS         TO WK-T-INV-EXPIRY-DAYS       EP0104
022600                                       (WK-N-INV-TABLE-IX).        EP0104
022700 B299-LOAD-ONE-ENTRY-EX.                                          EP0104
022800     EXIT.                                                       EP0104
022900*---------------------------------------------------------------
023000 C100-READ-ONE-REQUEST.                                          EP0104
023100*---------------------------------------------------------------
023200     READ    STOCK-REQUEST-FILE.                                 EP0104
023300     IF      WK-C-END-OF-FILE                                    EP0104
023400             GO TO C199-READ-ONE-REQUEST-EX.                     EP0104
023500     IF      NOT WK-C-SUCCESSFUL                                 EP0104
023600             DISPLAY "MSRVSTK - READ FILE ERROR - STOCK-REQUEST-FILE"
023700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           EP0104
023800             GO TO Y900-ABNORMAL-TERMINATION.                    EP0104
023900 C199-READ-ONE-REQUEST-EX.                                       EP0104
024000     EXIT.                                                       EP0104
024100*---------------------------------------------------------------
024200 D100-PROCESS-ONE-REQUEST.                                       EP0104
024300*---------------------------------------------------------------
024400     MOVE    REQ-FACILITY-ID         TO WK-C-SEARCH-FACILITY.     EP0215
024500     MOVE    REQ-ITEM-ID             TO WK-C-SEARCH-ITEM.         EP0215
024600     SET     WK-N-INV-TABLE-IX       TO 1.                        EP0104
024700     SEARCH  WK-T-INV-ENTRY                                       EP0104
024800             AT END                                               EP0104
025000             DISPLAY "MSRVSTK - REJECT - NO INVENTORY RECORD"     EP0104
025100             ADD 1 TO WK-N-REJECTED-COUNT                         EP0104
025200             WHEN WK-T-INV-KEY(WK-N-INV-TABLE-IX) = WK-C-SEARCH-KEY EP0104
025300             PERFORM D200-POST-MOVEMENT                            EP0104
025400                THRU D299-POST-MOVEMENT-EX.                        EP0104
025500     PERFORM C100-READ-ONE-REQUEST                                 EP0104
025600        THRU C199-READ-ONE-REQUEST-EX.                             EP0104
025700 D199-PROCESS-ONE-REQUEST-EX.                                      EP0104
025800     EXIT.                                                        EP0104
025900*---------------------------------------------------------------
026000 D200-POST-MOVEMENT.                                               EP0104
026100*---------------------------------------------------------------
026200     IF      REQ-TYPE = "IN "                                      EP0104
026300             MOVE REQ-QUANTITY       TO WK-N-DELTA                  EP0104
026400     ELSE                                                          EP0104
026500             COMPUTE WK-N-DELTA = REQ-QUANTITY * -1.                EP0104
026600     COMPUTE WK-N-NEW-STOCK = WK-T-INV-CURRENT-STOCK                EP0104
026700             (WK-N-INV-TABLE-IX) + WK-N-DELTA.                      EP0104
026800     IF      WK-N-NEW-STOCK LESS THAN ZERO                          EP0160
026900             DISPLAY "MSRVSTK - REJECT - WOULD GO NEGATIVE"         EP0160
027000             ADD 1 TO WK-N-REJECTED-COUNT                           EP0160
027100             GO TO D299-POST-MOVEMENT-EX.                           EP0160
027200     MOVE    WK-N-NEW-STOCK           TO WK-T-INV-CURRENT-STOCK     EP0104
027300                                        (WK-N-INV-TABLE-IX).         EP0104
027400     ADD     1                        TO WK-N-TXN-SEQ.              EP0104
027500     MOVE    "TRX-"                   TO WK-C-TXN-ID-PREFIX.        EP0104
027600     MOVE    WK-N-TXN-SEQ             TO WK-C-TXN-ID-TAIL.          EP0104
027700     MOVE    WK-C-TXN-ID              TO TXN-ID.                    EP0104
027800     MOVE    REQ-FACILITY-ID          TO TXN-FACILITY-ID.          EP0104
027900     MOVE    REQ-ITEM-ID              TO TXN-ITEM-ID.               EP0104
028000     MOVE    REQ-TYPE                 TO TXN-TYPE.                 EP0104
028100     MOVE    REQ-QUANTITY             TO TXN-QUANTITY.              EP0104
028200     MOVE    REQ-NOTES                TO TXN-NOTES.                 EP0104
028300     WRITE   IO-STOCK-TXN-REC.                                      EP0104
028400     ADD     1                        TO WK-N-POSTED-COUNT.         EP0104
028500 D299-POST-MOVEMENT-EX.                                             EP0104
028600     EXIT.                                                          EP0104
028700*---------------------------------------------------------------
028800 E100-REWRITE-INVENTORY.                                           EP0104
028900*---------------------------------------------------------------
029000     CLOSE   INVENTORY-FILE.                                       EP0104
029100     OPEN    OUTPUT INVENTORY-FILE.                                EP0104
029200     IF      NOT WK-C-SUCCESSFUL                                   EP0104
029300             DISPLAY "MSRVSTK - REOPEN ERROR - INVENTORY-FILE"     EP0104
029400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            EP0104
029500             GO TO Y900-ABNORMAL-TERMINATION.                      EP0104
029600     SET     WK-N-INV-TABLE-IX        TO 1.                        EP0104
029700     PERFORM E200-REWRITE-ONE-ENTRY                                EP0104
029800        THRU E299-REWRITE-ONE-ENTRY-EX                             EP0104
029900        VARYING WK-N-INV-IX FROM 1 BY 1                            EP0104
030000        UNTIL WK-N-INV-IX GREATER THAN WK-N-INV-COUNT.              EP0104
030100 E199-REWRITE-INVENTORY-EX.                                        EP0104
030200     EXIT.                                                        EP0104
030300*---------------------------------------------------------------
030400 E200-REWRITE-ONE-ENTRY.                                           EP0104
030500*---------------------------------------------------------------
030600     SET     WK-N-INV-TABLE-IX        TO WK-N-INV-IX.              EP0104
030700     MOVE    WK-T-INV-FACILITY-ID (WK-N-INV-TABLE-IX)               EP0104
030800                                     TO INV-FACILITY-ID.            EP0104
030900     MOVE    WK-T-INV-ITEM-ID (WK-N-INV-TABLE-IX)                   EP0104
031000                                     TO INV-ITEM-ID.                EP0104
031100     MOVE    WK-T-INV-ITEM-NAME (WK-N-INV-TABLE-IX)                 EP0104
031200                                     TO INV-ITEM-NAME.               EP0104
031300     MOVE    WK-T-INV-CURRENT-STOCK (WK-N-INV-TABLE-IX)              EP0104
031400                                     TO INV-CURRENT-STOCK.           EP0104
031500     MOVE    WK-T-INV-MIN-THRESHOLD (WK-N-INV-TABLE-IX)              EP0104
031600                                     TO INV-MIN-THRESHOLD.           EP0104
031700     MOVE    WK-T-INV-MAX-CAPACITY (WK-N-INV-TABLE-IX)               EP0104
031800                                     TO INV-MAX-CAPACITY.            EP0104
031900     MOVE    WK-T-INV-EXPIRY-DAYS (WK-N-INV-TABLE-IX)                EP0104
032000                                     TO INV-EXPIRY-DAYS.             EP0104
032100     WRITE   IO-INVENTORY-REC.                                      EP0104
032200 E299-REWRITE-ONE-ENTRY-EX.                                        EP0104
032300     EXIT.                                                        EP0104
032400*                                                                 EP0104
032500 Y900-ABNORMAL-TERMINATION.                                        EP0104
032600     PERFORM Z000-CLOSE-ALL-FILES                                  EP0104
032700        THRU Z999-CLOSE-ALL-FILES-EX.                              EP0104
032800     STOP RUN.                                                     EP0104
032900*---------------------------------------------------------------
033000 Z000-CLOSE-ALL-FILES.                                             EP0104
033100*---------------------------------------------------------------
033200     CLOSE   INVENTORY-FILE  STOCK-REQUEST-FILE  STOCK-TXN-FILE.   EP0104
033300 Z999-CLOSE-ALL-FILES-EX.                                          EP0104
033400     EXIT.                                                        EP0104
033500*                                                                 EP0104
033600******************************************************************
033700************** END OF PROGRAM SOURCE -  MSRVSTK *****************
033800******************************************************************
